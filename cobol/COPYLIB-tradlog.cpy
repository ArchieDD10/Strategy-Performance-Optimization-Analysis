000100******************************************************************
000200*    COPYBOOK   :  TRADLOG                                       *
000300*    DESCRIPTION:  TRADE-LOG RECORD -- ONE EXECUTED TRADE.       *
000400*                  SHARED BY TRDGEN (WRITER), TRDSTAT, TRDFEAT   *
000500*                  AND TRDOUTL (READERS).  TRADE-ID SEQUENCE.    *
000600*------------------------------------------------------------------
000700*    MAINTENANCE LOG                                             *
000800*    DATE      INIT  REQ#     DESCRIPTION                        *
000900*    --------- ----  -------  ---------------------------------- *
001000*    03/14/94  RJP   TR-0001  ORIGINAL LAYOUT FOR JOURNAL REWRITE *
001100*    09/02/96  RJP   TR-0044  ADDED PEAK-BAL/DRAWDOWN FOR RISK    *
001200*    11/19/98  KLM   TR-0079  Y2K -- 4-DIGIT YEAR IN TL-TD-YEAR   *
001300******************************************************************
001400 01  TRADE-LOG-RECORD.
001500     05  TL-TRADE-ID             PIC 9(06).
001600     05  TL-TRADE-DATE.
001700         10  TL-TD-YEAR          PIC 9(04).
001800         10  FILLER              PIC X(01)   VALUE '-'.
001900         10  TL-TD-MONTH         PIC 9(02).
002000         10  FILLER              PIC X(01)   VALUE '-'.
002100         10  TL-TD-DAY           PIC 9(02).
002200     05  TL-TRADE-DATE-X REDEFINES TL-TRADE-DATE
002300                                 PIC X(10).
002400     05  TL-TRADE-TIME.
002500         10  TL-TT-HOUR          PIC 9(02).
002600         10  FILLER              PIC X(01)   VALUE ':'.
002700         10  TL-TT-MINUTE        PIC 9(02).
002800     05  TL-TRADE-TIME-X REDEFINES TL-TRADE-TIME
002900                                 PIC X(05).
003000     05  TL-INSTRUMENT           PIC X(10).
003100     05  TL-SETUP-TYPE           PIC X(15).
003200     05  TL-SESSION              PIC X(15).
003300     05  TL-RISK-REWARD          PIC S9(02)V9(01).
003400     05  TL-RISK-AMOUNT          PIC S9(07)V9(02).
003500     05  TL-WIN-LOSS             PIC X(04).
003600         88  TL-IS-WIN                       VALUE 'WIN '.
003700         88  TL-IS-LOSS                      VALUE 'LOSS'.
003800     05  TL-PNL                  PIC S9(07)V9(02).
003900     05  TL-BALANCE              PIC S9(09)V9(02).
004000     05  TL-PEAK-BALANCE         PIC S9(09)V9(02).
004100     05  TL-DRAWDOWN-PCT         PIC S9(03)V9(02).
004200     05  TL-HOUR                 PIC 9(02).
004300     05  TL-DAY-OF-WEEK          PIC 9(01).
004400         88  TL-DOW-SATURDAY                 VALUE 5.
004500         88  TL-DOW-SUNDAY                   VALUE 6.
004600     05  FILLER                  PIC X(04).

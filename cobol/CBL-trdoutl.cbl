000100******************************************************************
000200* PROGRAM NAME:    TRDOUTL
000300* ORIGINAL AUTHOR: RON PELLETIER
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR          MAINTENANCE REQUIREMENT
000700* --------- --------------  ------------------------------------
000800* 06/11/94  RON PELLETIER   CREATED -- FLAGS UNUSUAL TRADES FOR
000900*                           THE ANOMALY DESK'S MORNING REVIEW.
001000* 02/11/98  RON PELLETIER   TR-0071 ADDED IQR AND RISK-AMOUNT
001100*                           OUTLIER RULES.
001200* 12/17/98  KAREN MCLEOD    TR-0082 Y2K -- 4-DIGIT CALENDAR WALK
001300*                           FOR THE TRADE-GAP RULES.
001400* 07/19/00  KAREN MCLEOD    TR-0096 ADDED RISK-ESCALATION,
001500*                           REPETITIVE-SETUP AND SESSION RULES.
001600* 03/08/01  KAREN MCLEOD    TR-0104 ADDED HIGH-FREQUENCY-DAYS AND
001700*                           UNUSUAL-HOURS PERCENTILE RULES.
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.  TRDOUTL.
002100 AUTHOR. RON PELLETIER.
002200 INSTALLATION. COBOL DEVELOPMENT CENTER.
002300 DATE-WRITTEN. 06/11/94.
002400 DATE-COMPILED.
002500 SECURITY. NON-CONFIDENTIAL.
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800*------------------------------------------------------------------
002900 CONFIGURATION SECTION.
003000*------------------------------------------------------------------
003100 SOURCE-COMPUTER. IBM-3081.
003200 OBJECT-COMPUTER. IBM-3081.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500*------------------------------------------------------------------
003600 INPUT-OUTPUT SECTION.
003700*------------------------------------------------------------------
003800 FILE-CONTROL.
003900     SELECT TRADE-LOG-FILE ASSIGN TO TRDLOG
004000       ORGANIZATION IS SEQUENTIAL
004100       FILE STATUS IS TRDLOG-STATUS.
004200     SELECT TRADE-OUTLIER-FILE ASSIGN TO OUTRPT
004300       ORGANIZATION IS SEQUENTIAL
004400       FILE STATUS IS OUTRPT-STATUS.
004500******************************************************************
004600 DATA DIVISION.
004700 FILE SECTION.
004800*------------------------------------------------------------------
004900 FD  TRADE-LOG-FILE
005000         RECORDING MODE IS F.
005100 COPY TRADLOG.
005200*------------------------------------------------------------------
005300 FD  TRADE-OUTLIER-FILE
005400         RECORDING MODE IS F.
005500 COPY TRADRPT.
005600*------------------------------------------------------------------
005700 WORKING-STORAGE SECTION.
005800*------------------------------------------------------------------
005900 01  WS-SWITCHES-MISC-FIELDS.
006000     05  TRDLOG-STATUS               PIC X(02).
006100         88  TRDLOG-OK                          VALUE '00'.
006200     05  OUTRPT-STATUS               PIC X(02).
006300         88  OUTRPT-OK                           VALUE '00'.
006400     05  WS-END-OF-FILE-SW           PIC X(01) VALUE 'N'.
006500         88  WS-END-OF-FILE                     VALUE 'Y'.
006600     05  WS-FIRST-RECORD-SW          PIC X(01) VALUE 'Y'.
006700         88  WS-FIRST-RECORD                    VALUE 'Y'.
006800     05  FILLER                      PIC X(01) VALUE SPACES.
006900*------------------------------------------------------------------
007000* WHOLE-FILE TRADE TABLE -- LOADED ONCE IN PASS 1, RE-WALKED IN
007100* PASS 2 SO EACH RULE HAS DIRECT ACCESS TO THE PRIOR TRADE.
007200*------------------------------------------------------------------
007300 01  WS-TRADE-COUNT                  PIC 9(03) COMP VALUE 0.
007400 01  TRADE-TABLE.
007500     05  TT-ENTRY OCCURS 1 TO 999 TIMES
007600             DEPENDING ON WS-TRADE-COUNT
007700             INDEXED BY TT-INDEX.
007800         10  TT-TRADE-ID              PIC 9(06).
007900         10  TT-TRADE-DATE-X          PIC X(10).
008000         10  TT-TRADE-TIME-X          PIC X(05).
008100         10  TT-TT-HOUR               PIC 9(02).
008200         10  TT-TT-MINUTE             PIC 9(02).
008300         10  TT-INSTRUMENT            PIC X(10).
008400         10  TT-SETUP-TYPE            PIC X(15).
008500         10  TT-SESSION               PIC X(15).
008600         10  TT-RISK-REWARD           PIC S9(02)V9(01).
008700         10  TT-RISK-AMOUNT           PIC S9(07)V9(02).
008800         10  TT-WIN-LOSS              PIC X(04).
008900         10  TT-PNL                   PIC S9(07)V9(02).
009000         10  TT-HOUR                  PIC 9(02).
009100         10  TT-DAY-OF-WEEK           PIC 9(01).
009200         10  TT-DAY-ORDINAL           PIC 9(05) COMP.
009300         10  TT-DAY-TRADE-COUNT       PIC 9(03) COMP.
009400         10  TT-FLAGGED-SW            PIC X(01).
009500*------------------------------------------------------------------
009600* ONE ENTRY PER CALENDAR DATE SEEN -- BUILT BY LINEAR SEARCH,
009700* SAME TECHNIQUE AS THE OLD MONTH/DAY BREAKS IN TRDSTAT.
009800*------------------------------------------------------------------
009900 01  WS-DAY-COUNT                    PIC 9(03) COMP VALUE 0.
010000 01  DAY-TABLE.
010100     05  DAY-ENTRY OCCURS 1 TO 999 TIMES
010200             DEPENDING ON WS-DAY-COUNT
010300             INDEXED BY DY-INDEX.
010400         10  DT-DATE                  PIC X(10).
010500         10  DT-TRADE-COUNT           PIC 9(03) COMP.
010600*------------------------------------------------------------------
010700* FIXED 24-HOUR FREQUENCY TABLE.  SUBSCRIPT = HOUR-OF-DAY + 1.
010800*------------------------------------------------------------------
010900 01  HOUR-FREQ-TABLE.
011000     05  HOUR-FREQ-ENTRY OCCURS 24 TIMES INDEXED BY HF-INDEX.
011100         10  HF-COUNT                 PIC 9(04) COMP VALUE 0.
011200*------------------------------------------------------------------
011300* SORT-WORK COPIES OF THE DISTRIBUTIONS NEEDED FOR PERCENTILES.
011400* SORTED WITH THE SAME SHUTTLE-SORT TECHNIQUE USED IN TRDGEN
011500* AND TRDSTAT -- NO SORT VERB, THE TABLES ARE SMALL.
011600*------------------------------------------------------------------
011700 01  PNL-SORT-TABLE.
011800     05  PS-ENTRY OCCURS 1 TO 999 TIMES
011900             DEPENDING ON WS-TRADE-COUNT
012000             INDEXED BY PS-INDEX.
012100         10  PS-PNL                   PIC S9(07)V9(02).
012200 01  RRR-SORT-TABLE.
012300     05  RS-ENTRY OCCURS 1 TO 999 TIMES
012400             DEPENDING ON WS-TRADE-COUNT
012500             INDEXED BY RS-INDEX.
012600         10  RS-RRR                   PIC S9(02)V9(01).
012700 01  DAY-COUNT-SORT-TABLE.
012800     05  DC-ENTRY OCCURS 1 TO 999 TIMES
012900             DEPENDING ON WS-DAY-COUNT
013000             INDEXED BY DC-INDEX.
013100         10  DC-COUNT                 PIC 9(03) COMP.
013200 01  HOUR-COUNT-SORT-TABLE.
013300     05  HC-ENTRY OCCURS 24 TIMES INDEXED BY HC-INDEX.
013400         10  HC-COUNT                 PIC 9(04) COMP.
013500 01  WS-SORT-SWAP-FIELDS.
013600     05  WS-SWAP-PNL                  PIC S9(07)V9(02).
013700     05  WS-SWAP-RRR                  PIC S9(02)V9(01).
013800     05  WS-SWAP-DAY-COUNT            PIC 9(03) COMP.
013900     05  WS-SWAP-HOUR-COUNT           PIC 9(04) COMP.
014000     05  WS-SORT-INDEX-1               PIC 9(03) COMP.
014100     05  WS-SORT-INDEX-2               PIC 9(03) COMP.
014200*------------------------------------------------------------------
014300* CALENDAR-WALK WORK AREAS (SAME LEAP-YEAR IDIOM AS TRDGEN,
014400* TRDSTAT AND TRDFEAT).
014500*------------------------------------------------------------------
014600 01  WS-CAL-PREV-YEAR                PIC 9(04) VALUE 0.
014700 01  WS-CAL-PREV-MONTH               PIC 9(02) VALUE 0.
014800 01  WS-CAL-PREV-DAY                 PIC 9(02) VALUE 0.
014900 01  WS-CAL-WORK-YEAR                PIC 9(04).
015000 01  WS-CAL-WORK-MONTH               PIC 9(02).
015100 01  WS-CAL-WORK-DAY                 PIC 9(02).
015200 01  WS-CAL-LEAP-REMAINDER           PIC 9(03) COMP.
015300 01  WS-CAL-LEAP-QUOTIENT            PIC S9(09) COMP.
015400 01  WS-CAL-DIVIDE-WORK              PIC S9(09) COMP.
015500 01  WS-DAYS-IN-MONTH-TABLE.
015600     05  FILLER                      PIC 9(02) VALUE 31.
015700     05  FILLER                      PIC 9(02) VALUE 28.
015800     05  FILLER                      PIC 9(02) VALUE 31.
015900     05  FILLER                      PIC 9(02) VALUE 30.
016000     05  FILLER                      PIC 9(02) VALUE 31.
016100     05  FILLER                      PIC 9(02) VALUE 30.
016200     05  FILLER                      PIC 9(02) VALUE 31.
016300     05  FILLER                      PIC 9(02) VALUE 31.
016400     05  FILLER                      PIC 9(02) VALUE 30.
016500     05  FILLER                      PIC 9(02) VALUE 31.
016600     05  FILLER                      PIC 9(02) VALUE 30.
016700     05  FILLER                      PIC 9(02) VALUE 31.
016800 01  DAYS-IN-MONTH-VALUES REDEFINES WS-DAYS-IN-MONTH-TABLE.
016900     05  DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
017000*------------------------------------------------------------------
017100* WHOLE-FILE STATISTICS.
017200*------------------------------------------------------------------
017300 01  WS-STATISTICS-FIELDS.
017400     05  WS-SUM-PNL                   PIC S9(09)V9(02) VALUE 0.
017500     05  WS-MEAN-PNL                  PIC S9(07)V9(04) VALUE 0.
017600     05  WS-PNL-VARIANCE              PIC S9(13)V9(04) VALUE 0.
017700     05  WS-PNL-POPSTD                PIC S9(07)V9(04) VALUE 0.
017800     05  WS-SUM-RISK-AMOUNT           PIC S9(09)V9(02) VALUE 0.
017900     05  WS-MEAN-RISK-AMOUNT          PIC S9(07)V9(04) VALUE 0.
018000     05  WS-RISK-VARIANCE             PIC S9(13)V9(04) VALUE 0.
018100     05  WS-RISK-POPSTD               PIC S9(07)V9(04) VALUE 0.
018200     05  WS-PNL-Q1                    PIC S9(07)V9(04) VALUE 0.
018300     05  WS-PNL-Q3                    PIC S9(07)V9(04) VALUE 0.
018400     05  WS-PNL-IQR                   PIC S9(07)V9(04) VALUE 0.
018500     05  WS-PNL-LOWER-FENCE           PIC S9(07)V9(04) VALUE 0.
018600     05  WS-PNL-UPPER-FENCE           PIC S9(07)V9(04) VALUE 0.
018700     05  WS-RRR-P05                   PIC S9(02)V9(04) VALUE 0.
018800     05  WS-RRR-P95                   PIC S9(02)V9(04) VALUE 0.
018900     05  WS-DAY-COUNT-P95             PIC 9(05)V9(04) VALUE 0.
019000     05  WS-HOUR-COUNT-P25            PIC 9(06)V9(04) VALUE 0.
019100     05  WS-ABS-WORK                  PIC S9(09)V9(04) VALUE 0.
019200     05  WS-ZSCORE-WORK               PIC S9(05)V9(04) VALUE 0.
019300*------------------------------------------------------------------
019400* PERCENTILE-INTERPOLATION SCRATCH -- INDEX = P/100*(N-1),
019500* INTERPOLATE BETWEEN THE FLOOR AND CEILING RANKS.
019600*------------------------------------------------------------------
019700 01  WS-PERCENTILE-FIELDS.
019800     05  WS-PCT-RANK                  PIC S9(05)V9(04) VALUE 0.
019900     05  WS-PCT-LOW-IDX               PIC 9(03) COMP.
020000     05  WS-PCT-HIGH-IDX              PIC 9(03) COMP.
020100     05  WS-PCT-FRACTION              PIC S9(01)V9(04) VALUE 0.
020200*------------------------------------------------------------------
020300* NEWTON-RAPHSON SQUARE-ROOT WORK AREA.
020400*------------------------------------------------------------------
020500 01  WS-SQRT-FIELDS.
020600     05  WS-SQRT-INPUT               PIC S9(13)V9(04).
020700     05  WS-SQRT-RESULT               PIC S9(09)V9(04).
020800     05  WS-SQRT-PREV                 PIC S9(09)V9(04).
020900     05  WS-SQRT-PASS                 PIC 9(02) COMP.
021000*------------------------------------------------------------------
021100* PASS-2 RUNNING FIELDS.
021200*------------------------------------------------------------------
021300 01  WS-PASS2-FIELDS.
021400     05  WS-GAP-MINUTES               PIC S9(09) COMP.
021500     05  WS-CONSECUTIVE-SETUP-COUNT   PIC 9(02) COMP VALUE 0.
021600     05  FILLER                       PIC X(01) VALUE SPACES.
021700*------------------------------------------------------------------
021800* PER-RULE FLAGGED-INSTANCE COUNTERS FOR THE CONSOLE SUMMARY.
021900*------------------------------------------------------------------
022000 01  WS-RULE-COUNTERS.
022100     05  WS-COUNT-PNL-ZSCORE          PIC 9(04) COMP VALUE 0.
022200     05  WS-COUNT-PNL-IQR             PIC 9(04) COMP VALUE 0.
022300     05  WS-COUNT-RISK-AMOUNT         PIC 9(04) COMP VALUE 0.
022400     05  WS-COUNT-RISK-REWARD         PIC 9(04) COMP VALUE 0.
022500     05  WS-COUNT-RISK-ESCALATION     PIC 9(04) COMP VALUE 0.
022600     05  WS-COUNT-HIGH-FREQ-DAY       PIC 9(04) COMP VALUE 0.
022700     05  WS-COUNT-RAPID-FIRE          PIC 9(04) COMP VALUE 0.
022800     05  WS-COUNT-REVENGE-TRADE       PIC 9(04) COMP VALUE 0.
022900     05  WS-COUNT-REPETITIVE-SETUP    PIC 9(04) COMP VALUE 0.
023000     05  WS-COUNT-UNUSUAL-HOUR        PIC 9(04) COMP VALUE 0.
023100     05  WS-COUNT-WEEKEND-TRADE       PIC 9(04) COMP VALUE 0.
023200     05  WS-COUNT-UNUSUAL-SESSION     PIC 9(04) COMP VALUE 0.
023300     05  WS-TOTAL-FLAGGED-INSTANCES   PIC 9(05) COMP VALUE 0.
023400     05  WS-DISTINCT-FLAGGED-TRADES   PIC 9(04) COMP VALUE 0.
023500     05  WS-OUTLIER-TYPE-HOLD         PIC X(20).
023600*------------------------------------------------------------------
023700* FIRST-10-LINES BUFFER FOR THE CONSOLE SUMMARY.
023800*------------------------------------------------------------------
023900 01  WS-LINE-BUFFER-COUNT            PIC 9(02) COMP VALUE 0.
024000 01  OUTLIER-LINE-BUFFER.
024100     05  OUTLIER-LINE-ENTRY OCCURS 10 TIMES INDEXED BY OL-INDEX.
024200         10  OL-LINE                  PIC X(108).
024300******************************************************************
024400 PROCEDURE DIVISION.
024500*------------------------------------------------------------------
024600 0000-MAIN-PROCESSING.
024700*------------------------------------------------------------------
024800     PERFORM 1000-OPEN-FILES.
024900     PERFORM 2000-LOAD-TRADE-TABLE.
025000     IF WS-TRADE-COUNT = 0
025100         DISPLAY 'TRDOUTL: NO TRADES ON TRDLOG, NOTHING TO SCAN'
025200     ELSE
025300         PERFORM 2500-BUILD-DAY-AND-HOUR-TABLES
025400         PERFORM 2600-STAMP-DAY-TRADE-COUNTS
025500         PERFORM 3000-COMPUTE-BASIC-STATISTICS
025600         PERFORM 3100-COMPUTE-DISPERSION-STATISTICS
025700         PERFORM 3200-COMPUTE-PNL-QUARTILES
025800         PERFORM 3300-COMPUTE-RRR-PERCENTILES
025900         PERFORM 3400-COMPUTE-DAY-COUNT-PERCENTILE
026000         PERFORM 3500-COMPUTE-HOUR-COUNT-PERCENTILE
026100         PERFORM 4000-APPLY-RULES-TO-ALL-TRADES
026200     END-IF.
026300     PERFORM 5000-PRINT-OUTLIER-SUMMARY.
026400     PERFORM 9000-CLOSE-FILES.
026500     GOBACK.
026600*------------------------------------------------------------------
026700 1000-OPEN-FILES.
026800*------------------------------------------------------------------
026900     OPEN INPUT  TRADE-LOG-FILE.
027000     IF NOT TRDLOG-OK
027100         DISPLAY 'TRDOUTL: TRADE LOG OPEN FAILED, STATUS '
027200                 TRDLOG-STATUS.
027300     OPEN OUTPUT TRADE-OUTLIER-FILE.
027400     IF NOT OUTRPT-OK
027500         DISPLAY 'TRDOUTL: OUTRPT OPEN FAILED, STATUS '
027600                 OUTRPT-STATUS.
027700*------------------------------------------------------------------
027800 2000-LOAD-TRADE-TABLE.
027900*------------------------------------------------------------------
028000     PERFORM 8000-READ-TRADE-LOG.
028100     PERFORM 2010-LOAD-ONE-TRADE
028200         UNTIL WS-END-OF-FILE.
028300*------------------------------------------------------------------
028400 2010-LOAD-ONE-TRADE.
028500*------------------------------------------------------------------
028600     ADD 1                             TO WS-TRADE-COUNT.
028700     SET TT-INDEX                      TO WS-TRADE-COUNT.
028800     MOVE TL-TRADE-ID                  TO TT-TRADE-ID(TT-INDEX).
028900     MOVE TL-TRADE-DATE-X              TO TT-TRADE-DATE-X(TT-INDEX).
029000     MOVE TL-TRADE-TIME-X              TO TT-TRADE-TIME-X(TT-INDEX).
029100     MOVE TL-TT-HOUR                   TO TT-TT-HOUR(TT-INDEX).
029200     MOVE TL-TT-MINUTE                 TO TT-TT-MINUTE(TT-INDEX).
029300     MOVE TL-INSTRUMENT                TO TT-INSTRUMENT(TT-INDEX).
029400     MOVE TL-SETUP-TYPE                TO TT-SETUP-TYPE(TT-INDEX).
029500     MOVE TL-SESSION                   TO TT-SESSION(TT-INDEX).
029600     MOVE TL-RISK-REWARD               TO TT-RISK-REWARD(TT-INDEX).
029700     MOVE TL-RISK-AMOUNT               TO TT-RISK-AMOUNT(TT-INDEX).
029800     MOVE TL-WIN-LOSS                  TO TT-WIN-LOSS(TT-INDEX).
029900     MOVE TL-PNL                       TO TT-PNL(TT-INDEX).
030000     MOVE TL-HOUR                      TO TT-HOUR(TT-INDEX).
030100     MOVE TL-DAY-OF-WEEK               TO TT-DAY-OF-WEEK(TT-INDEX).
030200     MOVE 0                            TO TT-DAY-TRADE-COUNT(TT-INDEX).
030300     MOVE 'N'                          TO TT-FLAGGED-SW(TT-INDEX).
030400     PERFORM 2020-COMPUTE-DAY-ORDINAL.
030500     MOVE TL-TD-YEAR                   TO WS-CAL-PREV-YEAR.
030600     MOVE TL-TD-MONTH                  TO WS-CAL-PREV-MONTH.
030700     MOVE TL-TD-DAY                    TO WS-CAL-PREV-DAY.
030800     MOVE 'N'                          TO WS-FIRST-RECORD-SW.
030900     PERFORM 8000-READ-TRADE-LOG.
031000*------------------------------------------------------------------
031100 2020-COMPUTE-DAY-ORDINAL.
031200*------------------------------------------------------------------
031300*    RUNNING CALENDAR-DAY COUNTER, WALKED FORWARD FROM THE
031400*    PREVIOUS TRADE'S DATE -- SAME IDIOM AS TRDSTAT/TRDFEAT.
031500     IF WS-FIRST-RECORD
031600         MOVE 0                       TO TT-DAY-ORDINAL(TT-INDEX)
031700     ELSE
031800         MOVE WS-CAL-PREV-YEAR        TO WS-CAL-WORK-YEAR
031900         MOVE WS-CAL-PREV-MONTH       TO WS-CAL-WORK-MONTH
032000         MOVE WS-CAL-PREV-DAY         TO WS-CAL-WORK-DAY
032100         MOVE TT-DAY-ORDINAL(TT-INDEX - 1) TO WS-CAL-DIVIDE-WORK
032200         PERFORM 2025-WALK-ONE-DAY-FORWARD
032300             UNTIL WS-CAL-WORK-YEAR = TL-TD-YEAR
032400               AND WS-CAL-WORK-MONTH = TL-TD-MONTH
032500               AND WS-CAL-WORK-DAY = TL-TD-DAY
032600         MOVE WS-CAL-DIVIDE-WORK      TO TT-DAY-ORDINAL(TT-INDEX)
032700     END-IF.
032800*------------------------------------------------------------------
032900 2025-WALK-ONE-DAY-FORWARD.
033000*------------------------------------------------------------------
033100     PERFORM 2030-SET-FEBRUARY-LENGTH.
033200     ADD 1                            TO WS-CAL-WORK-DAY
033300                                         WS-CAL-DIVIDE-WORK.
033400     IF WS-CAL-WORK-DAY > DAYS-IN-MONTH(WS-CAL-WORK-MONTH)
033500         MOVE 1                       TO WS-CAL-WORK-DAY
033600         ADD 1                        TO WS-CAL-WORK-MONTH
033700         IF WS-CAL-WORK-MONTH > 12
033800             MOVE 1                   TO WS-CAL-WORK-MONTH
033900             ADD 1                    TO WS-CAL-WORK-YEAR.
034000*------------------------------------------------------------------
034100 2030-SET-FEBRUARY-LENGTH.
034200*------------------------------------------------------------------
034300     MOVE 28                          TO DAYS-IN-MONTH(2).
034400     DIVIDE WS-CAL-WORK-YEAR BY 4 GIVING WS-CAL-LEAP-QUOTIENT
034500         REMAINDER WS-CAL-LEAP-REMAINDER.
034600     IF WS-CAL-LEAP-REMAINDER = 0
034700         MOVE 29                      TO DAYS-IN-MONTH(2)
034800         DIVIDE WS-CAL-WORK-YEAR BY 100 GIVING WS-CAL-LEAP-QUOTIENT
034900             REMAINDER WS-CAL-LEAP-REMAINDER
035000         IF WS-CAL-LEAP-REMAINDER = 0
035100             MOVE 28                  TO DAYS-IN-MONTH(2)
035200             DIVIDE WS-CAL-WORK-YEAR BY 400
035300                 GIVING WS-CAL-LEAP-QUOTIENT
035400                 REMAINDER WS-CAL-LEAP-REMAINDER
035500             IF WS-CAL-LEAP-REMAINDER = 0
035600                 MOVE 29              TO DAYS-IN-MONTH(2).
035700*------------------------------------------------------------------
035800 2500-BUILD-DAY-AND-HOUR-TABLES.
035900*------------------------------------------------------------------
036000     PERFORM 2505-BUILD-DAY-AND-HOUR-STEP
036100         VARYING TT-INDEX FROM 1 BY 1
036200         UNTIL TT-INDEX > WS-TRADE-COUNT.
036300*------------------------------------------------------------------
036400 2505-BUILD-DAY-AND-HOUR-STEP.
036500*------------------------------------------------------------------
036600     PERFORM 2510-ACCUMULATE-DAY-TOTAL.
036700     ADD 1 TO HF-COUNT(TT-HOUR(TT-INDEX) + 1).
036800     MOVE TT-PNL(TT-INDEX)             TO PS-PNL(TT-INDEX).
036900     MOVE TT-RISK-REWARD(TT-INDEX)     TO RS-RRR(TT-INDEX).
037000*------------------------------------------------------------------
037100 2510-ACCUMULATE-DAY-TOTAL.
037200*------------------------------------------------------------------
037300     SET DY-INDEX TO 1.
037400     SEARCH DAY-ENTRY
037500         AT END
037600             ADD 1                    TO WS-DAY-COUNT
037700             SET DY-INDEX             TO WS-DAY-COUNT
037800             MOVE TT-TRADE-DATE-X(TT-INDEX) TO DT-DATE(DY-INDEX)
037900             MOVE 1                   TO DT-TRADE-COUNT(DY-INDEX)
038000         WHEN DT-DATE(DY-INDEX) = TT-TRADE-DATE-X(TT-INDEX)
038100             ADD 1                    TO DT-TRADE-COUNT(DY-INDEX)
038200     END-SEARCH.
038300*------------------------------------------------------------------
038400 2600-STAMP-DAY-TRADE-COUNTS.
038500*------------------------------------------------------------------
038600     PERFORM 2605-COPY-DAY-COUNT-STEP
038700         VARYING DY-INDEX FROM 1 BY 1
038800         UNTIL DY-INDEX > WS-DAY-COUNT.
038900     PERFORM 2610-STAMP-ONE-TRADE-DAY-COUNT
039000         VARYING TT-INDEX FROM 1 BY 1
039100         UNTIL TT-INDEX > WS-TRADE-COUNT.
039200*------------------------------------------------------------------
039300 2605-COPY-DAY-COUNT-STEP.
039400*------------------------------------------------------------------
039500     MOVE DT-TRADE-COUNT(DY-INDEX)     TO DC-COUNT(DY-INDEX).
039600*------------------------------------------------------------------
039700 2610-STAMP-ONE-TRADE-DAY-COUNT.
039800*------------------------------------------------------------------
039900     SET DY-INDEX TO 1.
040000     SEARCH DAY-ENTRY
040100         WHEN DT-DATE(DY-INDEX) = TT-TRADE-DATE-X(TT-INDEX)
040200             MOVE DT-TRADE-COUNT(DY-INDEX)
040300                                 TO TT-DAY-TRADE-COUNT(TT-INDEX)
040400     END-SEARCH.
040500*------------------------------------------------------------------
040600 3000-COMPUTE-BASIC-STATISTICS.
040700*------------------------------------------------------------------
040800     MOVE 0                            TO WS-SUM-PNL
040900                                           WS-SUM-RISK-AMOUNT.
041000     PERFORM 3005-ACCUM-BASIC-TOTALS-STEP
041100         VARYING TT-INDEX FROM 1 BY 1
041200         UNTIL TT-INDEX > WS-TRADE-COUNT.
041300     COMPUTE WS-MEAN-PNL ROUNDED = WS-SUM-PNL / WS-TRADE-COUNT.
041400     COMPUTE WS-MEAN-RISK-AMOUNT ROUNDED =
041500         WS-SUM-RISK-AMOUNT / WS-TRADE-COUNT.
041600*------------------------------------------------------------------
041700 3005-ACCUM-BASIC-TOTALS-STEP.
041800*------------------------------------------------------------------
041900     ADD TT-PNL(TT-INDEX)              TO WS-SUM-PNL.
042000     ADD TT-RISK-AMOUNT(TT-INDEX)      TO WS-SUM-RISK-AMOUNT.
042100*------------------------------------------------------------------
042200 3100-COMPUTE-DISPERSION-STATISTICS.
042300*------------------------------------------------------------------
042400     MOVE 0                            TO WS-PNL-VARIANCE
042500                                           WS-RISK-VARIANCE.
042600     PERFORM 3105-ACCUM-DISPERSION-STEP
042700         VARYING TT-INDEX FROM 1 BY 1
042800         UNTIL TT-INDEX > WS-TRADE-COUNT.
042900     COMPUTE WS-PNL-VARIANCE ROUNDED = WS-PNL-VARIANCE /
043000         WS-TRADE-COUNT.
043100     COMPUTE WS-RISK-VARIANCE ROUNDED = WS-RISK-VARIANCE /
043200         WS-TRADE-COUNT.
043300     MOVE WS-PNL-VARIANCE               TO WS-SQRT-INPUT.
043400     PERFORM 9500-COMPUTE-SQUARE-ROOT.
043500     MOVE WS-SQRT-RESULT                TO WS-PNL-POPSTD.
043600     MOVE WS-RISK-VARIANCE              TO WS-SQRT-INPUT.
043700     PERFORM 9500-COMPUTE-SQUARE-ROOT.
043800     MOVE WS-SQRT-RESULT                TO WS-RISK-POPSTD.
043900*------------------------------------------------------------------
044000 3105-ACCUM-DISPERSION-STEP.
044100*------------------------------------------------------------------
044200     COMPUTE WS-PNL-VARIANCE ROUNDED = WS-PNL-VARIANCE +
044300         ((TT-PNL(TT-INDEX) - WS-MEAN-PNL) *
044400          (TT-PNL(TT-INDEX) - WS-MEAN-PNL)).
044500     COMPUTE WS-RISK-VARIANCE ROUNDED = WS-RISK-VARIANCE +
044600         ((TT-RISK-AMOUNT(TT-INDEX) - WS-MEAN-RISK-AMOUNT) *
044700          (TT-RISK-AMOUNT(TT-INDEX) - WS-MEAN-RISK-AMOUNT)).
044800*------------------------------------------------------------------
044900 3200-COMPUTE-PNL-QUARTILES.
045000*------------------------------------------------------------------
045100     PERFORM 9600-SORT-PNL-TABLE.
045200     PERFORM 9610-COMPUTE-PNL-Q1.
045300     PERFORM 9620-COMPUTE-PNL-Q3.
045400     COMPUTE WS-PNL-IQR = WS-PNL-Q3 - WS-PNL-Q1.
045500     COMPUTE WS-PNL-LOWER-FENCE = WS-PNL-Q1 - (1.5 * WS-PNL-IQR).
045600     COMPUTE WS-PNL-UPPER-FENCE = WS-PNL-Q3 + (1.5 * WS-PNL-IQR).
045700*------------------------------------------------------------------
045800 3300-COMPUTE-RRR-PERCENTILES.
045900*------------------------------------------------------------------
046000     PERFORM 9700-SORT-RRR-TABLE.
046100     PERFORM 9710-COMPUTE-RRR-P05.
046200     PERFORM 9720-COMPUTE-RRR-P95.
046300*------------------------------------------------------------------
046400 3400-COMPUTE-DAY-COUNT-PERCENTILE.
046500*------------------------------------------------------------------
046600     PERFORM 9800-SORT-DAY-COUNT-TABLE.
046700     PERFORM 9810-COMPUTE-DAY-COUNT-P95.
046800*------------------------------------------------------------------
046900 3500-COMPUTE-HOUR-COUNT-PERCENTILE.
047000*------------------------------------------------------------------
047100     PERFORM 3505-COPY-HOUR-COUNT-STEP
047200         VARYING HF-INDEX FROM 1 BY 1 UNTIL HF-INDEX > 24.
047300     PERFORM 9900-SORT-HOUR-COUNT-TABLE.
047400     PERFORM 9910-COMPUTE-HOUR-COUNT-P25.
047500*------------------------------------------------------------------
047600 3505-COPY-HOUR-COUNT-STEP.
047700*------------------------------------------------------------------
047800     MOVE HF-COUNT(HF-INDEX)           TO HC-COUNT(HF-INDEX).
047900*------------------------------------------------------------------
048000 4000-APPLY-RULES-TO-ALL-TRADES.
048100*------------------------------------------------------------------
048200     MOVE 1                            TO WS-CONSECUTIVE-SETUP-COUNT.
048300     PERFORM 4010-APPLY-RULES-TO-ONE-TRADE
048400         VARYING TT-INDEX FROM 1 BY 1
048500         UNTIL TT-INDEX > WS-TRADE-COUNT.
048600*------------------------------------------------------------------
048700 4010-APPLY-RULES-TO-ONE-TRADE.
048800*------------------------------------------------------------------
048900     IF TT-INDEX = 1
049000         MOVE 999999                   TO WS-GAP-MINUTES
049100         MOVE 1                        TO WS-CONSECUTIVE-SETUP-COUNT
049200     ELSE
049300         COMPUTE WS-GAP-MINUTES =
049400             ((TT-DAY-ORDINAL(TT-INDEX) -
049500               TT-DAY-ORDINAL(TT-INDEX - 1)) * 1440) +
049600             ((TT-TT-HOUR(TT-INDEX) * 60 +
049700               TT-TT-MINUTE(TT-INDEX)) -
049800              (TT-TT-HOUR(TT-INDEX - 1) * 60 +
049900               TT-TT-MINUTE(TT-INDEX - 1)))
050000         IF TT-SETUP-TYPE(TT-INDEX) = TT-SETUP-TYPE(TT-INDEX - 1)
050100             ADD 1                     TO WS-CONSECUTIVE-SETUP-COUNT
050200         ELSE
050300             MOVE 1                    TO WS-CONSECUTIVE-SETUP-COUNT
050400         END-IF
050500     END-IF.
050600     PERFORM 4100-RULE-PNL-ZSCORE.
050700     PERFORM 4110-RULE-PNL-IQR.
050800     PERFORM 4120-RULE-RISK-AMOUNT.
050900     PERFORM 4130-RULE-RISK-REWARD.
051000     PERFORM 4140-RULE-RISK-ESCALATION.
051100     PERFORM 4150-RULE-HIGH-FREQUENCY-DAYS.
051200     PERFORM 4160-RULE-RAPID-FIRE-TRADES.
051300     PERFORM 4170-RULE-REVENGE-TRADING.
051400     PERFORM 4180-RULE-REPETITIVE-SETUPS.
051500     PERFORM 4190-RULE-UNUSUAL-HOURS.
051600     PERFORM 4200-RULE-WEEKEND-TRADING.
051700     PERFORM 4210-RULE-UNUSUAL-SESSIONS.
051800*------------------------------------------------------------------
051900 4100-RULE-PNL-ZSCORE.
052000*------------------------------------------------------------------
052100     IF WS-PNL-POPSTD > 0
052200         COMPUTE WS-ABS-WORK = TT-PNL(TT-INDEX) - WS-MEAN-PNL
052300         IF WS-ABS-WORK < 0
052400             COMPUTE WS-ABS-WORK = 0 - WS-ABS-WORK
052500         END-IF
052600         COMPUTE WS-ZSCORE-WORK ROUNDED = WS-ABS-WORK / WS-PNL-POPSTD
052700         IF WS-ZSCORE-WORK > 3
052800             MOVE 'PNL Z-SCORE'        TO WS-OUTLIER-TYPE-HOLD
052900             ADD 1                     TO WS-COUNT-PNL-ZSCORE
053000             PERFORM 4900-WRITE-OUTLIER-RECORD
053100         END-IF
053200     END-IF.
053300*------------------------------------------------------------------
053400 4110-RULE-PNL-IQR.
053500*------------------------------------------------------------------
053600     IF TT-PNL(TT-INDEX) < WS-PNL-LOWER-FENCE
053700        OR TT-PNL(TT-INDEX) > WS-PNL-UPPER-FENCE
053800         MOVE 'PNL IQR'                TO WS-OUTLIER-TYPE-HOLD
053900         ADD 1                         TO WS-COUNT-PNL-IQR
054000         PERFORM 4900-WRITE-OUTLIER-RECORD
054100     END-IF.
054200*------------------------------------------------------------------
054300 4120-RULE-RISK-AMOUNT.
054400*------------------------------------------------------------------
054500     IF WS-RISK-POPSTD > 0
054600         COMPUTE WS-ABS-WORK =
054700             TT-RISK-AMOUNT(TT-INDEX) - WS-MEAN-RISK-AMOUNT
054800         IF WS-ABS-WORK < 0
054900             COMPUTE WS-ABS-WORK = 0 - WS-ABS-WORK
055000         END-IF
055100         COMPUTE WS-ZSCORE-WORK ROUNDED =
055200             WS-ABS-WORK / WS-RISK-POPSTD
055300         IF WS-ZSCORE-WORK > 2.5
055400             MOVE 'RISK AMOUNT'        TO WS-OUTLIER-TYPE-HOLD
055500             ADD 1                     TO WS-COUNT-RISK-AMOUNT
055600             PERFORM 4900-WRITE-OUTLIER-RECORD
055700         END-IF
055800     END-IF.
055900*------------------------------------------------------------------
056000 4130-RULE-RISK-REWARD.
056100*------------------------------------------------------------------
056200     IF TT-RISK-REWARD(TT-INDEX) > WS-RRR-P95
056300        OR TT-RISK-REWARD(TT-INDEX) < WS-RRR-P05
056400         MOVE 'RISK REWARD'            TO WS-OUTLIER-TYPE-HOLD
056500         ADD 1                         TO WS-COUNT-RISK-REWARD
056600         PERFORM 4900-WRITE-OUTLIER-RECORD
056700     END-IF.
056800*------------------------------------------------------------------
056900 4140-RULE-RISK-ESCALATION.
057000*------------------------------------------------------------------
057100     IF TT-INDEX > 1
057200        AND TT-RISK-AMOUNT(TT-INDEX - 1) > 0
057300         COMPUTE WS-ZSCORE-WORK ROUNDED =
057400             (TT-RISK-AMOUNT(TT-INDEX) -
057500              TT-RISK-AMOUNT(TT-INDEX - 1)) /
057600             TT-RISK-AMOUNT(TT-INDEX - 1) * 100
057700         IF WS-ZSCORE-WORK > 50
057800             MOVE 'RISK ESCALATION'    TO WS-OUTLIER-TYPE-HOLD
057900             ADD 1                     TO WS-COUNT-RISK-ESCALATION
058000             PERFORM 4900-WRITE-OUTLIER-RECORD
058100         END-IF
058200     END-IF.
058300*------------------------------------------------------------------
058400 4150-RULE-HIGH-FREQUENCY-DAYS.
058500*------------------------------------------------------------------
058600     IF TT-DAY-TRADE-COUNT(TT-INDEX) > WS-DAY-COUNT-P95
058700         MOVE 'HIGH FREQ DAY'          TO WS-OUTLIER-TYPE-HOLD
058800         ADD 1                         TO WS-COUNT-HIGH-FREQ-DAY
058900         PERFORM 4900-WRITE-OUTLIER-RECORD
059000     END-IF.
059100*------------------------------------------------------------------
059200 4160-RULE-RAPID-FIRE-TRADES.
059300*------------------------------------------------------------------
059400     IF TT-INDEX > 1 AND WS-GAP-MINUTES < 30
059500         MOVE 'RAPID FIRE'             TO WS-OUTLIER-TYPE-HOLD
059600         ADD 1                         TO WS-COUNT-RAPID-FIRE
059700         PERFORM 4900-WRITE-OUTLIER-RECORD
059800     END-IF.
059900*------------------------------------------------------------------
060000 4170-RULE-REVENGE-TRADING.
060100*------------------------------------------------------------------
060200     IF TT-INDEX > 1
060300        AND TT-WIN-LOSS(TT-INDEX - 1) = 'LOSS'
060400        AND WS-GAP-MINUTES < 60
060500         MOVE 'REVENGE TRADE'          TO WS-OUTLIER-TYPE-HOLD
060600         ADD 1                         TO WS-COUNT-REVENGE-TRADE
060700         PERFORM 4900-WRITE-OUTLIER-RECORD
060800     END-IF.
060900*------------------------------------------------------------------
061000 4180-RULE-REPETITIVE-SETUPS.
061100*------------------------------------------------------------------
061200     IF WS-CONSECUTIVE-SETUP-COUNT >= 5
061300         MOVE 'REPETITIVE SETUP'       TO WS-OUTLIER-TYPE-HOLD
061400         ADD 1                         TO WS-COUNT-REPETITIVE-SETUP
061500         PERFORM 4900-WRITE-OUTLIER-RECORD
061600     END-IF.
061700*------------------------------------------------------------------
061800 4190-RULE-UNUSUAL-HOURS.
061900*------------------------------------------------------------------
062000     IF HF-COUNT(TT-HOUR(TT-INDEX) + 1) < WS-HOUR-COUNT-P25
062100         MOVE 'UNUSUAL HOUR'           TO WS-OUTLIER-TYPE-HOLD
062200         ADD 1                         TO WS-COUNT-UNUSUAL-HOUR
062300         PERFORM 4900-WRITE-OUTLIER-RECORD
062400     END-IF.
062500*------------------------------------------------------------------
062600 4200-RULE-WEEKEND-TRADING.
062700*------------------------------------------------------------------
062800     IF TT-DAY-OF-WEEK(TT-INDEX) = 5 OR TT-DAY-OF-WEEK(TT-INDEX) = 6
062900         MOVE 'WEEKEND TRADE'          TO WS-OUTLIER-TYPE-HOLD
063000         ADD 1                         TO WS-COUNT-WEEKEND-TRADE
063100         PERFORM 4900-WRITE-OUTLIER-RECORD
063200     END-IF.
063300*------------------------------------------------------------------
063400 4210-RULE-UNUSUAL-SESSIONS.
063500*------------------------------------------------------------------
063600     IF TT-SESSION(TT-INDEX) NOT = 'London'
063700        AND TT-SESSION(TT-INDEX) NOT = 'New York'
063800        AND TT-SESSION(TT-INDEX) NOT = 'Overlap-EU-US'
063900         MOVE 'UNUSUAL SESSION'        TO WS-OUTLIER-TYPE-HOLD
064000         ADD 1                         TO WS-COUNT-UNUSUAL-SESSION
064100         PERFORM 4900-WRITE-OUTLIER-RECORD
064200     END-IF.
064300*------------------------------------------------------------------
064400 4900-WRITE-OUTLIER-RECORD.
064500*------------------------------------------------------------------
064600     MOVE SPACES                       TO TRADE-OUTLIER-RECORD.
064700     MOVE TT-TRADE-ID(TT-INDEX)        TO TR-TRADE-ID.
064800     MOVE TT-TRADE-DATE-X(TT-INDEX)    TO TR-TRADE-DATE.
064900     MOVE TT-TRADE-TIME-X(TT-INDEX)    TO TR-TRADE-TIME.
065000     MOVE TT-INSTRUMENT(TT-INDEX)      TO TR-INSTRUMENT.
065100     MOVE TT-SETUP-TYPE(TT-INDEX)      TO TR-SETUP-TYPE.
065200     MOVE TT-SESSION(TT-INDEX)         TO TR-SESSION.
065300     MOVE TT-WIN-LOSS(TT-INDEX)        TO TR-WIN-LOSS.
065400     MOVE TT-PNL(TT-INDEX)             TO TR-PNL.
065500     MOVE TT-RISK-AMOUNT(TT-INDEX)     TO TR-RISK-AMOUNT.
065600     MOVE TT-RISK-REWARD(TT-INDEX)     TO TR-RISK-REWARD.
065700     MOVE WS-OUTLIER-TYPE-HOLD          TO TR-OUTLIER-TYPE.
065800     WRITE TRADE-OUTLIER-RECORD.
065900     MOVE 'Y'                          TO TT-FLAGGED-SW(TT-INDEX).
066000     ADD 1                             TO WS-TOTAL-FLAGGED-INSTANCES.
066100     IF WS-LINE-BUFFER-COUNT < 10
066200         ADD 1                         TO WS-LINE-BUFFER-COUNT
066300         SET OL-INDEX                  TO WS-LINE-BUFFER-COUNT
066400         MOVE TRADE-OUTLIER-RECORD     TO OL-LINE(OL-INDEX)
066500     END-IF.
066600*------------------------------------------------------------------
066700 5000-PRINT-OUTLIER-SUMMARY.
066800*------------------------------------------------------------------
066900     PERFORM 5010-COUNT-DISTINCT-FLAGGED-TRADES.
067000     DISPLAY 'TRDOUTL -- OUTLIER DETECTION SUMMARY'.
067100     DISPLAY '  PNL Z-SCORE.......... ' WS-COUNT-PNL-ZSCORE.
067200     DISPLAY '  PNL IQR............... ' WS-COUNT-PNL-IQR.
067300     DISPLAY '  RISK AMOUNT........... ' WS-COUNT-RISK-AMOUNT.
067400     DISPLAY '  RISK REWARD........... ' WS-COUNT-RISK-REWARD.
067500     DISPLAY '  RISK ESCALATION....... ' WS-COUNT-RISK-ESCALATION.
067600     DISPLAY '  HIGH FREQUENCY DAY.... ' WS-COUNT-HIGH-FREQ-DAY.
067700     DISPLAY '  RAPID FIRE............ ' WS-COUNT-RAPID-FIRE.
067800     DISPLAY '  REVENGE TRADE......... ' WS-COUNT-REVENGE-TRADE.
067900     DISPLAY '  REPETITIVE SETUP...... ' WS-COUNT-REPETITIVE-SETUP.
068000     DISPLAY '  UNUSUAL HOUR.......... ' WS-COUNT-UNUSUAL-HOUR.
068100     DISPLAY '  WEEKEND TRADE......... ' WS-COUNT-WEEKEND-TRADE.
068200     DISPLAY '  UNUSUAL SESSION....... ' WS-COUNT-UNUSUAL-SESSION.
068300     DISPLAY '  TOTAL FLAGGED INSTANCES ' WS-TOTAL-FLAGGED-INSTANCES.
068400     DISPLAY '  DISTINCT FLAGGED TRADES ' WS-DISTINCT-FLAGGED-TRADES.
068500     DISPLAY '  FIRST 10 OUTLIER REPORT LINES --'.
068600     PERFORM 5005-PRINT-ONE-OUTLIER-LINE
068700         VARYING OL-INDEX FROM 1 BY 1
068800         UNTIL OL-INDEX > WS-LINE-BUFFER-COUNT.
068900*------------------------------------------------------------------
069000 5005-PRINT-ONE-OUTLIER-LINE.
069100*------------------------------------------------------------------
069200     DISPLAY '  ' OL-LINE(OL-INDEX).
069300*------------------------------------------------------------------
069400 5010-COUNT-DISTINCT-FLAGGED-TRADES.
069500*------------------------------------------------------------------
069600     MOVE 0                            TO WS-DISTINCT-FLAGGED-TRADES.
069700     PERFORM 5015-COUNT-ONE-FLAGGED-TRADE
069800         VARYING TT-INDEX FROM 1 BY 1
069900         UNTIL TT-INDEX > WS-TRADE-COUNT.
070000*------------------------------------------------------------------
070100 5015-COUNT-ONE-FLAGGED-TRADE.
070200*------------------------------------------------------------------
070300     IF TT-FLAGGED-SW(TT-INDEX) = 'Y'
070400         ADD 1                         TO WS-DISTINCT-FLAGGED-TRADES
070500     END-IF.
070600*------------------------------------------------------------------
070700 9500-COMPUTE-SQUARE-ROOT.
070800*------------------------------------------------------------------
070900*    NEWTON-RAPHSON ITERATION -- NO INTRINSIC FUNCTION AVAILABLE.
071000     IF WS-SQRT-INPUT <= 0
071100         MOVE 0                       TO WS-SQRT-RESULT
071200     ELSE
071300         MOVE WS-SQRT-INPUT           TO WS-SQRT-RESULT
071400         PERFORM 9510-SQRT-ITERATION-STEP
071500             VARYING WS-SQRT-PASS FROM 1 BY 1
071600             UNTIL WS-SQRT-PASS > 20
071700     END-IF.
071800*------------------------------------------------------------------
071900 9510-SQRT-ITERATION-STEP.
072000*------------------------------------------------------------------
072100     MOVE WS-SQRT-RESULT               TO WS-SQRT-PREV.
072200     COMPUTE WS-SQRT-RESULT ROUNDED =
072300         (WS-SQRT-PREV + (WS-SQRT-INPUT / WS-SQRT-PREV)) / 2.
072400*------------------------------------------------------------------
072500 9600-SORT-PNL-TABLE.
072600*------------------------------------------------------------------
072700*    ASCENDING SHUTTLE SORT -- SAME TECHNIQUE AS TRDGEN/TRDSTAT.
072800     PERFORM 9605-SORT-PNL-OUTER-STEP
072900         VARYING WS-SORT-INDEX-1 FROM 1 BY 1
073000         UNTIL WS-SORT-INDEX-1 >= WS-TRADE-COUNT.
073100*------------------------------------------------------------------
073200 9605-SORT-PNL-OUTER-STEP.
073300*------------------------------------------------------------------
073400     PERFORM 9607-SORT-PNL-INNER-STEP
073500         VARYING WS-SORT-INDEX-2 FROM 1 BY 1
073600         UNTIL WS-SORT-INDEX-2 > WS-TRADE-COUNT - WS-SORT-INDEX-1.
073700*------------------------------------------------------------------
073800 9607-SORT-PNL-INNER-STEP.
073900*------------------------------------------------------------------
074000     IF PS-PNL(WS-SORT-INDEX-2) > PS-PNL(WS-SORT-INDEX-2 + 1)
074100         MOVE PS-PNL(WS-SORT-INDEX-2)          TO WS-SWAP-PNL
074200         MOVE PS-PNL(WS-SORT-INDEX-2 + 1)
074300                                          TO PS-PNL(WS-SORT-INDEX-2)
074400         MOVE WS-SWAP-PNL     TO PS-PNL(WS-SORT-INDEX-2 + 1)
074500     END-IF.
074600*------------------------------------------------------------------
074700 9610-COMPUTE-PNL-Q1.
074800*------------------------------------------------------------------
074900     COMPUTE WS-PCT-RANK = 25 / 100 * (WS-TRADE-COUNT - 1).
075000     COMPUTE WS-PCT-LOW-IDX = WS-PCT-RANK.
075100     COMPUTE WS-PCT-FRACTION = WS-PCT-RANK - WS-PCT-LOW-IDX.
075200     ADD 1                             TO WS-PCT-LOW-IDX.
075300     COMPUTE WS-PCT-HIGH-IDX = WS-PCT-LOW-IDX + 1.
075400     IF WS-PCT-HIGH-IDX > WS-TRADE-COUNT
075500         MOVE WS-TRADE-COUNT           TO WS-PCT-HIGH-IDX.
075600     COMPUTE WS-PNL-Q1 ROUNDED =
075700         PS-PNL(WS-PCT-LOW-IDX) +
075800         (WS-PCT-FRACTION *
075900          (PS-PNL(WS-PCT-HIGH-IDX) - PS-PNL(WS-PCT-LOW-IDX))).
076000*------------------------------------------------------------------
076100 9620-COMPUTE-PNL-Q3.
076200*------------------------------------------------------------------
076300     COMPUTE WS-PCT-RANK = 75 / 100 * (WS-TRADE-COUNT - 1).
076400     COMPUTE WS-PCT-LOW-IDX = WS-PCT-RANK.
076500     COMPUTE WS-PCT-FRACTION = WS-PCT-RANK - WS-PCT-LOW-IDX.
076600     ADD 1                             TO WS-PCT-LOW-IDX.
076700     COMPUTE WS-PCT-HIGH-IDX = WS-PCT-LOW-IDX + 1.
076800     IF WS-PCT-HIGH-IDX > WS-TRADE-COUNT
076900         MOVE WS-TRADE-COUNT           TO WS-PCT-HIGH-IDX.
077000     COMPUTE WS-PNL-Q3 ROUNDED =
077100         PS-PNL(WS-PCT-LOW-IDX) +
077200         (WS-PCT-FRACTION *
077300          (PS-PNL(WS-PCT-HIGH-IDX) - PS-PNL(WS-PCT-LOW-IDX))).
077400*------------------------------------------------------------------
077500 9700-SORT-RRR-TABLE.
077600*------------------------------------------------------------------
077700     PERFORM 9705-SORT-RRR-OUTER-STEP
077800         VARYING WS-SORT-INDEX-1 FROM 1 BY 1
077900         UNTIL WS-SORT-INDEX-1 >= WS-TRADE-COUNT.
078000*------------------------------------------------------------------
078100 9705-SORT-RRR-OUTER-STEP.
078200*------------------------------------------------------------------
078300     PERFORM 9707-SORT-RRR-INNER-STEP
078400         VARYING WS-SORT-INDEX-2 FROM 1 BY 1
078500         UNTIL WS-SORT-INDEX-2 > WS-TRADE-COUNT - WS-SORT-INDEX-1.
078600*------------------------------------------------------------------
078700 9707-SORT-RRR-INNER-STEP.
078800*------------------------------------------------------------------
078900     IF RS-RRR(WS-SORT-INDEX-2) > RS-RRR(WS-SORT-INDEX-2 + 1)
079000         MOVE RS-RRR(WS-SORT-INDEX-2)          TO WS-SWAP-RRR
079100         MOVE RS-RRR(WS-SORT-INDEX-2 + 1)
079200                                          TO RS-RRR(WS-SORT-INDEX-2)
079300         MOVE WS-SWAP-RRR     TO RS-RRR(WS-SORT-INDEX-2 + 1)
079400     END-IF.
079500*------------------------------------------------------------------
079600 9710-COMPUTE-RRR-P05.
079700*------------------------------------------------------------------
079800     COMPUTE WS-PCT-RANK = 5 / 100 * (WS-TRADE-COUNT - 1).
079900     COMPUTE WS-PCT-LOW-IDX = WS-PCT-RANK.
080000     COMPUTE WS-PCT-FRACTION = WS-PCT-RANK - WS-PCT-LOW-IDX.
080100     ADD 1                             TO WS-PCT-LOW-IDX.
080200     COMPUTE WS-PCT-HIGH-IDX = WS-PCT-LOW-IDX + 1.
080300     IF WS-PCT-HIGH-IDX > WS-TRADE-COUNT
080400         MOVE WS-TRADE-COUNT           TO WS-PCT-HIGH-IDX.
080500     COMPUTE WS-RRR-P05 ROUNDED =
080600         RS-RRR(WS-PCT-LOW-IDX) +
080700         (WS-PCT-FRACTION *
080800          (RS-RRR(WS-PCT-HIGH-IDX) - RS-RRR(WS-PCT-LOW-IDX))).
080900*------------------------------------------------------------------
081000 9720-COMPUTE-RRR-P95.
081100*------------------------------------------------------------------
081200     COMPUTE WS-PCT-RANK = 95 / 100 * (WS-TRADE-COUNT - 1).
081300     COMPUTE WS-PCT-LOW-IDX = WS-PCT-RANK.
081400     COMPUTE WS-PCT-FRACTION = WS-PCT-RANK - WS-PCT-LOW-IDX.
081500     ADD 1                             TO WS-PCT-LOW-IDX.
081600     COMPUTE WS-PCT-HIGH-IDX = WS-PCT-LOW-IDX + 1.
081700     IF WS-PCT-HIGH-IDX > WS-TRADE-COUNT
081800         MOVE WS-TRADE-COUNT           TO WS-PCT-HIGH-IDX.
081900     COMPUTE WS-RRR-P95 ROUNDED =
082000         RS-RRR(WS-PCT-LOW-IDX) +
082100         (WS-PCT-FRACTION *
082200          (RS-RRR(WS-PCT-HIGH-IDX) - RS-RRR(WS-PCT-LOW-IDX))).
082300*------------------------------------------------------------------
082400 9800-SORT-DAY-COUNT-TABLE.
082500*------------------------------------------------------------------
082600     PERFORM 9805-SORT-DAY-COUNT-OUTER-STEP
082700         VARYING WS-SORT-INDEX-1 FROM 1 BY 1
082800         UNTIL WS-SORT-INDEX-1 >= WS-DAY-COUNT.
082900*------------------------------------------------------------------
083000 9805-SORT-DAY-COUNT-OUTER-STEP.
083100*------------------------------------------------------------------
083200     PERFORM 9807-SORT-DAY-COUNT-INNER-STEP
083300         VARYING WS-SORT-INDEX-2 FROM 1 BY 1
083400         UNTIL WS-SORT-INDEX-2 > WS-DAY-COUNT - WS-SORT-INDEX-1.
083500*------------------------------------------------------------------
083600 9807-SORT-DAY-COUNT-INNER-STEP.
083700*------------------------------------------------------------------
083800     IF DC-COUNT(WS-SORT-INDEX-2) >
083900        DC-COUNT(WS-SORT-INDEX-2 + 1)
084000         MOVE DC-COUNT(WS-SORT-INDEX-2)
084100                                       TO WS-SWAP-DAY-COUNT
084200         MOVE DC-COUNT(WS-SORT-INDEX-2 + 1)
084300                                       TO DC-COUNT(WS-SORT-INDEX-2)
084400         MOVE WS-SWAP-DAY-COUNT
084500                                       TO DC-COUNT(WS-SORT-INDEX-2 + 1)
084600     END-IF.
084700*------------------------------------------------------------------
084800 9810-COMPUTE-DAY-COUNT-P95.
084900*------------------------------------------------------------------
085000     COMPUTE WS-PCT-RANK = 95 / 100 * (WS-DAY-COUNT - 1).
085100     COMPUTE WS-PCT-LOW-IDX = WS-PCT-RANK.
085200     COMPUTE WS-PCT-FRACTION = WS-PCT-RANK - WS-PCT-LOW-IDX.
085300     ADD 1                             TO WS-PCT-LOW-IDX.
085400     COMPUTE WS-PCT-HIGH-IDX = WS-PCT-LOW-IDX + 1.
085500     IF WS-PCT-HIGH-IDX > WS-DAY-COUNT
085600         MOVE WS-DAY-COUNT             TO WS-PCT-HIGH-IDX.
085700     COMPUTE WS-DAY-COUNT-P95 ROUNDED =
085800         DC-COUNT(WS-PCT-LOW-IDX) +
085900         (WS-PCT-FRACTION *
086000          (DC-COUNT(WS-PCT-HIGH-IDX) - DC-COUNT(WS-PCT-LOW-IDX))).
086100*------------------------------------------------------------------
086200 9900-SORT-HOUR-COUNT-TABLE.
086300*------------------------------------------------------------------
086400     PERFORM 9905-SORT-HOUR-COUNT-OUTER-STEP
086500         VARYING WS-SORT-INDEX-1 FROM 1 BY 1
086600         UNTIL WS-SORT-INDEX-1 >= 24.
086700*------------------------------------------------------------------
086800 9905-SORT-HOUR-COUNT-OUTER-STEP.
086900*------------------------------------------------------------------
087000     PERFORM 9907-SORT-HOUR-COUNT-INNER-STEP
087100         VARYING WS-SORT-INDEX-2 FROM 1 BY 1
087200         UNTIL WS-SORT-INDEX-2 > 24 - WS-SORT-INDEX-1.
087300*------------------------------------------------------------------
087400 9907-SORT-HOUR-COUNT-INNER-STEP.
087500*------------------------------------------------------------------
087600     IF HC-COUNT(WS-SORT-INDEX-2) >
087700        HC-COUNT(WS-SORT-INDEX-2 + 1)
087800         MOVE HC-COUNT(WS-SORT-INDEX-2)
087900                                       TO WS-SWAP-HOUR-COUNT
088000         MOVE HC-COUNT(WS-SORT-INDEX-2 + 1)
088100                                       TO HC-COUNT(WS-SORT-INDEX-2)
088200         MOVE WS-SWAP-HOUR-COUNT
088300                                       TO HC-COUNT(WS-SORT-INDEX-2 + 1)
088400     END-IF.
088500*------------------------------------------------------------------
088600 9910-COMPUTE-HOUR-COUNT-P25.
088700*------------------------------------------------------------------
088800     COMPUTE WS-PCT-RANK = 25 / 100 * 23.
088900     COMPUTE WS-PCT-LOW-IDX = WS-PCT-RANK.
089000     COMPUTE WS-PCT-FRACTION = WS-PCT-RANK - WS-PCT-LOW-IDX.
089100     ADD 1                             TO WS-PCT-LOW-IDX.
089200     COMPUTE WS-PCT-HIGH-IDX = WS-PCT-LOW-IDX + 1.
089300     IF WS-PCT-HIGH-IDX > 24
089400         MOVE 24                       TO WS-PCT-HIGH-IDX.
089500     COMPUTE WS-HOUR-COUNT-P25 ROUNDED =
089600         HC-COUNT(WS-PCT-LOW-IDX) +
089700         (WS-PCT-FRACTION *
089800          (HC-COUNT(WS-PCT-HIGH-IDX) - HC-COUNT(WS-PCT-LOW-IDX))).
089900*------------------------------------------------------------------
090000 9000-CLOSE-FILES.
090100*------------------------------------------------------------------
090200     CLOSE TRADE-LOG-FILE
090300           TRADE-OUTLIER-FILE.
090400*------------------------------------------------------------------
090500 8000-READ-TRADE-LOG.
090600*------------------------------------------------------------------
090700     READ TRADE-LOG-FILE
090800         AT END MOVE 'Y'              TO WS-END-OF-FILE-SW.

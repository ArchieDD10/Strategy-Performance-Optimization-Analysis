000100******************************************************************
000200*    COPYBOOK   :  TRADRPT                                      *
000300*    DESCRIPTION:  OUTLIER REPORT RECORD -- ONE (TRADE, RULE)   *
000400*                  PAIR FLAGGED BY TRDOUTL.  DUPLICATES REMOVED *
000500*                  BY THE WRITING PROGRAM BEFORE THE WRITE.     *
000600*------------------------------------------------------------------
000700*    MAINTENANCE LOG                                            *
000800*    DATE      INIT  REQ#     DESCRIPTION                       *
000900*    --------- ----  -------  --------------------------------- *
001000*    02/11/98  RJP   TR-0071  ORIGINAL LAYOUT FOR ANOMALY DESK   *
001100******************************************************************
001200 01  TRADE-OUTLIER-RECORD.
001300     05  TR-TRADE-ID             PIC 9(06).
001400     05  TR-TRADE-DATE           PIC X(10).
001500     05  TR-TRADE-TIME           PIC X(05).
001600     05  TR-INSTRUMENT           PIC X(10).
001700     05  TR-SETUP-TYPE           PIC X(15).
001800     05  TR-SESSION              PIC X(15).
001900     05  TR-KEY-FIELDS REDEFINES TR-SETUP-TYPE
002000                                 PIC X(30).
002100     05  TR-WIN-LOSS             PIC X(04).
002200     05  TR-PNL                  PIC S9(07)V9(02).
002300     05  TR-RISK-AMOUNT          PIC S9(07)V9(02).
002400     05  TR-MONEY-FIELDS REDEFINES TR-PNL
002500                                 PIC X(18).
002600     05  TR-RISK-REWARD          PIC S9(01)V9(01).
002700     05  TR-OUTLIER-TYPE         PIC X(20).
002800     05  FILLER                  PIC X(03).

000100******************************************************************
000200* PROGRAM NAME:    TRDSTAT
000300* ORIGINAL AUTHOR: RON PELLETIER
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR          MAINTENANCE REQUIREMENT
000700* --------- --------------  ------------------------------------
000800* 05/02/94  RON PELLETIER   CREATED -- WHOLE-FILE PERFORMANCE
000900*                           REPORT FOR THE DESK'S TRADE JOURNAL,
001000*                           REPLACES THE OLD SPREADSHEET RECAP.
001100* 02/18/97  RON PELLETIER   TR-0058 ADDED RISK GROUP (SHARPE,
001200*                           SORTINO, CALMAR, VAR95) PER RISK
001300*                           DESK REQUEST.
001400* 12/03/98  KAREN MCLEOD    TR-0081 Y2K -- 4-DIGIT YEAR IN
001500*                           PER-DAY/PER-MONTH KEY TABLES.
001600* 04/22/00  KAREN MCLEOD    TR-0091 ADDED CONSISTENCY AND
001700*                           EFFICIENCY GROUPS, KPI CONSOLE RECAP.
001800* 08/14/01  KAREN MCLEOD    TR-0107 ADDED BEHAVIORAL GROUP
001900*                           (REVENGE TRADES, RISK ESCALATION,
002000*                           OVERTRADING DAYS).
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.  TRDSTAT.
002400 AUTHOR. RON PELLETIER.
002500 INSTALLATION. COBOL DEVELOPMENT CENTER.
002600 DATE-WRITTEN. 05/02/94.
002700 DATE-COMPILED.
002800 SECURITY. NON-CONFIDENTIAL.
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100*------------------------------------------------------------------
003200 CONFIGURATION SECTION.
003300*------------------------------------------------------------------
003400 SOURCE-COMPUTER. IBM-3081.
003500 OBJECT-COMPUTER. IBM-3081.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*------------------------------------------------------------------
003900 INPUT-OUTPUT SECTION.
004000*------------------------------------------------------------------
004100 FILE-CONTROL.
004200     SELECT TRADE-LOG-FILE ASSIGN TO TRDLOG
004300       ORGANIZATION IS SEQUENTIAL
004400       FILE STATUS IS TRDLOG-STATUS.
004500     SELECT METRICS-REPORT-FILE ASSIGN TO METRICS
004600       ORGANIZATION IS SEQUENTIAL
004700       FILE STATUS IS METRICS-STATUS.
004800******************************************************************
004900 DATA DIVISION.
005000 FILE SECTION.
005100*------------------------------------------------------------------
005200 FD  TRADE-LOG-FILE
005300         RECORDING MODE IS F.
005400 COPY TRADLOG.
005500*------------------------------------------------------------------
005600 FD  METRICS-REPORT-FILE
005700         RECORDING MODE IS F.
005800 01  METRICS-RECORD                 PIC X(80).
005900*------------------------------------------------------------------
006000 WORKING-STORAGE SECTION.
006100*------------------------------------------------------------------
006200 01  WS-SWITCHES-MISC-FIELDS.
006300     05  TRDLOG-STATUS               PIC X(02).
006400         88  TRDLOG-OK                          VALUE '00'.
006500     05  METRICS-STATUS              PIC X(02).
006600         88  METRICS-OK                          VALUE '00'.
006700     05  WS-END-OF-FILE-SW           PIC X(01) VALUE 'N'.
006800         88  WS-END-OF-FILE                     VALUE 'Y'.
006900*------------------------------------------------------------------
007000* WHOLE-FILE TRADE TABLE -- ONE PASS LOADS EVERY TRADE, EVERY
007100* METRIC GROUP THEN WORKS OFF THIS TABLE.  1 TO 999 TRADES.
007200*------------------------------------------------------------------
007300 01  WS-TRADE-COUNT                  PIC 9(03) COMP VALUE 0.
007400 01  TRADE-TABLE.
007500     05  TRADE-ENTRY OCCURS 1 TO 999 TIMES
007600             DEPENDING ON WS-TRADE-COUNT
007700             INDEXED BY TT-INDEX.
007800         10  TT-TRADE-DATE           PIC X(10).
007900         10  TT-YEAR-MONTH           PIC X(07).
008000         10  TT-TRADE-TIME-MIN       PIC 9(05) COMP.
008100         10  TT-DAY-ORDINAL          PIC 9(05) COMP.
008200         10  TT-HOUR                 PIC 9(02).
008300         10  TT-DAY-OF-WEEK          PIC 9(01).
008400         10  TT-SETUP-TYPE           PIC X(15).
008500         10  TT-SESSION              PIC X(15).
008600         10  TT-WIN-LOSS             PIC X(04).
008700         10  TT-PNL                  PIC S9(07)V9(02).
008800         10  TT-RISK-AMOUNT          PIC S9(07)V9(02).
008900         10  TT-RISK-REWARD          PIC S9(02)V9(01).
009000         10  TT-DRAWDOWN-PCT         PIC S9(03)V9(02).
009100*------------------------------------------------------------------
009200* PER-DAY AND PER-MONTH KEYED ACCUMULATOR TABLES, BUILT BY LINEAR
009300* SEARCH AS THE TRADE TABLE IS LOADED (AT MOST ONE ENTRY PER
009400* CALENDAR DAY / MONTH IN THE FILE'S SPAN).
009500*------------------------------------------------------------------
009600 01  WS-DAY-COUNT                    PIC 9(03) COMP VALUE 0.
009700 01  DAY-TABLE.
009800     05  DAY-ENTRY OCCURS 1 TO 999 TIMES
009900             DEPENDING ON WS-DAY-COUNT
010000             INDEXED BY DT-INDEX.
010100         10  DT-DATE                 PIC X(10).
010200         10  DT-PNL-TOTAL            PIC S9(09)V9(02).
010300         10  DT-TRADE-COUNT          PIC 9(03) COMP.
010400 01  WS-MONTH-COUNT                  PIC 9(03) COMP VALUE 0.
010500 01  MONTH-TABLE.
010600     05  MONTH-ENTRY OCCURS 1 TO 999 TIMES
010700             DEPENDING ON WS-MONTH-COUNT
010800             INDEXED BY MT-INDEX.
010900         10  MT-YEAR-MONTH           PIC X(07).
011000         10  MT-PNL-TOTAL            PIC S9(09)V9(02).
011100*------------------------------------------------------------------
011200* CALENDAR-WALK WORK AREAS -- SAME LEAP-YEAR/DAYS-IN-MONTH IDIOM
011300* AS TRDGEN, USED TO TURN EACH TRADE-DATE INTO AN ORDINAL DAY
011400* NUMBER SO GAPS BETWEEN TRADES CAN BE MEASURED IN HOURS.
011500*------------------------------------------------------------------
011600 01  WS-CAL-PREV-YEAR                PIC 9(04) VALUE 0.
011700 01  WS-CAL-PREV-MONTH               PIC 9(02) VALUE 0.
011800 01  WS-CAL-PREV-DAY                 PIC 9(02) VALUE 0.
011900 01  WS-CAL-WORK-YEAR                PIC 9(04).
012000 01  WS-CAL-WORK-MONTH               PIC 9(02).
012100 01  WS-CAL-WORK-DAY                 PIC 9(02).
012200 01  WS-CAL-LEAP-REMAINDER           PIC 9(03) COMP.
012300 01  WS-CAL-LEAP-QUOTIENT            PIC S9(09) COMP.
012400 01  WS-CAL-DIVIDE-WORK              PIC S9(09) COMP.
012500 01  WS-DAYS-IN-MONTH-TABLE.
012600     05  FILLER                      PIC 9(02) VALUE 31.
012700     05  FILLER                      PIC 9(02) VALUE 28.
012800     05  FILLER                      PIC 9(02) VALUE 31.
012900     05  FILLER                      PIC 9(02) VALUE 30.
013000     05  FILLER                      PIC 9(02) VALUE 31.
013100     05  FILLER                      PIC 9(02) VALUE 30.
013200     05  FILLER                      PIC 9(02) VALUE 31.
013300     05  FILLER                      PIC 9(02) VALUE 31.
013400     05  FILLER                      PIC 9(02) VALUE 30.
013500     05  FILLER                      PIC 9(02) VALUE 31.
013600     05  FILLER                      PIC 9(02) VALUE 30.
013700     05  FILLER                      PIC 9(02) VALUE 31.
013800 01  DAYS-IN-MONTH-VALUES REDEFINES WS-DAYS-IN-MONTH-TABLE.
013900     05  DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
014000*------------------------------------------------------------------
014100* NEWTON-RAPHSON SQUARE-ROOT WORK AREA (NO INTRINSIC FUNCTION IS
014200* USED ANYWHERE IN THIS PROGRAM).
014300*------------------------------------------------------------------
014400 01  WS-SQRT-FIELDS.
014500     05  WS-SQRT-INPUT               PIC S9(09)V9(06).
014600     05  WS-SQRT-RESULT              PIC S9(09)V9(06).
014700     05  WS-SQRT-PREV                PIC S9(09)V9(06).
014800     05  WS-SQRT-PASS                PIC 9(02) COMP.
014900*------------------------------------------------------------------
015000* ONE-PASS ACCUMULATORS BUILT WHILE THE TRADE TABLE LOADS.
015100*------------------------------------------------------------------
015200 01  WS-LOAD-WORK-FIELDS.
015300     05  WS-PREV-WIN-LOSS             PIC X(04) VALUE SPACES.
015400     05  WS-PREV-RISK-AMOUNT          PIC S9(07)V9(02) VALUE 0.
015500     05  WS-PREV-SETUP-TYPE           PIC X(15) VALUE SPACES.
015600     05  WS-CURRENT-LOSS-STREAK       PIC 9(03) COMP VALUE 0.
015700     05  WS-MAX-CONSECUTIVE-LOSSES    PIC 9(03) COMP VALUE 0.
015800     05  WS-RUN-COUNT                 PIC 9(03) COMP VALUE 0.
015900*------------------------------------------------------------------
016000* BASIC METRICS GROUP.
016100*------------------------------------------------------------------
016200 01  WS-BASIC-METRICS.
016300     05  WS-TOTAL-TRADES              PIC 9(05) COMP VALUE 0.
016400     05  WS-TOTAL-WINS                PIC 9(05) COMP VALUE 0.
016500     05  WS-TOTAL-LOSSES              PIC 9(05) COMP VALUE 0.
016600     05  WS-WIN-RATE                  PIC 9(03)V9(02) VALUE 0.
016700     05  WS-TOTAL-PNL                 PIC S9(09)V9(02) VALUE 0.
016800     05  WS-AVERAGE-PNL               PIC S9(07)V9(02) VALUE 0.
016900     05  WS-TOTAL-WIN-PNL             PIC S9(09)V9(02) VALUE 0.
017000     05  WS-TOTAL-LOSS-PNL            PIC S9(09)V9(02) VALUE 0.
017100     05  WS-AVERAGE-WIN               PIC S9(07)V9(02) VALUE 0.
017200     05  WS-AVERAGE-LOSS              PIC S9(07)V9(02) VALUE 0.
017300     05  WS-PROFIT-FACTOR             PIC 9(06)V9(02) VALUE 0.
017400     05  WS-PROFIT-FACTOR-RAW         PIC S9(06)V9(04) VALUE 0.
017500     05  WS-EXPECTANCY                PIC S9(07)V9(02) VALUE 0.
017600*------------------------------------------------------------------
017700* RISK METRICS GROUP.
017800*------------------------------------------------------------------
017900 01  WS-RISK-METRICS.
018000     05  WS-MAX-DRAWDOWN-PCT          PIC S9(03)V9(02) VALUE 0.
018100     05  WS-DRAWDOWN-SUM              PIC S9(07)V9(02) VALUE 0.
018200     05  WS-DRAWDOWN-DAYS             PIC 9(05) COMP VALUE 0.
018300     05  WS-AVERAGE-DRAWDOWN-PCT      PIC S9(03)V9(02) VALUE 0.
018400     05  WS-PNL-VARIANCE              PIC S9(11)V9(04) VALUE 0.
018500     05  WS-PNL-STD-DEV               PIC S9(07)V9(04) VALUE 0.
018600     05  WS-DAILY-MEAN-RETURN         PIC S9(09)V9(04) VALUE 0.
018700     05  WS-DAILY-VARIANCE            PIC S9(13)V9(04) VALUE 0.
018800     05  WS-DAILY-STD-DEV             PIC S9(09)V9(04) VALUE 0.
018900     05  WS-SHARPE-RATIO              PIC S9(05)V9(04) VALUE 0.
019000     05  WS-NEG-DAY-COUNT             PIC 9(05) COMP VALUE 0.
019100     05  WS-NEG-DAY-SUM               PIC S9(09)V9(02) VALUE 0.
019200     05  WS-NEG-DAY-MEAN              PIC S9(09)V9(04) VALUE 0.
019300     05  WS-NEG-DAY-VARIANCE          PIC S9(13)V9(04) VALUE 0.
019400     05  WS-NEG-DAY-STD-DEV           PIC S9(09)V9(04) VALUE 0.
019500     05  WS-SORTINO-RATIO             PIC S9(05)V9(04) VALUE 0.
019600     05  WS-DAY-SPAN                  PIC 9(05) COMP VALUE 0.
019700     05  WS-ANNUALIZED-RETURN         PIC S9(07)V9(04) VALUE 0.
019800     05  WS-CALMAR-RATIO              PIC S9(05)V9(04) VALUE 0.
019900     05  WS-VALUE-AT-RISK-95          PIC S9(07)V9(02) VALUE 0.
020000     05  WS-SQRT-252                  PIC 9(02)V9(04) VALUE 15.8745.
020100*------------------------------------------------------------------
020200* CONSISTENCY METRICS GROUP.
020300*------------------------------------------------------------------
020400 01  WS-CONSISTENCY-METRICS.
020500     05  WS-PROFITABLE-DAYS           PIC 9(05) COMP VALUE 0.
020600     05  WS-PROFITABLE-DAY-PCT        PIC 9(03)V9(02) VALUE 0.
020700     05  WS-PROFITABLE-MONTHS         PIC 9(05) COMP VALUE 0.
020800     05  WS-PROFITABLE-MONTH-PCT      PIC 9(03)V9(02) VALUE 0.
020900     05  WS-CONSISTENCY-SCORE         PIC 9(03)V9(02) VALUE 0.
021000     05  WS-DAYS-ABOVE-MEAN           PIC 9(05) COMP VALUE 0.
021100     05  WS-COEFFICIENT-VARIATION     PIC 9(06)V9(02) VALUE 0.
021200     05  WS-RUNS-TEST-Z               PIC S9(05)V9(04) VALUE 0.
021300     05  WS-EXPECTED-RUNS             PIC S9(07)V9(04) VALUE 0.
021400     05  WS-RUNS-VARIANCE             PIC S9(13)V9(04) VALUE 0.
021500     05  WS-RUNS-STD-DEV              PIC S9(07)V9(04) VALUE 0.
021600*------------------------------------------------------------------
021700* EFFICIENCY METRICS GROUP.
021800*------------------------------------------------------------------
021900 01  WS-EFFICIENCY-METRICS.
022000     05  WS-AVG-TRADES-PER-DAY        PIC 9(05)V9(02) VALUE 0.
022100     05  WS-PAYOFF-RATIO              PIC 9(06)V9(04) VALUE 0.
022200     05  WS-AVG-RISK-REWARD           PIC S9(02)V9(04) VALUE 0.
022300     05  WS-AVG-RR-WINNERS            PIC S9(02)V9(04) VALUE 0.
022400     05  WS-RR-WIN-SUM                PIC S9(05)V9(01) VALUE 0.
022500     05  WS-EDGE-DOLLARS              PIC S9(07)V9(02) VALUE 0.
022600     05  WS-EDGE-PCT                  PIC S9(05)V9(02) VALUE 0.
022700     05  WS-KELLY-PCT                 PIC S9(05)V9(02) VALUE 0.
022800     05  WS-SQN                       PIC S9(05)V9(04) VALUE 0.
022900     05  WS-SQRT-N                    PIC S9(05)V9(04) VALUE 0.
023000*------------------------------------------------------------------
023100* BEHAVIORAL METRICS GROUP.
023200*------------------------------------------------------------------
023300 01  WS-BEHAVIORAL-METRICS.
023400     05  WS-GAP-SUM-HOURS             PIC S9(09)V9(04) VALUE 0.
023500     05  WS-GAP-COUNT                 PIC 9(05) COMP VALUE 0.
023600     05  WS-AVG-HOURS-BETWEEN         PIC S9(07)V9(04) VALUE 0.
023700     05  WS-REVENGE-TRADES            PIC 9(05) COMP VALUE 0.
023800     05  WS-REVENGE-RATE              PIC 9(03)V9(02) VALUE 0.
023900     05  WS-RISK-ESCALATIONS          PIC 9(05) COMP VALUE 0.
024000     05  WS-RISK-ESCALATION-RATE      PIC 9(03)V9(02) VALUE 0.
024100     05  WS-SETUP-CHANGES             PIC 9(05) COMP VALUE 0.
024200     05  WS-SETUP-CHANGE-RATE         PIC 9(03)V9(02) VALUE 0.
024300     05  WS-OVERTRADING-DAYS          PIC 9(05) COMP VALUE 0.
024400     05  WS-DAY-COUNT-P95             PIC 9(05)V9(04) VALUE 0.
024500*------------------------------------------------------------------
024600* PERCENTILE / SORT WORK AREAS.
024700*------------------------------------------------------------------
024800 01  WS-SORT-FIELDS.
024900     05  WS-SORT-INDEX-1              PIC 9(03) COMP.
025000     05  WS-SORT-INDEX-2              PIC 9(03) COMP.
025100     05  WS-SWAP-PNL                  PIC S9(07)V9(02).
025200     05  WS-SWAP-DAY-COUNT            PIC 9(03) COMP.
025300     05  WS-PERCENTILE-RANK           PIC S9(05)V9(04).
025400     05  WS-PERCENTILE-LOW-IDX        PIC 9(03) COMP.
025500     05  WS-PERCENTILE-HIGH-IDX       PIC 9(03) COMP.
025600     05  WS-PERCENTILE-FRACTION       PIC S9(01)V9(04).
025700 01  PNL-SORT-TABLE.
025800     05  PNL-SORT-ENTRY OCCURS 1 TO 999 TIMES
025900             DEPENDING ON WS-TRADE-COUNT
026000             INDEXED BY PS-INDEX.
026100         10  PS-PNL                   PIC S9(07)V9(02).
026200 01  DAY-COUNT-SORT-TABLE.
026300     05  DC-SORT-ENTRY OCCURS 1 TO 999 TIMES
026400             DEPENDING ON WS-DAY-COUNT
026500             INDEXED BY DC-INDEX.
026600         10  DC-TRADE-COUNT           PIC 9(03) COMP.
026700*------------------------------------------------------------------
026800* REPORT PRINT LINE AREAS.  METRICS RUNS STRAIGHT THROUGH AS ONE
026900* FLAT LISTING -- NO PAGE BREAK OR HEADING REPEAT IS NEEDED, SO
027000* THE SHOP PRINTCTL COPYBOOK IS NOT PULLED IN HERE.
027100*------------------------------------------------------------------
027200 01  WS-DETAIL-LINE.
027300     05  WS-METRIC-NAME              PIC X(50).
027400     05  WS-NAME-LENGTH              PIC 9(02) COMP.
027500     05  WS-DL-NAME-AREA             PIC X(50).
027600     05  WS-DL-DOTS-AREA             PIC X(50).
027700     05  WS-DL-VALUE                 PIC X(15).
027800 01  WS-KPI-DETAIL-LINE.
027900     05  WS-KPI-NAME                 PIC X(40).
028000     05  WS-KPI-NAME-LENGTH          PIC 9(02) COMP.
028100     05  WS-KPI-NAME-AREA            PIC X(40).
028200     05  WS-KPI-DOTS-AREA            PIC X(40).
028300     05  WS-KPI-VALUE                PIC X(25).
028400     05  WS-KPI-LINE                 PIC X(65).
028500 01  WS-EDIT-FIELDS.
028600     05  WS-E-COUNT                  PIC ZZZ,ZZ9.
028700     05  WS-E-PCT                    PIC ZZ9.99.
028800     05  WS-E-MONEY                  PIC -ZZZ,ZZZ,ZZ9.99.
028900     05  WS-E-RATIO                  PIC -ZZ9.9999.
029000     05  WS-E-INF                    PIC X(15) VALUE 'INF'.
029100*------------------------------------------------------------------
029200 01  WS-KPI-FIELDS.
029300     05  WS-K-PCT                    PIC ZZ9.99.
029400     05  WS-K-MONEY                  PIC -ZZZ,ZZZ,ZZ9.99.
029500     05  WS-K-RATIO                  PIC -ZZ9.9999.
029600******************************************************************
029700 PROCEDURE DIVISION.
029800*------------------------------------------------------------------
029900 0000-MAIN-PROCESSING.
030000*------------------------------------------------------------------
030100     PERFORM 1000-OPEN-FILES.
030200     PERFORM 2000-LOAD-TRADE-TABLE.
030300     PERFORM 3000-CLOSE-INPUT-FILE.
030400     PERFORM 4100-COMPUTE-BASIC-METRICS.
030500     PERFORM 4200-COMPUTE-RISK-METRICS.
030600     PERFORM 4300-COMPUTE-CONSISTENCY-METRICS.
030700     PERFORM 4400-COMPUTE-EFFICIENCY-METRICS.
030800     PERFORM 4500-COMPUTE-BEHAVIORAL-METRICS.
030900     PERFORM 5000-WRITE-METRICS-REPORT.
031000     PERFORM 6000-DISPLAY-KPI-SUMMARY.
031100     PERFORM 3900-CLOSE-REPORT-FILE.
031200     GOBACK.
031300*------------------------------------------------------------------
031400 1000-OPEN-FILES.
031500*------------------------------------------------------------------
031600     OPEN INPUT  TRADE-LOG-FILE.
031700     IF NOT TRDLOG-OK
031800         DISPLAY 'TRDSTAT: TRADE LOG OPEN FAILED, STATUS '
031900                 TRDLOG-STATUS.
032000     OPEN OUTPUT METRICS-REPORT-FILE.
032100     IF NOT METRICS-OK
032200         DISPLAY 'TRDSTAT: METRICS FILE OPEN FAILED, STATUS '
032300                 METRICS-STATUS.
032400*------------------------------------------------------------------
032500 2000-LOAD-TRADE-TABLE.
032600*------------------------------------------------------------------
032700     PERFORM 8000-READ-TRADE-LOG.
032800     PERFORM 2010-LOAD-ONE-TRADE
032900         UNTIL WS-END-OF-FILE.
033000*------------------------------------------------------------------
033100 2010-LOAD-ONE-TRADE.
033200*------------------------------------------------------------------
033300     ADD 1                            TO WS-TRADE-COUNT.
033400     SET TT-INDEX                     TO WS-TRADE-COUNT.
033500     MOVE TL-TRADE-DATE-X             TO TT-TRADE-DATE(TT-INDEX).
033600     STRING TL-TD-YEAR '-' TL-TD-MONTH
033700         DELIMITED BY SIZE INTO TT-YEAR-MONTH(TT-INDEX).
033800     COMPUTE TT-TRADE-TIME-MIN(TT-INDEX) =
033900         TL-TT-HOUR * 60 + TL-TT-MINUTE.
034000     MOVE TL-TT-HOUR                  TO TT-HOUR(TT-INDEX).
034100     MOVE TL-DAY-OF-WEEK              TO TT-DAY-OF-WEEK(TT-INDEX).
034200     MOVE TL-SETUP-TYPE               TO TT-SETUP-TYPE(TT-INDEX).
034300     MOVE TL-SESSION                  TO TT-SESSION(TT-INDEX).
034400     MOVE TL-WIN-LOSS                 TO TT-WIN-LOSS(TT-INDEX).
034500     MOVE TL-PNL                      TO TT-PNL(TT-INDEX).
034600     MOVE TL-RISK-AMOUNT              TO TT-RISK-AMOUNT(TT-INDEX).
034700     MOVE TL-RISK-REWARD              TO TT-RISK-REWARD(TT-INDEX).
034800     MOVE TL-DRAWDOWN-PCT             TO TT-DRAWDOWN-PCT(TT-INDEX).
034900     PERFORM 2020-COMPUTE-DAY-ORDINAL.
035000     MOVE WS-CAL-DIVIDE-WORK          TO TT-DAY-ORDINAL(TT-INDEX).
035100     PERFORM 2100-ACCUMULATE-DAY-TOTAL.
035200     PERFORM 2200-ACCUMULATE-MONTH-TOTAL.
035300     PERFORM 2300-ACCUMULATE-STREAKS-AND-RUNS.
035400     MOVE TL-TD-YEAR                  TO WS-CAL-PREV-YEAR.
035500     MOVE TL-TD-MONTH                 TO WS-CAL-PREV-MONTH.
035600     MOVE TL-TD-DAY                   TO WS-CAL-PREV-DAY.
035700     MOVE TL-WIN-LOSS                 TO WS-PREV-WIN-LOSS.
035800     MOVE TL-RISK-AMOUNT              TO WS-PREV-RISK-AMOUNT.
035900     MOVE TL-SETUP-TYPE               TO WS-PREV-SETUP-TYPE.
036000     PERFORM 8000-READ-TRADE-LOG.
036100*------------------------------------------------------------------
036200 2020-COMPUTE-DAY-ORDINAL.
036300*------------------------------------------------------------------
036400*    THE RUNNING DAY-ORDINAL FOR TRADE 1 IS ZERO; EVERY LATER
036500*    TRADE WALKS THE CALENDAR FORWARD FROM THE PREVIOUS TRADE'S
036600*    DATE ONE DAY AT A TIME, TALLYING THE DAYS ADVANCED, USING
036700*    THE SAME LEAP-YEAR TABLE AS THE GENERATOR.
036800     MOVE WS-CAL-PREV-YEAR            TO WS-CAL-WORK-YEAR.
036900     MOVE WS-CAL-PREV-MONTH           TO WS-CAL-WORK-MONTH.
037000     MOVE WS-CAL-PREV-DAY             TO WS-CAL-WORK-DAY.
037100     IF WS-TRADE-COUNT = 1
037200         MOVE 0                       TO WS-CAL-DIVIDE-WORK
037300         MOVE TL-TD-YEAR               TO WS-CAL-WORK-YEAR
037400         MOVE TL-TD-MONTH              TO WS-CAL-WORK-MONTH
037500         MOVE TL-TD-DAY                TO WS-CAL-WORK-DAY
037600     ELSE
037700         MOVE TT-DAY-ORDINAL(TT-INDEX - 1) TO WS-CAL-DIVIDE-WORK
037800         PERFORM 2025-WALK-ONE-DAY-FORWARD
037900             UNTIL WS-CAL-WORK-YEAR = TL-TD-YEAR
038000               AND WS-CAL-WORK-MONTH = TL-TD-MONTH
038100               AND WS-CAL-WORK-DAY = TL-TD-DAY.
038200*------------------------------------------------------------------
038300 2025-WALK-ONE-DAY-FORWARD.
038400*------------------------------------------------------------------
038500     PERFORM 2030-SET-FEBRUARY-LENGTH.
038600     ADD 1                            TO WS-CAL-WORK-DAY
038700                                         WS-CAL-DIVIDE-WORK.
038800     IF WS-CAL-WORK-DAY > DAYS-IN-MONTH(WS-CAL-WORK-MONTH)
038900         MOVE 1                       TO WS-CAL-WORK-DAY
039000         ADD 1                        TO WS-CAL-WORK-MONTH
039100         IF WS-CAL-WORK-MONTH > 12
039200             MOVE 1                   TO WS-CAL-WORK-MONTH
039300             ADD 1                    TO WS-CAL-WORK-YEAR.
039400*------------------------------------------------------------------
039500 2030-SET-FEBRUARY-LENGTH.
039600*------------------------------------------------------------------
039700     MOVE 28                          TO DAYS-IN-MONTH(2).
039800     DIVIDE WS-CAL-WORK-YEAR BY 4 GIVING WS-CAL-LEAP-QUOTIENT
039900         REMAINDER WS-CAL-LEAP-REMAINDER.
040000     IF WS-CAL-LEAP-REMAINDER = 0
040100         MOVE 29                      TO DAYS-IN-MONTH(2)
040200         DIVIDE WS-CAL-WORK-YEAR BY 100 GIVING WS-CAL-LEAP-QUOTIENT
040300             REMAINDER WS-CAL-LEAP-REMAINDER
040400         IF WS-CAL-LEAP-REMAINDER = 0
040500             MOVE 28                  TO DAYS-IN-MONTH(2)
040600             DIVIDE WS-CAL-WORK-YEAR BY 400
040700                 GIVING WS-CAL-LEAP-QUOTIENT
040800                 REMAINDER WS-CAL-LEAP-REMAINDER
040900             IF WS-CAL-LEAP-REMAINDER = 0
041000                 MOVE 29              TO DAYS-IN-MONTH(2).
041100*------------------------------------------------------------------
041200 2100-ACCUMULATE-DAY-TOTAL.
041300*------------------------------------------------------------------
041400     SET DT-INDEX                     TO 1.
041500     SEARCH DAY-ENTRY
041600         AT END
041700             ADD 1                    TO WS-DAY-COUNT
041800             SET DT-INDEX             TO WS-DAY-COUNT
041900             MOVE TL-TRADE-DATE-X     TO DT-DATE(DT-INDEX)
042000             MOVE 0                   TO DT-PNL-TOTAL(DT-INDEX)
042100             MOVE 0                   TO DT-TRADE-COUNT(DT-INDEX)
042200         WHEN DT-DATE(DT-INDEX) = TL-TRADE-DATE-X
042300             CONTINUE
042400     END-SEARCH.
042500     ADD TL-PNL                       TO DT-PNL-TOTAL(DT-INDEX).
042600     ADD 1                            TO DT-TRADE-COUNT(DT-INDEX).
042700*------------------------------------------------------------------
042800 2200-ACCUMULATE-MONTH-TOTAL.
042900*------------------------------------------------------------------
043000     SET MT-INDEX                     TO 1.
043100     SEARCH MONTH-ENTRY
043200         AT END
043300             ADD 1                    TO WS-MONTH-COUNT
043400             SET MT-INDEX             TO WS-MONTH-COUNT
043500             MOVE TT-YEAR-MONTH(TT-INDEX) TO MT-YEAR-MONTH(MT-INDEX)
043600             MOVE 0                   TO MT-PNL-TOTAL(MT-INDEX)
043700         WHEN MT-YEAR-MONTH(MT-INDEX) = TT-YEAR-MONTH(TT-INDEX)
043800             CONTINUE
043900     END-SEARCH.
044000     ADD TL-PNL                       TO MT-PNL-TOTAL(MT-INDEX).
044100*------------------------------------------------------------------
044200 2300-ACCUMULATE-STREAKS-AND-RUNS.
044300*------------------------------------------------------------------
044400     IF TL-IS-LOSS
044500         ADD 1                        TO WS-CURRENT-LOSS-STREAK
044600         IF WS-CURRENT-LOSS-STREAK > WS-MAX-CONSECUTIVE-LOSSES
044700             MOVE WS-CURRENT-LOSS-STREAK
044800                                      TO WS-MAX-CONSECUTIVE-LOSSES
044900     ELSE
045000         MOVE 0                       TO WS-CURRENT-LOSS-STREAK.
045100     IF WS-TRADE-COUNT = 1
045200         MOVE 1                       TO WS-RUN-COUNT
045300     ELSE
045400         IF TL-WIN-LOSS NOT = WS-PREV-WIN-LOSS
045500             ADD 1                    TO WS-RUN-COUNT.
045600*------------------------------------------------------------------
045700 3000-CLOSE-INPUT-FILE.
045800*------------------------------------------------------------------
045900     CLOSE TRADE-LOG-FILE.
046000*------------------------------------------------------------------
046100 3900-CLOSE-REPORT-FILE.
046200*------------------------------------------------------------------
046300     CLOSE METRICS-REPORT-FILE.
046400*------------------------------------------------------------------
046500 4100-COMPUTE-BASIC-METRICS.
046600*------------------------------------------------------------------
046700     MOVE WS-TRADE-COUNT              TO WS-TOTAL-TRADES.
046800     PERFORM 4105-ACCUM-BASIC-METRICS-STEP
046900         VARYING TT-INDEX FROM 1 BY 1
047000         UNTIL TT-INDEX > WS-TRADE-COUNT.
047100     IF WS-TOTAL-TRADES > 0
047200         COMPUTE WS-WIN-RATE ROUNDED =
047300             WS-TOTAL-WINS / WS-TOTAL-TRADES * 100
047400         COMPUTE WS-AVERAGE-PNL ROUNDED =
047500             WS-TOTAL-PNL / WS-TOTAL-TRADES.
047600     IF WS-TOTAL-WINS > 0
047700         COMPUTE WS-AVERAGE-WIN ROUNDED =
047800             WS-TOTAL-WIN-PNL / WS-TOTAL-WINS.
047900     IF WS-TOTAL-LOSSES > 0
048000         COMPUTE WS-AVERAGE-LOSS ROUNDED =
048100             WS-TOTAL-LOSS-PNL / WS-TOTAL-LOSSES.
048200     IF WS-TOTAL-LOSSES = 0
048300         MOVE 999999.99               TO WS-PROFIT-FACTOR
048400     ELSE
048500         COMPUTE WS-PROFIT-FACTOR-RAW ROUNDED =
048600             (WS-TOTAL-WINS * WS-AVERAGE-WIN) /
048700             (WS-TOTAL-LOSSES * WS-AVERAGE-LOSS)
048800         IF WS-PROFIT-FACTOR-RAW < 0
048900             COMPUTE WS-PROFIT-FACTOR = 0 - WS-PROFIT-FACTOR-RAW
049000         ELSE
049100             MOVE WS-PROFIT-FACTOR-RAW TO WS-PROFIT-FACTOR
049200         END-IF
049300     END-IF.
049400     COMPUTE WS-EXPECTANCY ROUNDED =
049500         (WS-WIN-RATE / 100 * WS-AVERAGE-WIN) +
049600         ((1 - (WS-WIN-RATE / 100)) * WS-AVERAGE-LOSS).
049700*------------------------------------------------------------------
049800 4105-ACCUM-BASIC-METRICS-STEP.
049900*------------------------------------------------------------------
050000     ADD TT-PNL(TT-INDEX)             TO WS-TOTAL-PNL.
050100     IF TT-WIN-LOSS(TT-INDEX) = 'WIN '
050200         ADD 1                    TO WS-TOTAL-WINS
050300         ADD TT-PNL(TT-INDEX)     TO WS-TOTAL-WIN-PNL
050400     ELSE
050500         ADD 1                    TO WS-TOTAL-LOSSES
050600         ADD TT-PNL(TT-INDEX)     TO WS-TOTAL-LOSS-PNL
050700     END-IF.
050800*------------------------------------------------------------------
050900 4200-COMPUTE-RISK-METRICS.
051000*------------------------------------------------------------------
051100     PERFORM 4205-ACCUM-RISK-METRICS-STEP
051200         VARYING TT-INDEX FROM 1 BY 1
051300         UNTIL TT-INDEX > WS-TRADE-COUNT.
051400     IF WS-DRAWDOWN-DAYS > 0
051500         COMPUTE WS-AVERAGE-DRAWDOWN-PCT ROUNDED =
051600             WS-DRAWDOWN-SUM / WS-DRAWDOWN-DAYS.
051700     PERFORM 4210-COMPUTE-PNL-STD-DEV.
051800     PERFORM 4220-COMPUTE-DAILY-RETURNS-STATS.
051900     PERFORM 4230-COMPUTE-CALMAR-RATIO.
052000     PERFORM 4240-SORT-PNL-TABLE.
052100     PERFORM 4250-COMPUTE-VALUE-AT-RISK.
052200*------------------------------------------------------------------
052300 4205-ACCUM-RISK-METRICS-STEP.
052400*------------------------------------------------------------------
052500     IF TT-DRAWDOWN-PCT(TT-INDEX) > WS-MAX-DRAWDOWN-PCT
052600         MOVE TT-DRAWDOWN-PCT(TT-INDEX) TO WS-MAX-DRAWDOWN-PCT
052700     END-IF.
052800     IF TT-DRAWDOWN-PCT(TT-INDEX) > 0
052900         ADD TT-DRAWDOWN-PCT(TT-INDEX) TO WS-DRAWDOWN-SUM
053000         ADD 1                    TO WS-DRAWDOWN-DAYS
053100     END-IF.
053200     MOVE TT-PNL(TT-INDEX)            TO PS-PNL(TT-INDEX).
053300*------------------------------------------------------------------
053400 4210-COMPUTE-PNL-STD-DEV.
053500*------------------------------------------------------------------
053600     MOVE 0                           TO WS-PNL-VARIANCE.
053700     IF WS-TOTAL-TRADES > 1
053800         PERFORM 4215-ACCUM-PNL-VARIANCE-STEP
053900             VARYING TT-INDEX FROM 1 BY 1
054000             UNTIL TT-INDEX > WS-TRADE-COUNT
054100         COMPUTE WS-PNL-VARIANCE ROUNDED =
054200             WS-PNL-VARIANCE / (WS-TOTAL-TRADES - 1)
054300         MOVE WS-PNL-VARIANCE          TO WS-SQRT-INPUT
054400         PERFORM 9500-COMPUTE-SQUARE-ROOT
054500         MOVE WS-SQRT-RESULT           TO WS-PNL-STD-DEV.
054600*------------------------------------------------------------------
054700 4215-ACCUM-PNL-VARIANCE-STEP.
054800*------------------------------------------------------------------
054900     COMPUTE WS-PNL-VARIANCE ROUNDED = WS-PNL-VARIANCE +
055000         ((TT-PNL(TT-INDEX) - WS-AVERAGE-PNL) *
055100          (TT-PNL(TT-INDEX) - WS-AVERAGE-PNL)).
055200*------------------------------------------------------------------
055300 4220-COMPUTE-DAILY-RETURNS-STATS.
055400*------------------------------------------------------------------
055500     IF WS-DAY-COUNT > 0
055600         COMPUTE WS-DAILY-MEAN-RETURN ROUNDED =
055700             WS-TOTAL-PNL / WS-DAY-COUNT.
055800     MOVE 0                           TO WS-DAILY-VARIANCE.
055900     MOVE 0                           TO WS-NEG-DAY-COUNT.
056000     MOVE 0                           TO WS-NEG-DAY-SUM.
056100     IF WS-DAY-COUNT > 1
056200         PERFORM 4225-ACCUM-DAILY-VARIANCE-STEP
056300             VARYING DT-INDEX FROM 1 BY 1
056400             UNTIL DT-INDEX > WS-DAY-COUNT
056500         COMPUTE WS-DAILY-VARIANCE ROUNDED =
056600             WS-DAILY-VARIANCE / (WS-DAY-COUNT - 1)
056700         MOVE WS-DAILY-VARIANCE        TO WS-SQRT-INPUT
056800         PERFORM 9500-COMPUTE-SQUARE-ROOT
056900         MOVE WS-SQRT-RESULT           TO WS-DAILY-STD-DEV.
057000     IF WS-DAILY-STD-DEV > 0
057100         COMPUTE WS-SHARPE-RATIO ROUNDED =
057200             (WS-DAILY-MEAN-RETURN / WS-DAILY-STD-DEV) *
057300             WS-SQRT-252.
057400     IF WS-NEG-DAY-COUNT > 1
057500         COMPUTE WS-NEG-DAY-MEAN ROUNDED =
057600             WS-NEG-DAY-SUM / WS-NEG-DAY-COUNT
057700         PERFORM 4226-ACCUM-NEG-DAY-VARIANCE-STEP
057800             VARYING DT-INDEX FROM 1 BY 1
057900             UNTIL DT-INDEX > WS-DAY-COUNT
058000         COMPUTE WS-NEG-DAY-VARIANCE ROUNDED =
058100             WS-NEG-DAY-VARIANCE / (WS-NEG-DAY-COUNT - 1)
058200         MOVE WS-NEG-DAY-VARIANCE      TO WS-SQRT-INPUT
058300         PERFORM 9500-COMPUTE-SQUARE-ROOT
058400         MOVE WS-SQRT-RESULT           TO WS-NEG-DAY-STD-DEV
058500         IF WS-NEG-DAY-STD-DEV > 0
058600             COMPUTE WS-SORTINO-RATIO ROUNDED =
058700                 (WS-DAILY-MEAN-RETURN / WS-NEG-DAY-STD-DEV) *
058800                 WS-SQRT-252
058900         END-IF
059000     END-IF.
059100*------------------------------------------------------------------
059200 4225-ACCUM-DAILY-VARIANCE-STEP.
059300*------------------------------------------------------------------
059400     COMPUTE WS-DAILY-VARIANCE ROUNDED = WS-DAILY-VARIANCE +
059500         ((DT-PNL-TOTAL(DT-INDEX) - WS-DAILY-MEAN-RETURN) *
059600          (DT-PNL-TOTAL(DT-INDEX) - WS-DAILY-MEAN-RETURN)).
059700     IF DT-PNL-TOTAL(DT-INDEX) < 0
059800         ADD 1                    TO WS-NEG-DAY-COUNT
059900         ADD DT-PNL-TOTAL(DT-INDEX) TO WS-NEG-DAY-SUM
060000     END-IF.
060100*------------------------------------------------------------------
060200 4226-ACCUM-NEG-DAY-VARIANCE-STEP.
060300*------------------------------------------------------------------
060400     IF DT-PNL-TOTAL(DT-INDEX) < 0
060500         COMPUTE WS-NEG-DAY-VARIANCE ROUNDED =
060600             WS-NEG-DAY-VARIANCE +
060700             ((DT-PNL-TOTAL(DT-INDEX) - WS-NEG-DAY-MEAN) *
060800              (DT-PNL-TOTAL(DT-INDEX) - WS-NEG-DAY-MEAN))
060900     END-IF.
061000*------------------------------------------------------------------
061100 4230-COMPUTE-CALMAR-RATIO.
061200*------------------------------------------------------------------
061300     IF WS-TRADE-COUNT > 0
061400         MOVE TT-DAY-ORDINAL(WS-TRADE-COUNT) TO WS-DAY-SPAN.
061500     IF WS-DAY-SPAN > 0 AND WS-MAX-DRAWDOWN-PCT > 0
061600         COMPUTE WS-ANNUALIZED-RETURN ROUNDED =
061700             (WS-TOTAL-PNL / 10000) * (365 / WS-DAY-SPAN)
061800         COMPUTE WS-CALMAR-RATIO ROUNDED =
061900             WS-ANNUALIZED-RETURN / WS-MAX-DRAWDOWN-PCT.
062000*------------------------------------------------------------------
062100 4240-SORT-PNL-TABLE.
062200*------------------------------------------------------------------
062300*    SMALL SHUTTLE SORT, ASCENDING, USED ONLY TO LOCATE
062400*    PERCENTILE RANKS BELOW.
062500     PERFORM 4242-SORT-PNL-OUTER-STEP
062600         VARYING WS-SORT-INDEX-1 FROM 1 BY 1
062700         UNTIL WS-SORT-INDEX-1 > WS-TRADE-COUNT - 1.
062800*------------------------------------------------------------------
062900 4242-SORT-PNL-OUTER-STEP.
063000*------------------------------------------------------------------
063100     PERFORM 4244-SORT-PNL-INNER-STEP
063200         VARYING WS-SORT-INDEX-2 FROM 1 BY 1
063300         UNTIL WS-SORT-INDEX-2 >
063400             (WS-TRADE-COUNT - WS-SORT-INDEX-1).
063500*------------------------------------------------------------------
063600 4244-SORT-PNL-INNER-STEP.
063700*------------------------------------------------------------------
063800     IF PS-PNL(WS-SORT-INDEX-2) >
063900         PS-PNL(WS-SORT-INDEX-2 + 1)
064000         MOVE PS-PNL(WS-SORT-INDEX-2)     TO WS-SWAP-PNL
064100         MOVE PS-PNL(WS-SORT-INDEX-2 + 1)
064200                                           TO
064300             PS-PNL(WS-SORT-INDEX-2)
064400         MOVE WS-SWAP-PNL TO PS-PNL(WS-SORT-INDEX-2 + 1)
064500     END-IF.
064600*------------------------------------------------------------------
064700 4250-COMPUTE-VALUE-AT-RISK.
064800*------------------------------------------------------------------
064900     MOVE 5                           TO WS-PERCENTILE-RANK.
065000     PERFORM 9600-COMPUTE-PERCENTILE-PNL.
065100     MOVE WS-SQRT-RESULT               TO WS-VALUE-AT-RISK-95.
065200*------------------------------------------------------------------
065300 4300-COMPUTE-CONSISTENCY-METRICS.
065400*------------------------------------------------------------------
065500     PERFORM 4305-ACCUM-DAY-CONSISTENCY-STEP
065600         VARYING DT-INDEX FROM 1 BY 1
065700         UNTIL DT-INDEX > WS-DAY-COUNT.
065800     IF WS-DAY-COUNT > 0
065900         COMPUTE WS-PROFITABLE-DAY-PCT ROUNDED =
066000             WS-PROFITABLE-DAYS / WS-DAY-COUNT * 100
066100         COMPUTE WS-CONSISTENCY-SCORE ROUNDED =
066200             WS-DAYS-ABOVE-MEAN / WS-DAY-COUNT * 100.
066300     PERFORM 4307-ACCUM-MONTH-CONSISTENCY-STEP
066400         VARYING MT-INDEX FROM 1 BY 1
066500         UNTIL MT-INDEX > WS-MONTH-COUNT.
066600     IF WS-MONTH-COUNT > 0
066700         COMPUTE WS-PROFITABLE-MONTH-PCT ROUNDED =
066800             WS-PROFITABLE-MONTHS / WS-MONTH-COUNT * 100.
066900     IF WS-DAILY-MEAN-RETURN = 0
067000         MOVE 999999.99               TO WS-COEFFICIENT-VARIATION
067100     ELSE
067200         IF WS-DAILY-MEAN-RETURN < 0
067300             COMPUTE WS-COEFFICIENT-VARIATION ROUNDED =
067400                 WS-DAILY-STD-DEV / (0 - WS-DAILY-MEAN-RETURN)
067500         ELSE
067600             COMPUTE WS-COEFFICIENT-VARIATION ROUNDED =
067700                 WS-DAILY-STD-DEV / WS-DAILY-MEAN-RETURN
067800         END-IF
067900     END-IF.
068000     PERFORM 4310-COMPUTE-RUNS-TEST-Z.
068100*------------------------------------------------------------------
068200 4305-ACCUM-DAY-CONSISTENCY-STEP.
068300*------------------------------------------------------------------
068400     IF DT-PNL-TOTAL(DT-INDEX) > 0
068500         ADD 1                        TO WS-PROFITABLE-DAYS
068600     END-IF.
068700     IF DT-PNL-TOTAL(DT-INDEX) > WS-DAILY-MEAN-RETURN
068800         ADD 1                        TO WS-DAYS-ABOVE-MEAN
068900     END-IF.
069000*------------------------------------------------------------------
069100 4307-ACCUM-MONTH-CONSISTENCY-STEP.
069200*------------------------------------------------------------------
069300     IF MT-PNL-TOTAL(MT-INDEX) > 0
069400         ADD 1                        TO WS-PROFITABLE-MONTHS
069500     END-IF.
069600*------------------------------------------------------------------
069700 4310-COMPUTE-RUNS-TEST-Z.
069800*------------------------------------------------------------------
069900     IF WS-TOTAL-WINS > 0 AND WS-TOTAL-LOSSES > 0
070000         COMPUTE WS-EXPECTED-RUNS ROUNDED =
070100             (2 * WS-TOTAL-WINS * WS-TOTAL-LOSSES /
070200              WS-TOTAL-TRADES) + 1
070300         COMPUTE WS-RUNS-VARIANCE ROUNDED =
070400             (2 * WS-TOTAL-WINS * WS-TOTAL-LOSSES *
070500              (2 * WS-TOTAL-WINS * WS-TOTAL-LOSSES -
070600               WS-TOTAL-TRADES)) /
070700             (WS-TOTAL-TRADES * WS-TOTAL-TRADES *
070800              (WS-TOTAL-TRADES - 1))
070900         IF WS-RUNS-VARIANCE > 0
071000             MOVE WS-RUNS-VARIANCE     TO WS-SQRT-INPUT
071100             PERFORM 9500-COMPUTE-SQUARE-ROOT
071200             MOVE WS-SQRT-RESULT       TO WS-RUNS-STD-DEV
071300             COMPUTE WS-RUNS-TEST-Z ROUNDED =
071400                 (WS-RUN-COUNT - WS-EXPECTED-RUNS) /
071500                 WS-RUNS-STD-DEV
071600         END-IF
071700     END-IF.
071800*------------------------------------------------------------------
071900 4400-COMPUTE-EFFICIENCY-METRICS.
072000*------------------------------------------------------------------
072100     IF WS-DAY-SPAN > 0
072200         COMPUTE WS-AVG-TRADES-PER-DAY ROUNDED =
072300             WS-TOTAL-TRADES / WS-DAY-SPAN.
072400     IF WS-AVERAGE-LOSS < 0
072500         COMPUTE WS-PAYOFF-RATIO ROUNDED =
072600             WS-AVERAGE-WIN / (0 - WS-AVERAGE-LOSS).
072700     PERFORM 4405-ACCUM-RISK-REWARD-STEP
072800         VARYING TT-INDEX FROM 1 BY 1
072900         UNTIL TT-INDEX > WS-TRADE-COUNT.
073000     IF WS-TOTAL-TRADES > 0
073100         COMPUTE WS-AVG-RISK-REWARD ROUNDED =
073200             WS-AVG-RISK-REWARD / WS-TOTAL-TRADES.
073300     IF WS-TOTAL-WINS > 0
073400         COMPUTE WS-AVG-RR-WINNERS ROUNDED =
073500             WS-RR-WIN-SUM / WS-TOTAL-WINS.
073600     MOVE WS-EXPECTANCY                TO WS-EDGE-DOLLARS.
073700     IF WS-AVERAGE-LOSS < 0
073800         COMPUTE WS-EDGE-PCT ROUNDED =
073900             WS-EDGE-DOLLARS / (0 - WS-AVERAGE-LOSS) * 100.
074000     IF WS-PAYOFF-RATIO > 0
074100         COMPUTE WS-KELLY-PCT ROUNDED =
074200             ((WS-WIN-RATE / 100 * WS-PAYOFF-RATIO) -
074300              (1 - (WS-WIN-RATE / 100))) / WS-PAYOFF-RATIO * 100.
074400     IF WS-PNL-STD-DEV > 0
074500         MOVE WS-TOTAL-TRADES          TO WS-SQRT-INPUT
074600         PERFORM 9500-COMPUTE-SQUARE-ROOT
074700         MOVE WS-SQRT-RESULT           TO WS-SQRT-N
074800         COMPUTE WS-SQN ROUNDED =
074900             (WS-EXPECTANCY / WS-PNL-STD-DEV) * WS-SQRT-N.
075000*------------------------------------------------------------------
075100 4405-ACCUM-RISK-REWARD-STEP.
075200*------------------------------------------------------------------
075300     ADD TT-RISK-REWARD(TT-INDEX)     TO WS-AVG-RISK-REWARD.
075400     IF TT-WIN-LOSS(TT-INDEX) = 'WIN '
075500         ADD TT-RISK-REWARD(TT-INDEX) TO WS-RR-WIN-SUM
075600     END-IF.
075700*------------------------------------------------------------------
075800 4500-COMPUTE-BEHAVIORAL-METRICS.
075900*------------------------------------------------------------------
076000     MOVE 0                           TO WS-PREV-WIN-LOSS.
076100     PERFORM 4510-EVALUATE-ONE-TRADE-GAP
076200         VARYING TT-INDEX FROM 1 BY 1
076300         UNTIL TT-INDEX > WS-TRADE-COUNT.
076400     IF WS-GAP-COUNT > 0
076500         COMPUTE WS-AVG-HOURS-BETWEEN ROUNDED =
076600             WS-GAP-SUM-HOURS / WS-GAP-COUNT.
076700     IF WS-TOTAL-TRADES > 0
076800         COMPUTE WS-REVENGE-RATE ROUNDED =
076900             WS-REVENGE-TRADES / WS-TOTAL-TRADES * 100
077000         COMPUTE WS-RISK-ESCALATION-RATE ROUNDED =
077100             WS-RISK-ESCALATIONS / WS-TOTAL-TRADES * 100
077200         COMPUTE WS-SETUP-CHANGE-RATE ROUNDED =
077300             WS-SETUP-CHANGES / WS-TOTAL-TRADES * 100.
077400     PERFORM 4520-COMPUTE-OVERTRADING-DAYS.
077500*------------------------------------------------------------------
077600 4510-EVALUATE-ONE-TRADE-GAP.
077700*------------------------------------------------------------------
077800     IF TT-INDEX = 1
077900         MOVE 0                       TO WS-GAP-SUM-HOURS
078000         MOVE 1                       TO WS-SETUP-CHANGES
078100     ELSE
078200         COMPUTE WS-GAP-SUM-HOURS ROUNDED =
078300             WS-GAP-SUM-HOURS +
078400             ((((TT-DAY-ORDINAL(TT-INDEX) * 1440) +
078500                 TT-TRADE-TIME-MIN(TT-INDEX)) -
078600               ((TT-DAY-ORDINAL(TT-INDEX - 1) * 1440) +
078700                 TT-TRADE-TIME-MIN(TT-INDEX - 1))) / 60)
078800         ADD 1                        TO WS-GAP-COUNT
078900         IF TT-WIN-LOSS(TT-INDEX - 1) = 'LOSS'
079000             IF (((TT-DAY-ORDINAL(TT-INDEX) * 1440) +
079100                  TT-TRADE-TIME-MIN(TT-INDEX)) -
079200                 ((TT-DAY-ORDINAL(TT-INDEX - 1) * 1440) +
079300                  TT-TRADE-TIME-MIN(TT-INDEX - 1))) < 60
079400                 ADD 1                TO WS-REVENGE-TRADES
079500             END-IF
079600             IF TT-RISK-AMOUNT(TT-INDEX - 1) > 0
079700                 COMPUTE WS-PERCENTILE-FRACTION ROUNDED =
079800                     (TT-RISK-AMOUNT(TT-INDEX) -
079900                      TT-RISK-AMOUNT(TT-INDEX - 1)) /
080000                     TT-RISK-AMOUNT(TT-INDEX - 1) * 100
080100                 IF WS-PERCENTILE-FRACTION > 20
080200                     ADD 1            TO WS-RISK-ESCALATIONS
080300                 END-IF
080400             END-IF
080500         END-IF
080600         IF TT-SETUP-TYPE(TT-INDEX) NOT = TT-SETUP-TYPE(TT-INDEX - 1)
080700             ADD 1                    TO WS-SETUP-CHANGES
080800         END-IF
080900     END-IF.
081000*------------------------------------------------------------------
081100 4520-COMPUTE-OVERTRADING-DAYS.
081200*------------------------------------------------------------------
081300     PERFORM 4522-COPY-DAY-COUNT-STEP
081400         VARYING DT-INDEX FROM 1 BY 1
081500         UNTIL DT-INDEX > WS-DAY-COUNT.
081600     PERFORM 4524-SORT-DAY-COUNT-OUTER-STEP
081700         VARYING WS-SORT-INDEX-1 FROM 1 BY 1
081800         UNTIL WS-SORT-INDEX-1 > WS-DAY-COUNT - 1.
081900     PERFORM 9700-COMPUTE-PERCENTILE-DAY-COUNT.
082000     PERFORM 4528-COUNT-OVERTRADING-STEP
082100         VARYING DT-INDEX FROM 1 BY 1
082200         UNTIL DT-INDEX > WS-DAY-COUNT.
082300*------------------------------------------------------------------
082400 4522-COPY-DAY-COUNT-STEP.
082500*------------------------------------------------------------------
082600     MOVE DT-TRADE-COUNT(DT-INDEX) TO DC-TRADE-COUNT(DT-INDEX).
082700*------------------------------------------------------------------
082800 4524-SORT-DAY-COUNT-OUTER-STEP.
082900*------------------------------------------------------------------
083000     PERFORM 4526-SORT-DAY-COUNT-INNER-STEP
083100         VARYING WS-SORT-INDEX-2 FROM 1 BY 1
083200         UNTIL WS-SORT-INDEX-2 > (WS-DAY-COUNT - WS-SORT-INDEX-1).
083300*------------------------------------------------------------------
083400 4526-SORT-DAY-COUNT-INNER-STEP.
083500*------------------------------------------------------------------
083600     IF DC-TRADE-COUNT(WS-SORT-INDEX-2) >
083700         DC-TRADE-COUNT(WS-SORT-INDEX-2 + 1)
083800         MOVE DC-TRADE-COUNT(WS-SORT-INDEX-2)
083900                               TO WS-SWAP-DAY-COUNT
084000         MOVE DC-TRADE-COUNT(WS-SORT-INDEX-2 + 1) TO
084100             DC-TRADE-COUNT(WS-SORT-INDEX-2)
084200         MOVE WS-SWAP-DAY-COUNT TO
084300             DC-TRADE-COUNT(WS-SORT-INDEX-2 + 1)
084400     END-IF.
084500*------------------------------------------------------------------
084600 4528-COUNT-OVERTRADING-STEP.
084700*------------------------------------------------------------------
084800     IF DT-TRADE-COUNT(DT-INDEX) > WS-DAY-COUNT-P95
084900         ADD 1                    TO WS-OVERTRADING-DAYS
085000     END-IF.
085100*------------------------------------------------------------------
085200 9500-COMPUTE-SQUARE-ROOT.
085300*------------------------------------------------------------------
085400*    NEWTON-RAPHSON ITERATION.  NO INTRINSIC FUNCTION AVAILABLE
085500*    ON THIS COMPILER, SO THE OLD DESK ROUTINE IS REUSED HERE.
085600     IF WS-SQRT-INPUT <= 0
085700         MOVE 0                       TO WS-SQRT-RESULT
085800     ELSE
085900         MOVE WS-SQRT-INPUT           TO WS-SQRT-RESULT
086000         PERFORM 9510-SQRT-ITERATION-STEP
086100             VARYING WS-SQRT-PASS FROM 1 BY 1
086200             UNTIL WS-SQRT-PASS > 20
086300     END-IF.
086400*------------------------------------------------------------------
086500 9510-SQRT-ITERATION-STEP.
086600*------------------------------------------------------------------
086700     MOVE WS-SQRT-RESULT               TO WS-SQRT-PREV.
086800     COMPUTE WS-SQRT-RESULT ROUNDED =
086900         (WS-SQRT-PREV + (WS-SQRT-INPUT / WS-SQRT-PREV)) / 2.
087000*------------------------------------------------------------------
087100 9600-COMPUTE-PERCENTILE-PNL.
087200*------------------------------------------------------------------
087300*    LINEAR INTERPOLATION BETWEEN CLOSEST RANKS ON THE SORTED
087400*    PNL TABLE; INDEX = P/100 * (N-1).
087500     IF WS-TRADE-COUNT = 0
087600         MOVE 0                       TO WS-SQRT-RESULT
087700     ELSE
087800         COMPUTE WS-PERCENTILE-RANK ROUNDED =
087900             WS-PERCENTILE-RANK / 100 * (WS-TRADE-COUNT - 1)
088000         MOVE WS-PERCENTILE-RANK      TO WS-PERCENTILE-LOW-IDX
088100         COMPUTE WS-PERCENTILE-FRACTION ROUNDED =
088200             WS-PERCENTILE-RANK - WS-PERCENTILE-LOW-IDX
088300         ADD 1                        TO WS-PERCENTILE-LOW-IDX
088400         MOVE WS-PERCENTILE-LOW-IDX   TO WS-PERCENTILE-HIGH-IDX
088500         IF WS-PERCENTILE-HIGH-IDX < WS-TRADE-COUNT
088600             ADD 1                    TO WS-PERCENTILE-HIGH-IDX
088700         END-IF
088800         COMPUTE WS-SQRT-RESULT ROUNDED =
088900             PS-PNL(WS-PERCENTILE-LOW-IDX) +
089000             ((PS-PNL(WS-PERCENTILE-HIGH-IDX) -
089100               PS-PNL(WS-PERCENTILE-LOW-IDX)) *
089200              WS-PERCENTILE-FRACTION)
089300     END-IF.
089400*------------------------------------------------------------------
089500 9700-COMPUTE-PERCENTILE-DAY-COUNT.
089600*------------------------------------------------------------------
089700     IF WS-DAY-COUNT = 0
089800         MOVE 0                       TO WS-DAY-COUNT-P95
089900     ELSE
090000         COMPUTE WS-PERCENTILE-RANK ROUNDED =
090100             95 / 100 * (WS-DAY-COUNT - 1)
090200         MOVE WS-PERCENTILE-RANK      TO WS-PERCENTILE-LOW-IDX
090300         COMPUTE WS-PERCENTILE-FRACTION ROUNDED =
090400             WS-PERCENTILE-RANK - WS-PERCENTILE-LOW-IDX
090500         ADD 1                        TO WS-PERCENTILE-LOW-IDX
090600         MOVE WS-PERCENTILE-LOW-IDX   TO WS-PERCENTILE-HIGH-IDX
090700         IF WS-PERCENTILE-HIGH-IDX < WS-DAY-COUNT
090800             ADD 1                    TO WS-PERCENTILE-HIGH-IDX
090900         END-IF
091000         COMPUTE WS-DAY-COUNT-P95 ROUNDED =
091100             DC-TRADE-COUNT(WS-PERCENTILE-LOW-IDX) +
091200             ((DC-TRADE-COUNT(WS-PERCENTILE-HIGH-IDX) -
091300               DC-TRADE-COUNT(WS-PERCENTILE-LOW-IDX)) *
091400              WS-PERCENTILE-FRACTION)
091500     END-IF.
091600*------------------------------------------------------------------
091700 8000-READ-TRADE-LOG.
091800*------------------------------------------------------------------
091900     READ TRADE-LOG-FILE
092000         AT END MOVE 'Y'              TO WS-END-OF-FILE-SW.
092100*------------------------------------------------------------------
092200 5000-WRITE-METRICS-REPORT.
092300*------------------------------------------------------------------
092400     MOVE SPACES                      TO METRICS-RECORD.
092500     MOVE ALL '='                     TO METRICS-RECORD(1:70).
092600     PERFORM 9120-WRITE-METRICS-LINE.
092700     MOVE 'TRADING PERFORMANCE ANALYSIS REPORT' TO METRICS-RECORD.
092800     PERFORM 9120-WRITE-METRICS-LINE.
092900     MOVE SPACES                      TO METRICS-RECORD.
093000     MOVE ALL '='                     TO METRICS-RECORD(1:70).
093100     PERFORM 9120-WRITE-METRICS-LINE.
093200     MOVE SPACES                      TO METRICS-RECORD.
093300     PERFORM 9120-WRITE-METRICS-LINE.
093400     MOVE 'BASIC METRICS'             TO METRICS-RECORD.
093500     PERFORM 9120-WRITE-METRICS-LINE.
093600     MOVE SPACES                      TO METRICS-RECORD.
093700     MOVE ALL '-'                     TO METRICS-RECORD(1:70).
093800     PERFORM 9120-WRITE-METRICS-LINE.
093900     MOVE WS-TOTAL-TRADES             TO WS-E-COUNT.
094000     MOVE SPACES                      TO WS-DL-VALUE.
094100     MOVE WS-E-COUNT                  TO WS-DL-VALUE.
094200     MOVE 'Total Trades'
094300                                       TO WS-METRIC-NAME.
094400     PERFORM 9110-FORMAT-DOT-FILL-LINE.
094500     MOVE WS-WIN-RATE                 TO WS-E-PCT.
094600     MOVE WS-E-PCT                    TO WS-DL-VALUE.
094700     MOVE 'Win Rate (%)'
094800                                       TO WS-METRIC-NAME.
094900     PERFORM 9110-FORMAT-DOT-FILL-LINE.
095000     MOVE WS-TOTAL-PNL                TO WS-E-MONEY.
095100     MOVE WS-E-MONEY                  TO WS-DL-VALUE.
095200     MOVE 'Total PnL'
095300                                       TO WS-METRIC-NAME.
095400     PERFORM 9110-FORMAT-DOT-FILL-LINE.
095500     MOVE WS-AVERAGE-PNL              TO WS-E-MONEY.
095600     MOVE WS-E-MONEY                  TO WS-DL-VALUE.
095700     MOVE 'Average PnL'
095800                                       TO WS-METRIC-NAME.
095900     PERFORM 9110-FORMAT-DOT-FILL-LINE.
096000     MOVE WS-AVERAGE-WIN              TO WS-E-MONEY.
096100     MOVE WS-E-MONEY                  TO WS-DL-VALUE.
096200     MOVE 'Average Win'
096300                                       TO WS-METRIC-NAME.
096400     PERFORM 9110-FORMAT-DOT-FILL-LINE.
096500     MOVE WS-AVERAGE-LOSS             TO WS-E-MONEY.
096600     MOVE WS-E-MONEY                  TO WS-DL-VALUE.
096700     MOVE 'Average Loss'
096800                                       TO WS-METRIC-NAME.
096900     PERFORM 9110-FORMAT-DOT-FILL-LINE.
097000     IF WS-TOTAL-LOSSES = 0
097100         MOVE WS-E-INF                TO WS-DL-VALUE
097200     ELSE
097300         MOVE WS-PROFIT-FACTOR        TO WS-E-MONEY
097400         MOVE WS-E-MONEY              TO WS-DL-VALUE
097500     END-IF.
097600     MOVE 'Profit Factor'
097700                                       TO WS-METRIC-NAME.
097800     PERFORM 9110-FORMAT-DOT-FILL-LINE.
097900     MOVE WS-EXPECTANCY               TO WS-E-MONEY.
098000     MOVE WS-E-MONEY                  TO WS-DL-VALUE.
098100     MOVE 'Expectancy'
098200                                       TO WS-METRIC-NAME.
098300     PERFORM 9110-FORMAT-DOT-FILL-LINE.
098400     MOVE SPACES                      TO METRICS-RECORD.
098500     PERFORM 9120-WRITE-METRICS-LINE.
098600     MOVE 'RISK METRICS'              TO METRICS-RECORD.
098700     PERFORM 9120-WRITE-METRICS-LINE.
098800     MOVE SPACES                      TO METRICS-RECORD.
098900     MOVE ALL '-'                     TO METRICS-RECORD(1:70).
099000     PERFORM 9120-WRITE-METRICS-LINE.
099100     MOVE WS-MAX-DRAWDOWN-PCT         TO WS-E-PCT.
099200     MOVE WS-E-PCT                    TO WS-DL-VALUE.
099300     MOVE 'Max Drawdown (%)'
099400                                       TO WS-METRIC-NAME.
099500     PERFORM 9110-FORMAT-DOT-FILL-LINE.
099600     MOVE WS-AVERAGE-DRAWDOWN-PCT     TO WS-E-PCT.
099700     MOVE WS-E-PCT                    TO WS-DL-VALUE.
099800     MOVE 'Average Drawdown (%)'
099900                                       TO WS-METRIC-NAME.
100000     PERFORM 9110-FORMAT-DOT-FILL-LINE.
100100     MOVE WS-PNL-STD-DEV              TO WS-E-MONEY.
100200     MOVE WS-E-MONEY                  TO WS-DL-VALUE.
100300     MOVE 'PnL Std Dev'
100400                                       TO WS-METRIC-NAME.
100500     PERFORM 9110-FORMAT-DOT-FILL-LINE.
100600     MOVE WS-SHARPE-RATIO             TO WS-E-RATIO.
100700     MOVE WS-E-RATIO                  TO WS-DL-VALUE.
100800     MOVE 'Sharpe Ratio'
100900                                       TO WS-METRIC-NAME.
101000     PERFORM 9110-FORMAT-DOT-FILL-LINE.
101100     MOVE WS-SORTINO-RATIO            TO WS-E-RATIO.
101200     MOVE WS-E-RATIO                  TO WS-DL-VALUE.
101300     MOVE 'Sortino Ratio'
101400                                       TO WS-METRIC-NAME.
101500     PERFORM 9110-FORMAT-DOT-FILL-LINE.
101600     MOVE WS-CALMAR-RATIO             TO WS-E-RATIO.
101700     MOVE WS-E-RATIO                  TO WS-DL-VALUE.
101800     MOVE 'Calmar Ratio'
101900                                       TO WS-METRIC-NAME.
102000     PERFORM 9110-FORMAT-DOT-FILL-LINE.
102100     MOVE WS-VALUE-AT-RISK-95         TO WS-E-MONEY.
102200     MOVE WS-E-MONEY                  TO WS-DL-VALUE.
102300     MOVE 'Value At Risk (95%)'
102400                                       TO WS-METRIC-NAME.
102500     PERFORM 9110-FORMAT-DOT-FILL-LINE.
102600     MOVE WS-MAX-CONSECUTIVE-LOSSES   TO WS-E-COUNT.
102700     MOVE WS-E-COUNT                  TO WS-DL-VALUE.
102800     MOVE 'Max Consecutive Losses'
102900                                       TO WS-METRIC-NAME.
103000     PERFORM 9110-FORMAT-DOT-FILL-LINE.
103100     MOVE SPACES                      TO METRICS-RECORD.
103200     PERFORM 9120-WRITE-METRICS-LINE.
103300     MOVE 'CONSISTENCY METRICS'       TO METRICS-RECORD.
103400     PERFORM 9120-WRITE-METRICS-LINE.
103500     MOVE SPACES                      TO METRICS-RECORD.
103600     MOVE ALL '-'                     TO METRICS-RECORD(1:70).
103700     PERFORM 9120-WRITE-METRICS-LINE.
103800     MOVE WS-PROFITABLE-DAY-PCT       TO WS-E-PCT.
103900     MOVE WS-E-PCT                    TO WS-DL-VALUE.
104000     MOVE 'Profitable Days (%)'
104100                                       TO WS-METRIC-NAME.
104200     PERFORM 9110-FORMAT-DOT-FILL-LINE.
104300     MOVE WS-PROFITABLE-MONTH-PCT     TO WS-E-PCT.
104400     MOVE WS-E-PCT                    TO WS-DL-VALUE.
104500     MOVE 'Profitable Months (%)'
104600                                       TO WS-METRIC-NAME.
104700     PERFORM 9110-FORMAT-DOT-FILL-LINE.
104800     MOVE WS-CONSISTENCY-SCORE        TO WS-E-PCT.
104900     MOVE WS-E-PCT                    TO WS-DL-VALUE.
105000     MOVE 'Consistency Score (%)'
105100                                       TO WS-METRIC-NAME.
105200     PERFORM 9110-FORMAT-DOT-FILL-LINE.
105300     MOVE WS-COEFFICIENT-VARIATION    TO WS-E-MONEY.
105400     MOVE WS-E-MONEY                  TO WS-DL-VALUE.
105500     MOVE 'Coefficient Of Variation'
105600                                       TO WS-METRIC-NAME.
105700     PERFORM 9110-FORMAT-DOT-FILL-LINE.
105800     MOVE WS-RUNS-TEST-Z              TO WS-E-RATIO.
105900     MOVE WS-E-RATIO                  TO WS-DL-VALUE.
106000     MOVE 'Runs Test Z'
106100                                       TO WS-METRIC-NAME.
106200     PERFORM 9110-FORMAT-DOT-FILL-LINE.
106300     MOVE SPACES                      TO METRICS-RECORD.
106400     PERFORM 9120-WRITE-METRICS-LINE.
106500     MOVE 'EFFICIENCY METRICS'        TO METRICS-RECORD.
106600     PERFORM 9120-WRITE-METRICS-LINE.
106700     MOVE SPACES                      TO METRICS-RECORD.
106800     MOVE ALL '-'                     TO METRICS-RECORD(1:70).
106900     PERFORM 9120-WRITE-METRICS-LINE.
107000     MOVE WS-AVG-TRADES-PER-DAY       TO WS-E-PCT.
107100     MOVE WS-E-PCT                    TO WS-DL-VALUE.
107200     MOVE 'Avg Trades Per Day'
107300                                       TO WS-METRIC-NAME.
107400     PERFORM 9110-FORMAT-DOT-FILL-LINE.
107500     MOVE WS-PAYOFF-RATIO             TO WS-E-RATIO.
107600     MOVE WS-E-RATIO                  TO WS-DL-VALUE.
107700     MOVE 'Win/Loss Ratio'
107800                                       TO WS-METRIC-NAME.
107900     PERFORM 9110-FORMAT-DOT-FILL-LINE.
108000     MOVE WS-AVG-RISK-REWARD          TO WS-E-RATIO.
108100     MOVE WS-E-RATIO                  TO WS-DL-VALUE.
108200     MOVE 'Average R:R'
108300                                       TO WS-METRIC-NAME.
108400     PERFORM 9110-FORMAT-DOT-FILL-LINE.
108500     MOVE WS-AVG-RR-WINNERS           TO WS-E-RATIO.
108600     MOVE WS-E-RATIO                  TO WS-DL-VALUE.
108700     MOVE 'Average R:R On Winners'
108800                                       TO WS-METRIC-NAME.
108900     PERFORM 9110-FORMAT-DOT-FILL-LINE.
109000     MOVE WS-EDGE-DOLLARS             TO WS-E-MONEY.
109100     MOVE WS-E-MONEY                  TO WS-DL-VALUE.
109200     MOVE 'Edge ($)'
109300                                       TO WS-METRIC-NAME.
109400     PERFORM 9110-FORMAT-DOT-FILL-LINE.
109500     MOVE WS-EDGE-PCT                 TO WS-E-PCT.
109600     MOVE WS-E-PCT                    TO WS-DL-VALUE.
109700     MOVE 'Edge (%)'
109800                                       TO WS-METRIC-NAME.
109900     PERFORM 9110-FORMAT-DOT-FILL-LINE.
110000     MOVE WS-KELLY-PCT                TO WS-E-PCT.
110100     MOVE WS-E-PCT                    TO WS-DL-VALUE.
110200     MOVE 'Kelly (%)'
110300                                       TO WS-METRIC-NAME.
110400     PERFORM 9110-FORMAT-DOT-FILL-LINE.
110500     MOVE WS-SQN                      TO WS-E-RATIO.
110600     MOVE WS-E-RATIO                  TO WS-DL-VALUE.
110700     MOVE 'System Quality Number'
110800                                       TO WS-METRIC-NAME.
110900     PERFORM 9110-FORMAT-DOT-FILL-LINE.
111000     MOVE SPACES                      TO METRICS-RECORD.
111100     PERFORM 9120-WRITE-METRICS-LINE.
111200     MOVE 'BEHAVIORAL METRICS'        TO METRICS-RECORD.
111300     PERFORM 9120-WRITE-METRICS-LINE.
111400     MOVE SPACES                      TO METRICS-RECORD.
111500     MOVE ALL '-'                     TO METRICS-RECORD(1:70).
111600     PERFORM 9120-WRITE-METRICS-LINE.
111700     MOVE WS-AVG-HOURS-BETWEEN        TO WS-E-RATIO.
111800     MOVE WS-E-RATIO                  TO WS-DL-VALUE.
111900     MOVE 'Avg Hours Between Trades'
112000                                       TO WS-METRIC-NAME.
112100     PERFORM 9110-FORMAT-DOT-FILL-LINE.
112200     MOVE WS-REVENGE-RATE             TO WS-E-PCT.
112300     MOVE WS-E-PCT                    TO WS-DL-VALUE.
112400     MOVE 'Revenge Trade Rate (%)'
112500                                       TO WS-METRIC-NAME.
112600     PERFORM 9110-FORMAT-DOT-FILL-LINE.
112700     MOVE WS-RISK-ESCALATION-RATE     TO WS-E-PCT.
112800     MOVE WS-E-PCT                    TO WS-DL-VALUE.
112900     MOVE 'Risk Escalation Rate (%)'
113000                                       TO WS-METRIC-NAME.
113100     PERFORM 9110-FORMAT-DOT-FILL-LINE.
113200     MOVE WS-SETUP-CHANGE-RATE        TO WS-E-PCT.
113300     MOVE WS-E-PCT                    TO WS-DL-VALUE.
113400     MOVE 'Setup Change Rate (%)'
113500                                       TO WS-METRIC-NAME.
113600     PERFORM 9110-FORMAT-DOT-FILL-LINE.
113700     MOVE WS-OVERTRADING-DAYS         TO WS-E-COUNT.
113800     MOVE WS-E-COUNT                  TO WS-DL-VALUE.
113900     MOVE 'Overtrading Days'
114000                                       TO WS-METRIC-NAME.
114100     PERFORM 9110-FORMAT-DOT-FILL-LINE.
114200*------------------------------------------------------------------
114300 9110-FORMAT-DOT-FILL-LINE.
114400*------------------------------------------------------------------
114500*    NAME LEFT-JUSTIFIED, PADDED WITH DOTS TO 50 COLUMNS, VALUE
114600*    RIGHT-JUSTIFIED IN THE FOLLOWING 15.
114700     MOVE ALL '.'                     TO WS-DL-DOTS-AREA.
114800     MOVE WS-METRIC-NAME              TO WS-DL-NAME-AREA.
114900     INSPECT WS-DL-NAME-AREA TALLYING WS-NAME-LENGTH
115000         FOR CHARACTERS BEFORE INITIAL SPACES.
115100     MOVE SPACES                      TO WS-DL-NAME-AREA.
115200     MOVE WS-METRIC-NAME              TO WS-DL-NAME-AREA.
115300     MOVE WS-DL-DOTS-AREA (WS-NAME-LENGTH + 1 : )
115400                                       TO WS-DL-NAME-AREA
115500                                          (WS-NAME-LENGTH + 1 : ).
115600     MOVE SPACES                      TO METRICS-RECORD.
115700     STRING WS-DL-NAME-AREA DELIMITED BY SIZE
115800            WS-DL-VALUE     DELIMITED BY SIZE
115900            INTO METRICS-RECORD.
116000     PERFORM 9120-WRITE-METRICS-LINE.
116100*------------------------------------------------------------------
116200 9120-WRITE-METRICS-LINE.
116300*------------------------------------------------------------------
116400     WRITE METRICS-RECORD.
116500*------------------------------------------------------------------
116600 6000-DISPLAY-KPI-SUMMARY.
116700*------------------------------------------------------------------
116800     DISPLAY '===================================='.
116900     DISPLAY 'STATISTICAL ANALYSIS -- KPI SUMMARY'.
117000     DISPLAY '===================================='.
117100     MOVE WS-TOTAL-PNL                TO WS-K-MONEY.
117200     MOVE WS-K-MONEY                  TO WS-KPI-VALUE.
117300     MOVE 'Total PnL'                 TO WS-KPI-NAME.
117400     PERFORM 9130-FORMAT-KPI-LINE.
117500     MOVE WS-WIN-RATE                 TO WS-K-PCT.
117600     MOVE WS-K-PCT                    TO WS-KPI-VALUE.
117700     MOVE 'Win Rate (%)'              TO WS-KPI-NAME.
117800     PERFORM 9130-FORMAT-KPI-LINE.
117900     MOVE WS-PROFIT-FACTOR            TO WS-K-MONEY.
118000     MOVE WS-K-MONEY                  TO WS-KPI-VALUE.
118100     MOVE 'Profit Factor'             TO WS-KPI-NAME.
118200     PERFORM 9130-FORMAT-KPI-LINE.
118300     MOVE WS-EXPECTANCY               TO WS-K-MONEY.
118400     MOVE WS-K-MONEY                  TO WS-KPI-VALUE.
118500     MOVE 'Expectancy'                TO WS-KPI-NAME.
118600     PERFORM 9130-FORMAT-KPI-LINE.
118700     MOVE WS-SHARPE-RATIO             TO WS-K-RATIO.
118800     MOVE WS-K-RATIO                  TO WS-KPI-VALUE.
118900     MOVE 'Sharpe Ratio'              TO WS-KPI-NAME.
119000     PERFORM 9130-FORMAT-KPI-LINE.
119100     MOVE WS-MAX-DRAWDOWN-PCT         TO WS-K-PCT.
119200     MOVE WS-K-PCT                    TO WS-KPI-VALUE.
119300     MOVE 'Max Drawdown (%)'          TO WS-KPI-NAME.
119400     PERFORM 9130-FORMAT-KPI-LINE.
119500     MOVE WS-PROFITABLE-DAY-PCT       TO WS-K-PCT.
119600     MOVE WS-K-PCT                    TO WS-KPI-VALUE.
119700     MOVE 'Profitable Day (%)'        TO WS-KPI-NAME.
119800     PERFORM 9130-FORMAT-KPI-LINE.
119900     MOVE WS-SQN                      TO WS-K-RATIO.
120000     MOVE WS-K-RATIO                  TO WS-KPI-VALUE.
120100     MOVE 'System Quality Number'     TO WS-KPI-NAME.
120200     PERFORM 9130-FORMAT-KPI-LINE.
120300*------------------------------------------------------------------
120400 9130-FORMAT-KPI-LINE.
120500*------------------------------------------------------------------
120600*    NAME LEFT-JUSTIFIED, PADDED WITH DOTS TO 40 COLUMNS, VALUE
120700*    RIGHT-JUSTIFIED IN THE FOLLOWING 25 -- SAME TECHNIQUE AS
120800*    9110-FORMAT-DOT-FILL-LINE, PARAMETERIZED FOR THE CONSOLE.
120900     MOVE ALL '.'                     TO WS-KPI-DOTS-AREA.
121000     MOVE WS-KPI-NAME                 TO WS-KPI-NAME-AREA.
121100     INSPECT WS-KPI-NAME-AREA TALLYING WS-KPI-NAME-LENGTH
121200         FOR CHARACTERS BEFORE INITIAL SPACES.
121300     MOVE SPACES                      TO WS-KPI-NAME-AREA.
121400     MOVE WS-KPI-NAME                 TO WS-KPI-NAME-AREA.
121500     MOVE WS-KPI-DOTS-AREA (WS-KPI-NAME-LENGTH + 1 : )
121600                                       TO WS-KPI-NAME-AREA
121700                                          (WS-KPI-NAME-LENGTH + 1 : ).
121800     MOVE SPACES                      TO WS-KPI-LINE.
121900     STRING WS-KPI-NAME-AREA DELIMITED BY SIZE
122000            WS-KPI-VALUE    DELIMITED BY SIZE
122100            INTO WS-KPI-LINE.
122200     DISPLAY WS-KPI-LINE.

000100******************************************************************
000200* PROGRAM NAME:    TRDFEAT
000300* ORIGINAL AUTHOR: RON PELLETIER
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR          MAINTENANCE REQUIREMENT
000700* --------- --------------  ------------------------------------
000800* 04/09/97  RON PELLETIER   CREATED -- ENRICHES THE TRADE LOG
000900*                           WITH STREAK/MOMENTUM FIELDS FOR THE
001000*                           DESK'S REVIEW WORKBOOK.
001100* 11/03/97  RON PELLETIER   TR-0063 ADDED REVENGE-TRADE AND
001200*                           RISK-ESCALATION FLAGS PER RISK DESK.
001300* 09/14/99  KAREN MCLEOD    TR-0084 Y2K -- 4-DIGIT CALENDAR WALK
001400*                           FOR HOURS-SINCE-LAST-TRADE.
001500* 05/30/00  KAREN MCLEOD    TR-0094 ADDED WIN-RATE-20, PROFIT-
001600*                           FACTOR-20, EXPECTANCY-20 ROLLING
001700*                           PERFORMANCE FIELDS.
001800* 02/12/01  KAREN MCLEOD    TR-0103 ADDED MONTH-START/MONTH-END
001900*                           FLAGS FOR THE MONTHLY REVIEW DECK.
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.  TRDFEAT.
002300 AUTHOR. RON PELLETIER.
002400 INSTALLATION. COBOL DEVELOPMENT CENTER.
002500 DATE-WRITTEN. 04/09/97.
002600 DATE-COMPILED.
002700 SECURITY. NON-CONFIDENTIAL.
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000*------------------------------------------------------------------
003100 CONFIGURATION SECTION.
003200*------------------------------------------------------------------
003300 SOURCE-COMPUTER. IBM-3081.
003400 OBJECT-COMPUTER. IBM-3081.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*------------------------------------------------------------------
003800 INPUT-OUTPUT SECTION.
003900*------------------------------------------------------------------
004000 FILE-CONTROL.
004100     SELECT TRADE-LOG-FILE ASSIGN TO TRDLOG
004200       ORGANIZATION IS SEQUENTIAL
004300       FILE STATUS IS TRDLOG-STATUS.
004400     SELECT TRADE-FEATURE-FILE ASSIGN TO FEATOUT
004500       ORGANIZATION IS SEQUENTIAL
004600       FILE STATUS IS FEATOUT-STATUS.
004700******************************************************************
004800 DATA DIVISION.
004900 FILE SECTION.
005000*------------------------------------------------------------------
005100 FD  TRADE-LOG-FILE
005200         RECORDING MODE IS F.
005300 COPY TRADLOG.
005400*------------------------------------------------------------------
005500 FD  TRADE-FEATURE-FILE
005600         RECORDING MODE IS F.
005700 COPY TRADFEAT.
005800*------------------------------------------------------------------
005900 WORKING-STORAGE SECTION.
006000*------------------------------------------------------------------
006100 01  WS-SWITCHES-MISC-FIELDS.
006200     05  TRDLOG-STATUS               PIC X(02).
006300         88  TRDLOG-OK                          VALUE '00'.
006400     05  FEATOUT-STATUS              PIC X(02).
006500         88  FEATOUT-OK                          VALUE '00'.
006600     05  WS-END-OF-FILE-SW           PIC X(01) VALUE 'N'.
006700         88  WS-END-OF-FILE                     VALUE 'Y'.
006800     05  WS-FIRST-RECORD-SW          PIC X(01) VALUE 'Y'.
006900         88  WS-FIRST-RECORD                    VALUE 'Y'.
007000     05  FILLER                      PIC X(01) VALUE SPACES.
007100*------------------------------------------------------------------
007200* ONE ENRICHED-RECORD WORK AREA, BUILT FIELD BY FIELD AS EACH
007300* TRADE IS READ, THEN COPIED INTO THE DAY-BUFFER SLOT.
007400*------------------------------------------------------------------
007500 COPY TRADFEAT REPLACING TRADE-FEATURE-RECORD
007600     BY WS-WORK-FEATURE-RECORD.
007700*------------------------------------------------------------------
007800* SLIDING WINDOW OF THE LAST 20 TRADES -- LONGEST-STREAK-20,
007900* MOVING AVERAGES, VOLATILITY-20, WIN-RATE-20, PROFIT-FACTOR-20
008000* AND EXPECTANCY-20 ALL WORK OFF THIS TABLE.  OLDEST ENTRY IS
008100* SUBSCRIPT 1, NEWEST IS SUBSCRIPT WS-WINDOW-COUNT.
008200*------------------------------------------------------------------
008300 01  WS-WINDOW-COUNT                 PIC 9(02) COMP VALUE 0.
008400 01  WINDOW-TABLE.
008500     05  WINDOW-ENTRY OCCURS 20 TIMES INDEXED BY WX-INDEX.
008600         10  WX-WIN-LOSS              PIC X(04).
008700         10  WX-PNL                   PIC S9(07)V9(02).
008800*------------------------------------------------------------------
008900* DAY-CONTROL-BREAK BUFFER -- ENRICHED RECORDS ARE HELD HERE
009000* UNTIL THE TRADE'S CALENDAR DATE CHANGES, THEN RELEASED WITH
009100* TRADES-PER-DAY STAMPED ON EACH ONE (SAME BUFFER-AND-RELEASE
009200* TECHNIQUE AS THE OLD GRPHUSA DAILY-TOTALS BREAK).
009300*------------------------------------------------------------------
009400 01  WS-DAY-BUFFER-COUNT             PIC 9(03) COMP VALUE 0.
009500 01  DAY-BUFFER-TABLE.
009600     05  DAY-BUFFER-ENTRY OCCURS 1 TO 999 TIMES
009700             DEPENDING ON WS-DAY-BUFFER-COUNT
009800             INDEXED BY DB-INDEX.
009900         10  DB-FEATURE-RECORD        PIC X(240).
010000 01  WS-PREV-BUFFER-DATE             PIC X(10) VALUE SPACES.
010100*------------------------------------------------------------------
010200* RUNNING (ALL-TIME) ACCUMULATORS.
010300*------------------------------------------------------------------
010400 01  WS-RUNNING-FIELDS.
010500     05  WS-PREV-WIN-LOSS             PIC X(04) VALUE SPACES.
010600     05  WS-CURRENT-STREAK            PIC S9(04) VALUE 0.
010700     05  WS-SINCE-LAST-WIN            PIC 9(04) COMP VALUE 0.
010800     05  WS-SINCE-LAST-LOSS           PIC 9(04) COMP VALUE 0.
010900     05  WS-CUMULATIVE-PNL            PIC S9(09)V9(02) VALUE 0.
011000     05  WS-PREV-RISK-AMOUNT          PIC S9(07)V9(02) VALUE 0.
011100     05  WS-PREV-YEAR                 PIC 9(04) VALUE 0.
011200     05  WS-PREV-MONTH                PIC 9(02) VALUE 0.
011300     05  WS-PREV-DAY                  PIC 9(02) VALUE 0.
011400     05  WS-PREV-TIME-MIN             PIC 9(05) COMP VALUE 0.
011500     05  WS-DAY-ORDINAL               PIC 9(05) COMP VALUE 0.
011600     05  WS-PREV-DAY-ORDINAL          PIC 9(05) COMP VALUE 0.
011700     05  FILLER                       PIC X(01) VALUE SPACES.
011800*------------------------------------------------------------------
011900* CALENDAR-WALK WORK AREAS (SAME LEAP-YEAR IDIOM AS TRDGEN AND
012000* TRDSTAT), USED FOR HOURS-SINCE-LAST-TRADE AND THE MONTH-END
012100* FLAG.
012200*------------------------------------------------------------------
012300 01  WS-CAL-WORK-YEAR                PIC 9(04).
012400 01  WS-CAL-WORK-MONTH               PIC 9(02).
012500 01  WS-CAL-WORK-DAY                 PIC 9(02).
012600 01  WS-CAL-LEAP-REMAINDER           PIC 9(03) COMP.
012700 01  WS-CAL-LEAP-QUOTIENT            PIC S9(09) COMP.
012800 01  WS-CAL-DIVIDE-WORK              PIC S9(09) COMP.
012900 01  WS-DAYS-IN-MONTH-TABLE.
013000     05  FILLER                      PIC 9(02) VALUE 31.
013100     05  FILLER                      PIC 9(02) VALUE 28.
013200     05  FILLER                      PIC 9(02) VALUE 31.
013300     05  FILLER                      PIC 9(02) VALUE 30.
013400     05  FILLER                      PIC 9(02) VALUE 31.
013500     05  FILLER                      PIC 9(02) VALUE 30.
013600     05  FILLER                      PIC 9(02) VALUE 31.
013700     05  FILLER                      PIC 9(02) VALUE 31.
013800     05  FILLER                      PIC 9(02) VALUE 30.
013900     05  FILLER                      PIC 9(02) VALUE 31.
014000     05  FILLER                      PIC 9(02) VALUE 30.
014100     05  FILLER                      PIC 9(02) VALUE 31.
014200 01  DAYS-IN-MONTH-VALUES REDEFINES WS-DAYS-IN-MONTH-TABLE.
014300     05  DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
014400*------------------------------------------------------------------
014500* NEWTON-RAPHSON SQUARE-ROOT WORK AREA FOR PNL-VOLATILITY-20.
014600*------------------------------------------------------------------
014700 01  WS-SQRT-FIELDS.
014800     05  WS-SQRT-INPUT               PIC S9(09)V9(06).
014900     05  WS-SQRT-RESULT              PIC S9(09)V9(06).
015000     05  WS-SQRT-PREV                PIC S9(09)V9(06).
015100     05  WS-SQRT-PASS                PIC 9(02) COMP.
015200     05  FILLER                      PIC X(01) VALUE SPACES.
015300*------------------------------------------------------------------
015400* PER-RECORD SCRATCH FIELDS FOR THE MOVING-AVERAGE, VOLATILITY,
015500* STREAK-20 AND ROLLING-PERFORMANCE PARAGRAPHS.
015600*------------------------------------------------------------------
015700 01  WS-SCRATCH-FIELDS.
015800     05  WS-SCR-INDEX                 PIC 9(02) COMP.
015900     05  WS-SCR-START-INDEX           PIC 9(02) COMP.
016000     05  WS-SCR-SUM                   PIC S9(09)V9(02).
016100     05  WS-SCR-VARIANCE              PIC S9(11)V9(04).
016200     05  WS-SCR-MEAN                  PIC S9(07)V9(04).
016300     05  WS-SCR-COUNT-WORK            PIC 9(02) COMP.
016400     05  WS-SCR-CURRENT-RUN           PIC 9(02) COMP.
016500     05  WS-SCR-BEST-WIN-RUN          PIC 9(02) COMP.
016600     05  WS-SCR-BEST-LOSS-RUN         PIC 9(02) COMP.
016700     05  WS-SCR-WIN-COUNT             PIC 9(02) COMP.
016800     05  WS-SCR-WIN-PNL-SUM           PIC S9(07)V9(02).
016900     05  WS-SCR-LOSS-PNL-SUM          PIC S9(07)V9(02).
017000     05  WS-MINUTES-SINCE-LAST        PIC S9(09) COMP.
017100     05  WS-MOVWIDTH                  PIC 9(02) COMP.
017200     05  FILLER                       PIC X(01) VALUE SPACES.
017300******************************************************************
017400 PROCEDURE DIVISION.
017500*------------------------------------------------------------------
017600 0000-MAIN-PROCESSING.
017700*------------------------------------------------------------------
017800     PERFORM 1000-OPEN-FILES.
017900     PERFORM 8000-READ-TRADE-LOG.
018000     PERFORM 2000-PROCESS-ONE-TRADE
018100         UNTIL WS-END-OF-FILE.
018200     PERFORM 2700-RELEASE-DAY-BUFFER.
018300     PERFORM 3000-CLOSE-FILES.
018400     GOBACK.
018500*------------------------------------------------------------------
018600 1000-OPEN-FILES.
018700*------------------------------------------------------------------
018800     OPEN INPUT  TRADE-LOG-FILE.
018900     IF NOT TRDLOG-OK
019000         DISPLAY 'TRDFEAT: TRADE LOG OPEN FAILED, STATUS '
019100                 TRDLOG-STATUS.
019200     OPEN OUTPUT TRADE-FEATURE-FILE.
019300     IF NOT FEATOUT-OK
019400         DISPLAY 'TRDFEAT: FEATOUT OPEN FAILED, STATUS '
019500                 FEATOUT-STATUS.
019600*------------------------------------------------------------------
019700 2000-PROCESS-ONE-TRADE.
019800*------------------------------------------------------------------
019900     IF TL-TRADE-DATE-X NOT = WS-PREV-BUFFER-DATE
020000         PERFORM 2700-RELEASE-DAY-BUFFER
020100         MOVE TL-TRADE-DATE-X         TO WS-PREV-BUFFER-DATE.
020200     PERFORM 2050-MOVE-BASE-FIELDS.
020300     PERFORM 2060-COMPUTE-DAY-ORDINAL.
020400     PERFORM 2100-COMPUTE-STREAK.
020500     PERFORM 2150-COMPUTE-SINCE-LAST.
020600     PERFORM 2200-COMPUTE-MOVING-AVERAGES.
020700     PERFORM 2300-COMPUTE-VOLATILITY.
020800     PERFORM 2350-COMPUTE-CUMULATIVE-AND-DRAWDOWN.
020900     PERFORM 2400-COMPUTE-BEHAVIORAL-FLAGS.
021000     PERFORM 2500-COMPUTE-TEMPORAL-FLAGS.
021100     PERFORM 2600-COMPUTE-ROLLING-PERFORMANCE.
021200     PERFORM 2650-PUSH-WINDOW-ENTRY.
021300     PERFORM 2680-BUFFER-ONE-DAY-RECORD.
021400     MOVE TL-WIN-LOSS                 TO WS-PREV-WIN-LOSS.
021500     MOVE TL-RISK-AMOUNT              TO WS-PREV-RISK-AMOUNT.
021600     MOVE TL-TD-YEAR                  TO WS-PREV-YEAR.
021700     MOVE TL-TD-MONTH                 TO WS-PREV-MONTH.
021800     MOVE TL-TD-DAY                   TO WS-PREV-DAY.
021900     COMPUTE WS-PREV-TIME-MIN = TL-TT-HOUR * 60 + TL-TT-MINUTE.
022000     MOVE WS-DAY-ORDINAL               TO WS-PREV-DAY-ORDINAL.
022100     MOVE 'N'                          TO WS-FIRST-RECORD-SW.
022200     PERFORM 8000-READ-TRADE-LOG.
022300*------------------------------------------------------------------
022400 2050-MOVE-BASE-FIELDS.
022500*------------------------------------------------------------------
022600     MOVE TL-TRADE-ID                  TO TF-TRADE-ID.
022700     MOVE TL-TD-YEAR                   TO TF-TD-YEAR.
022800     MOVE TL-TD-MONTH                  TO TF-TD-MONTH.
022900     MOVE TL-TD-DAY                    TO TF-TD-DAY.
023000     MOVE TL-TT-HOUR                   TO TF-TT-HOUR.
023100     MOVE TL-TT-MINUTE                 TO TF-TT-MINUTE.
023200     MOVE TL-INSTRUMENT                TO TF-INSTRUMENT.
023300     MOVE TL-SETUP-TYPE                TO TF-SETUP-TYPE.
023400     MOVE TL-SESSION                   TO TF-SESSION.
023500     MOVE TL-RISK-REWARD               TO TF-RISK-REWARD.
023600     MOVE TL-RISK-AMOUNT               TO TF-RISK-AMOUNT.
023700     MOVE TL-WIN-LOSS                  TO TF-WIN-LOSS.
023800     MOVE TL-PNL                       TO TF-PNL.
023900     MOVE TL-BALANCE                   TO TF-BALANCE.
024000     MOVE TL-PEAK-BALANCE              TO TF-PEAK-BALANCE.
024100     MOVE TL-DRAWDOWN-PCT              TO TF-DRAWDOWN-PCT.
024200     MOVE TL-HOUR                      TO TF-HOUR.
024300     MOVE TL-DAY-OF-WEEK               TO TF-DAY-OF-WEEK.
024400*------------------------------------------------------------------
024500 2060-COMPUTE-DAY-ORDINAL.
024600*------------------------------------------------------------------
024700*    RUNNING CALENDAR-DAY COUNTER, WALKED FORWARD ONE DAY AT A
024800*    TIME FROM THE PREVIOUS TRADE'S DATE, SAME IDIOM AS TRDSTAT.
024900     IF WS-FIRST-RECORD
025000         MOVE 0                       TO WS-DAY-ORDINAL
025100     ELSE
025200         MOVE WS-PREV-YEAR            TO WS-CAL-WORK-YEAR
025300         MOVE WS-PREV-MONTH           TO WS-CAL-WORK-MONTH
025400         MOVE WS-PREV-DAY             TO WS-CAL-WORK-DAY
025500         MOVE WS-PREV-DAY-ORDINAL     TO WS-CAL-DIVIDE-WORK
025600         PERFORM 2065-WALK-ONE-DAY-FORWARD
025700             UNTIL WS-CAL-WORK-YEAR = TL-TD-YEAR
025800               AND WS-CAL-WORK-MONTH = TL-TD-MONTH
025900               AND WS-CAL-WORK-DAY = TL-TD-DAY
026000         MOVE WS-CAL-DIVIDE-WORK      TO WS-DAY-ORDINAL
026100     END-IF.
026200*------------------------------------------------------------------
026300 2065-WALK-ONE-DAY-FORWARD.
026400*------------------------------------------------------------------
026500     PERFORM 2070-SET-FEBRUARY-LENGTH.
026600     ADD 1                            TO WS-CAL-WORK-DAY
026700                                         WS-CAL-DIVIDE-WORK.
026800     IF WS-CAL-WORK-DAY > DAYS-IN-MONTH(WS-CAL-WORK-MONTH)
026900         MOVE 1                       TO WS-CAL-WORK-DAY
027000         ADD 1                        TO WS-CAL-WORK-MONTH
027100         IF WS-CAL-WORK-MONTH > 12
027200             MOVE 1                   TO WS-CAL-WORK-MONTH
027300             ADD 1                    TO WS-CAL-WORK-YEAR.
027400*------------------------------------------------------------------
027500 2070-SET-FEBRUARY-LENGTH.
027600*------------------------------------------------------------------
027700     MOVE 28                          TO DAYS-IN-MONTH(2).
027800     DIVIDE WS-CAL-WORK-YEAR BY 4 GIVING WS-CAL-LEAP-QUOTIENT
027900         REMAINDER WS-CAL-LEAP-REMAINDER.
028000     IF WS-CAL-LEAP-REMAINDER = 0
028100         MOVE 29                      TO DAYS-IN-MONTH(2)
028200         DIVIDE WS-CAL-WORK-YEAR BY 100 GIVING WS-CAL-LEAP-QUOTIENT
028300             REMAINDER WS-CAL-LEAP-REMAINDER
028400         IF WS-CAL-LEAP-REMAINDER = 0
028500             MOVE 28                  TO DAYS-IN-MONTH(2)
028600             DIVIDE WS-CAL-WORK-YEAR BY 400
028700                 GIVING WS-CAL-LEAP-QUOTIENT
028800                 REMAINDER WS-CAL-LEAP-REMAINDER
028900             IF WS-CAL-LEAP-REMAINDER = 0
029000                 MOVE 29              TO DAYS-IN-MONTH(2).
029100*------------------------------------------------------------------
029200 2100-COMPUTE-STREAK.
029300*------------------------------------------------------------------
029400     IF WS-FIRST-RECORD
029500         IF TL-IS-WIN
029600             MOVE 1                   TO WS-CURRENT-STREAK
029700         ELSE
029800             MOVE -1                  TO WS-CURRENT-STREAK
029900         END-IF
030000     ELSE
030100         IF TL-WIN-LOSS = WS-PREV-WIN-LOSS
030200             IF TL-IS-WIN
030300                 ADD 1                TO WS-CURRENT-STREAK
030400             ELSE
030500                 SUBTRACT 1           FROM WS-CURRENT-STREAK
030600             END-IF
030700         ELSE
030800             IF TL-IS-WIN
030900                 MOVE 1               TO WS-CURRENT-STREAK
031000             ELSE
031100                 MOVE -1              TO WS-CURRENT-STREAK
031200             END-IF
031300         END-IF
031400     END-IF.
031500     MOVE WS-CURRENT-STREAK            TO TF-STREAK.
031600*------------------------------------------------------------------
031700 2150-COMPUTE-SINCE-LAST.
031800*------------------------------------------------------------------
031900     IF TL-IS-WIN
032000         MOVE 0                       TO WS-SINCE-LAST-WIN
032100         ADD 1                        TO WS-SINCE-LAST-LOSS
032200     ELSE
032300         MOVE 0                       TO WS-SINCE-LAST-LOSS
032400         ADD 1                        TO WS-SINCE-LAST-WIN
032500     END-IF.
032600     MOVE WS-SINCE-LAST-WIN            TO TF-TRADES-SINCE-LAST-WIN.
032700     MOVE WS-SINCE-LAST-LOSS           TO TF-TRADES-SINCE-LAST-LOSS.
032800*------------------------------------------------------------------
032900 2200-COMPUTE-MOVING-AVERAGES.
033000*------------------------------------------------------------------
033100*    WINDOW-TABLE STILL HOLDS THE *PRIOR* 20 TRADES AT THIS POINT
033200*    (THE CURRENT ONE IS PUSHED IN AT 2650); THE MEAN OVER THE
033300*    LAST W INCLUDES THE CURRENT TRADE, SO IT IS ADDED IN BY HAND.
033400     MOVE 5                            TO WS-MOVWIDTH.
033500     PERFORM 2205-COMPUTE-ONE-MOVING-AVERAGE.
033600     MOVE WS-SCR-MEAN                  TO TF-MA-PNL-5.
033700     MOVE 10                           TO WS-MOVWIDTH.
033800     PERFORM 2205-COMPUTE-ONE-MOVING-AVERAGE.
033900     MOVE WS-SCR-MEAN                  TO TF-MA-PNL-10.
034000     MOVE 20                           TO WS-MOVWIDTH.
034100     PERFORM 2205-COMPUTE-ONE-MOVING-AVERAGE.
034200     MOVE WS-SCR-MEAN                  TO TF-MA-PNL-20.
034300*------------------------------------------------------------------
034400 2300-COMPUTE-VOLATILITY.
034500*------------------------------------------------------------------
034600*    SAMPLE STD-DEV OVER THE LAST <=20 TRADES INCLUDING THIS ONE.
034700*    ZERO UNTIL AT LEAST TWO TRADES HAVE BEEN SEEN.
034800     IF WS-WINDOW-COUNT + 1 < 2
034900         MOVE 0                       TO TF-PNL-VOLATILITY-20
035000     ELSE
035100         COMPUTE WS-SCR-COUNT-WORK = WS-WINDOW-COUNT + 1
035200         IF WS-SCR-COUNT-WORK > 20
035300             MOVE 20                  TO WS-SCR-COUNT-WORK
035400         END-IF
035500         COMPUTE WS-SCR-START-INDEX =
035600             (WS-WINDOW-COUNT - WS-SCR-COUNT-WORK) + 2
035700         IF WS-SCR-START-INDEX < 1
035800             MOVE 1                   TO WS-SCR-START-INDEX
035900         END-IF
036000         MOVE TF-MA-PNL-20             TO WS-SCR-MEAN
036100         MOVE 0                       TO WS-SCR-VARIANCE
036200         PERFORM 2310-ACCUM-VOLATILITY-STEP
036300             VARYING WS-SCR-INDEX FROM WS-SCR-START-INDEX BY 1
036400             UNTIL WS-SCR-INDEX > WS-WINDOW-COUNT
036500         COMPUTE WS-SCR-VARIANCE ROUNDED = WS-SCR-VARIANCE +
036600             ((TL-PNL - WS-SCR-MEAN) * (TL-PNL - WS-SCR-MEAN))
036700         COMPUTE WS-SCR-VARIANCE ROUNDED =
036800             WS-SCR-VARIANCE / (WS-SCR-COUNT-WORK - 1)
036900         MOVE WS-SCR-VARIANCE          TO WS-SQRT-INPUT
037000         PERFORM 9500-COMPUTE-SQUARE-ROOT
037100         MOVE WS-SQRT-RESULT           TO TF-PNL-VOLATILITY-20
037200     END-IF.
037300*------------------------------------------------------------------
037400 2310-ACCUM-VOLATILITY-STEP.
037500*------------------------------------------------------------------
037600     COMPUTE WS-SCR-VARIANCE ROUNDED = WS-SCR-VARIANCE +
037700         ((WX-PNL(WS-SCR-INDEX) - WS-SCR-MEAN) *
037800          (WX-PNL(WS-SCR-INDEX) - WS-SCR-MEAN)).
037900*------------------------------------------------------------------
038000 2350-COMPUTE-CUMULATIVE-AND-DRAWDOWN.
038100*------------------------------------------------------------------
038200     ADD TL-PNL                        TO WS-CUMULATIVE-PNL.
038300     MOVE WS-CUMULATIVE-PNL             TO TF-CUMULATIVE-PNL.
038400     COMPUTE TF-DRAWDOWN-DOLLAR = TL-PEAK-BALANCE - TL-BALANCE.
038500*------------------------------------------------------------------
038600 2400-COMPUTE-BEHAVIORAL-FLAGS.
038700*------------------------------------------------------------------
038800     IF WS-FIRST-RECORD
038900         MOVE 0                       TO WS-MINUTES-SINCE-LAST
039000     ELSE
039100         COMPUTE WS-MINUTES-SINCE-LAST =
039200             ((WS-DAY-ORDINAL - WS-PREV-DAY-ORDINAL) * 1440) +
039300             ((TL-TT-HOUR * 60 + TL-TT-MINUTE) - WS-PREV-TIME-MIN)
039400     END-IF.
039500     COMPUTE TF-HOURS-SINCE-LAST-TRADE ROUNDED =
039600         WS-MINUTES-SINCE-LAST / 60.
039700     IF NOT WS-FIRST-RECORD
039800         AND WS-PREV-WIN-LOSS = 'LOSS'
039900         AND TF-HOURS-SINCE-LAST-TRADE < 1
040000         MOVE 1                       TO TF-POTENTIAL-REVENGE-TRADE
040100     ELSE
040200         MOVE 0                       TO TF-POTENTIAL-REVENGE-TRADE
040300     END-IF.
040400     IF WS-FIRST-RECORD OR WS-PREV-RISK-AMOUNT = 0
040500         MOVE 0                       TO TF-RISK-CHANGE-PCT
040600     ELSE
040700         COMPUTE TF-RISK-CHANGE-PCT ROUNDED =
040800             (TL-RISK-AMOUNT - WS-PREV-RISK-AMOUNT) /
040900             WS-PREV-RISK-AMOUNT * 100
041000     END-IF.
041100     IF NOT WS-FIRST-RECORD
041200         AND WS-PREV-WIN-LOSS = 'LOSS'
041300         AND TF-RISK-CHANGE-PCT > 20
041400         MOVE 1                       TO TF-RISK-ESCALATION
041500     ELSE
041600         MOVE 0                       TO TF-RISK-ESCALATION
041700     END-IF.
041800*------------------------------------------------------------------
041900 2500-COMPUTE-TEMPORAL-FLAGS.
042000*------------------------------------------------------------------
042100     MOVE 0                            TO TF-IS-MONDAY
042200                                           TF-IS-FRIDAY
042300                                           TF-IS-MONTH-START
042400                                           TF-IS-MONTH-END.
042500     IF TL-DAY-OF-WEEK = 0
042600         MOVE 1                       TO TF-IS-MONDAY.
042700     IF TL-DAY-OF-WEEK = 4
042800         MOVE 1                       TO TF-IS-FRIDAY.
042900     IF TL-TD-DAY <= 3
043000         MOVE 1                       TO TF-IS-MONTH-START.
043100     MOVE TL-TD-YEAR                   TO WS-CAL-WORK-YEAR.
043200     MOVE TL-TD-MONTH                  TO WS-CAL-WORK-MONTH.
043300     PERFORM 2070-SET-FEBRUARY-LENGTH.
043400     IF TL-TD-DAY >= DAYS-IN-MONTH(TL-TD-MONTH) - 2
043500         MOVE 1                       TO TF-IS-MONTH-END.
043600*------------------------------------------------------------------
043700 2600-COMPUTE-ROLLING-PERFORMANCE.
043800*------------------------------------------------------------------
043900*    WIN-RATE-20, PROFIT-FACTOR-20 AND EXPECTANCY-20 ALSO COVER
044000*    THE LAST <=20 TRADES INCLUDING THIS ONE.
044100     MOVE 0                            TO WS-SCR-WIN-COUNT.
044200     MOVE 0                            TO WS-SCR-WIN-PNL-SUM.
044300     MOVE 0                            TO WS-SCR-LOSS-PNL-SUM.
044400     COMPUTE WS-SCR-COUNT-WORK = WS-WINDOW-COUNT + 1.
044500     IF WS-SCR-COUNT-WORK > 20
044600         MOVE 20                       TO WS-SCR-COUNT-WORK.
044700     COMPUTE WS-SCR-START-INDEX =
044800         (WS-WINDOW-COUNT - WS-SCR-COUNT-WORK) + 2.
044900     IF WS-SCR-START-INDEX < 1
045000         MOVE 1                        TO WS-SCR-START-INDEX.
045100     PERFORM 2610-ACCUM-ROLLING-STEP
045200         VARYING WS-SCR-INDEX FROM WS-SCR-START-INDEX BY 1
045300         UNTIL WS-SCR-INDEX > WS-WINDOW-COUNT.
045400     IF TL-IS-WIN
045500         ADD 1                        TO WS-SCR-WIN-COUNT
045600         ADD TL-PNL                   TO WS-SCR-WIN-PNL-SUM
045700     ELSE
045800         ADD TL-PNL                   TO WS-SCR-LOSS-PNL-SUM
045900     END-IF.
046000     COMPUTE TF-WIN-RATE-20 ROUNDED =
046100         WS-SCR-WIN-COUNT / WS-SCR-COUNT-WORK * 100.
046200     IF WS-SCR-LOSS-PNL-SUM = 0
046300         MOVE 0                       TO TF-PROFIT-FACTOR-20
046400     ELSE
046500         COMPUTE TF-PROFIT-FACTOR-20 ROUNDED =
046600             WS-SCR-WIN-PNL-SUM / (0 - WS-SCR-LOSS-PNL-SUM)
046700     END-IF.
046800     MOVE TF-MA-PNL-20                 TO TF-EXPECTANCY-20.
046900*------------------------------------------------------------------
047000 2610-ACCUM-ROLLING-STEP.
047100*------------------------------------------------------------------
047200     IF WX-WIN-LOSS(WS-SCR-INDEX) = 'WIN '
047300         ADD 1                    TO WS-SCR-WIN-COUNT
047400         ADD WX-PNL(WS-SCR-INDEX) TO WS-SCR-WIN-PNL-SUM
047500     ELSE
047600         ADD WX-PNL(WS-SCR-INDEX) TO WS-SCR-LOSS-PNL-SUM
047700     END-IF.
047800*------------------------------------------------------------------
047900 2205-COMPUTE-ONE-MOVING-AVERAGE.
048000*------------------------------------------------------------------
048100     COMPUTE WS-SCR-COUNT-WORK = WS-WINDOW-COUNT + 1.
048200     IF WS-SCR-COUNT-WORK > WS-MOVWIDTH
048300         MOVE WS-MOVWIDTH             TO WS-SCR-COUNT-WORK.
048400     COMPUTE WS-SCR-START-INDEX =
048500         (WS-WINDOW-COUNT - WS-SCR-COUNT-WORK) + 2.
048600     IF WS-SCR-START-INDEX < 1
048700         MOVE 1                       TO WS-SCR-START-INDEX.
048800     MOVE 0                            TO WS-SCR-SUM.
048900     PERFORM 2206-ACCUM-MA-STEP
049000         VARYING WS-SCR-INDEX FROM WS-SCR-START-INDEX BY 1
049100         UNTIL WS-SCR-INDEX > WS-WINDOW-COUNT.
049200     ADD TL-PNL                        TO WS-SCR-SUM.
049300     COMPUTE WS-SCR-MEAN ROUNDED = WS-SCR-SUM / WS-SCR-COUNT-WORK.
049400*------------------------------------------------------------------
049500 2206-ACCUM-MA-STEP.
049600*------------------------------------------------------------------
049700     ADD WX-PNL(WS-SCR-INDEX)          TO WS-SCR-SUM.
049800*------------------------------------------------------------------
049900 2650-PUSH-WINDOW-ENTRY.
050000*------------------------------------------------------------------
050100*    ALSO FILLS LONGEST-WIN/LOSS-STREAK-20 -- SCANNED AFTER THE
050200*    CURRENT TRADE IS PUSHED SO THE WINDOW IS COMPLETE.
050300     IF WS-WINDOW-COUNT >= 20
050400         PERFORM 2652-SHIFT-WINDOW-STEP
050500             VARYING WS-SCR-INDEX FROM 1 BY 1
050600             UNTIL WS-SCR-INDEX > 19
050700         MOVE TL-WIN-LOSS              TO WX-WIN-LOSS(20)
050800         MOVE TL-PNL                   TO WX-PNL(20)
050900     ELSE
051000         ADD 1                        TO WS-WINDOW-COUNT
051100         MOVE TL-WIN-LOSS              TO WX-WIN-LOSS(WS-WINDOW-COUNT)
051200         MOVE TL-PNL                   TO WX-PNL(WS-WINDOW-COUNT)
051300     END-IF.
051400     MOVE 0                            TO WS-SCR-CURRENT-RUN.
051500     MOVE 0                            TO WS-SCR-BEST-WIN-RUN.
051600     MOVE 0                            TO WS-SCR-BEST-LOSS-RUN.
051700     PERFORM 2655-SCAN-STREAK-STEP
051800         VARYING WS-SCR-INDEX FROM 1 BY 1
051900         UNTIL WS-SCR-INDEX > WS-WINDOW-COUNT.
052000     MOVE WS-SCR-BEST-WIN-RUN           TO TF-LONGEST-WIN-STREAK-20.
052100     MOVE WS-SCR-BEST-LOSS-RUN          TO TF-LONGEST-LOSS-STREAK-20.
052200*------------------------------------------------------------------
052300 2652-SHIFT-WINDOW-STEP.
052400*------------------------------------------------------------------
052500     MOVE WINDOW-ENTRY(WS-SCR-INDEX + 1)
052600                                       TO WINDOW-ENTRY(WS-SCR-INDEX).
052700*------------------------------------------------------------------
052800 2655-SCAN-STREAK-STEP.
052900*------------------------------------------------------------------
053000     IF WX-WIN-LOSS(WS-SCR-INDEX) = 'WIN '
053100         IF WS-SCR-INDEX = 1
053200             MOVE 1               TO WS-SCR-CURRENT-RUN
053300         ELSE
053400             IF WX-WIN-LOSS(WS-SCR-INDEX - 1) = 'WIN '
053500                 ADD 1            TO WS-SCR-CURRENT-RUN
053600             ELSE
053700                 MOVE 1           TO WS-SCR-CURRENT-RUN
053800             END-IF
053900         END-IF
054000         IF WS-SCR-CURRENT-RUN > WS-SCR-BEST-WIN-RUN
054100             MOVE WS-SCR-CURRENT-RUN TO WS-SCR-BEST-WIN-RUN
054200         END-IF
054300     ELSE
054400         IF WS-SCR-INDEX = 1
054500             MOVE 1               TO WS-SCR-CURRENT-RUN
054600         ELSE
054700             IF WX-WIN-LOSS(WS-SCR-INDEX - 1) NOT = 'WIN '
054800                 ADD 1            TO WS-SCR-CURRENT-RUN
054900             ELSE
055000                 MOVE 1           TO WS-SCR-CURRENT-RUN
055100             END-IF
055200         END-IF
055300         IF WS-SCR-CURRENT-RUN > WS-SCR-BEST-LOSS-RUN
055400             MOVE WS-SCR-CURRENT-RUN TO WS-SCR-BEST-LOSS-RUN
055500         END-IF
055600     END-IF.
055700*------------------------------------------------------------------
055800 2680-BUFFER-ONE-DAY-RECORD.
055900*------------------------------------------------------------------
056000     ADD 1                             TO WS-DAY-BUFFER-COUNT.
056100     SET DB-INDEX                      TO WS-DAY-BUFFER-COUNT.
056200     MOVE WS-WORK-FEATURE-RECORD        TO DB-FEATURE-RECORD(DB-INDEX).
056300*------------------------------------------------------------------
056400 2700-RELEASE-DAY-BUFFER.
056500*------------------------------------------------------------------
056600     IF WS-DAY-BUFFER-COUNT > 0
056700         PERFORM 2710-RELEASE-ONE-DAY-ENTRY
056800             VARYING DB-INDEX FROM 1 BY 1
056900             UNTIL DB-INDEX > WS-DAY-BUFFER-COUNT
057000         MOVE 0                        TO WS-DAY-BUFFER-COUNT
057100     END-IF.
057200*------------------------------------------------------------------
057300 2710-RELEASE-ONE-DAY-ENTRY.
057400*------------------------------------------------------------------
057500     MOVE DB-FEATURE-RECORD(DB-INDEX)  TO WS-WORK-FEATURE-RECORD.
057600     MOVE WS-DAY-BUFFER-COUNT          TO TF-TRADES-PER-DAY.
057700     WRITE TRADE-FEATURE-RECORD FROM WS-WORK-FEATURE-RECORD.
057800*------------------------------------------------------------------
057900 9500-COMPUTE-SQUARE-ROOT.
058000*------------------------------------------------------------------
058100*    NEWTON-RAPHSON ITERATION -- NO INTRINSIC FUNCTION AVAILABLE.
058200     IF WS-SQRT-INPUT <= 0
058300         MOVE 0                       TO WS-SQRT-RESULT
058400     ELSE
058500         MOVE WS-SQRT-INPUT           TO WS-SQRT-RESULT
058600         PERFORM 9510-SQRT-ITERATION-STEP
058700             VARYING WS-SQRT-PASS FROM 1 BY 1
058800             UNTIL WS-SQRT-PASS > 20
058900     END-IF.
059000*------------------------------------------------------------------
059100 9510-SQRT-ITERATION-STEP.
059200*------------------------------------------------------------------
059300     MOVE WS-SQRT-RESULT               TO WS-SQRT-PREV.
059400     COMPUTE WS-SQRT-RESULT ROUNDED =
059500         (WS-SQRT-PREV + (WS-SQRT-INPUT / WS-SQRT-PREV)) / 2.
059600*------------------------------------------------------------------
059700 3000-CLOSE-FILES.
059800*------------------------------------------------------------------
059900     CLOSE TRADE-LOG-FILE
060000           TRADE-FEATURE-FILE.
060100*------------------------------------------------------------------
060200 8000-READ-TRADE-LOG.
060300*------------------------------------------------------------------
060400     READ TRADE-LOG-FILE
060500         AT END MOVE 'Y'              TO WS-END-OF-FILE-SW.

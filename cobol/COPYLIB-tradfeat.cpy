000100******************************************************************
000200*    COPYBOOK   :  TRADFEAT                                      *
000300*    DESCRIPTION:  ENRICHED FEATURE RECORD -- TRADE-LOG FIELDS   *
000400*                  PLUS DERIVED STREAK/MOMENTUM/VOLATILITY/      *
000500*                  BEHAVIORAL/TEMPORAL/PERFORMANCE FIELDS.       *
000600*                  WRITTEN BY TRDFEAT, ONE PER INPUT TRADE.      *
000700*------------------------------------------------------------------
000800*    MAINTENANCE LOG                                             *
000900*    DATE      INIT  REQ#     DESCRIPTION                        *
001000*    --------- ----  -------  ---------------------------------- *
001100*    04/02/97  RJP   TR-0051  ORIGINAL LAYOUT, DESK REVIEW COPY   *
001200*    07/08/99  KLM   TR-0083  Y2K -- ALIGNED WITH TRADLOG DATES   *
001300******************************************************************
001400 01  TRADE-FEATURE-RECORD.
001500     05  TF-BASE-TRADE.
001600         10  TF-TRADE-ID         PIC 9(06).
001700         10  TF-TRADE-DATE.
001800             15  TF-TD-YEAR      PIC 9(04).
001900             15  FILLER          PIC X(01)  VALUE '-'.
002000             15  TF-TD-MONTH     PIC 9(02).
002100             15  FILLER          PIC X(01)  VALUE '-'.
002200             15  TF-TD-DAY       PIC 9(02).
002300         10  TF-TRADE-TIME.
002400             15  TF-TT-HOUR      PIC 9(02).
002500             15  FILLER          PIC X(01)  VALUE ':'.
002600             15  TF-TT-MINUTE    PIC 9(02).
002700         10  TF-INSTRUMENT       PIC X(10).
002800         10  TF-SETUP-TYPE       PIC X(15).
002900         10  TF-SESSION          PIC X(15).
003000         10  TF-RISK-REWARD      PIC S9(02)V9(01).
003100         10  TF-RISK-AMOUNT      PIC S9(07)V9(02).
003200         10  TF-WIN-LOSS         PIC X(04).
003300         10  TF-PNL              PIC S9(07)V9(02).
003400         10  TF-BALANCE          PIC S9(09)V9(02).
003500         10  TF-PEAK-BALANCE     PIC S9(09)V9(02).
003600         10  TF-DRAWDOWN-PCT     PIC S9(03)V9(02).
003700         10  TF-HOUR             PIC 9(02).
003800         10  TF-DAY-OF-WEEK      PIC 9(01).
003900     05  TF-BASE-TRADE-X REDEFINES TF-BASE-TRADE
004000                                 PIC X(116).
004100     05  TF-STREAK               PIC S9(04).
004200     05  TF-LONGEST-WIN-STREAK-20    PIC 9(03).
004300     05  TF-LONGEST-LOSS-STREAK-20   PIC 9(03).
004400     05  TF-TRADES-SINCE-LAST-WIN    PIC 9(04).
004500     05  TF-TRADES-SINCE-LAST-LOSS   PIC 9(04).
004600     05  TF-MA-PNL-5             PIC S9(07)V9(02).
004700     05  TF-MA-PNL-10            PIC S9(07)V9(02).
004800     05  TF-MA-PNL-20            PIC S9(07)V9(02).
004900     05  TF-MOVING-AVERAGES REDEFINES TF-MA-PNL-5
005000                                 PIC X(27).
005100     05  TF-CUMULATIVE-PNL       PIC S9(09)V9(02).
005200     05  TF-PNL-VOLATILITY-20    PIC S9(07)V9(02).
005300     05  TF-DRAWDOWN-DOLLAR      PIC S9(09)V9(02).
005400     05  TF-TRADES-PER-DAY       PIC 9(03).
005500     05  TF-HOURS-SINCE-LAST-TRADE   PIC 9(05)V9(02).
005600     05  TF-POTENTIAL-REVENGE-TRADE PIC 9(01).
005700         88  TF-IS-REVENGE-TRADE     VALUE 1.
005800     05  TF-RISK-CHANGE-PCT      PIC S9(05)V9(02).
005900     05  TF-RISK-ESCALATION      PIC 9(01).
006000         88  TF-IS-RISK-ESCALATION   VALUE 1.
006100     05  TF-WIN-RATE-20          PIC 9(03)V9(02).
006200     05  TF-PROFIT-FACTOR-20     PIC 9(05)V9(02).
006300     05  TF-EXPECTANCY-20        PIC S9(07)V9(02).
006400     05  TF-IS-MONDAY            PIC 9(01).
006500     05  TF-IS-FRIDAY            PIC 9(01).
006600     05  TF-IS-MONTH-START       PIC 9(01).
006700     05  TF-IS-MONTH-END         PIC 9(01).
006800     05  TF-DAY-FLAGS REDEFINES TF-IS-MONDAY
006900                                 PIC 9(04).
007000     05  FILLER                  PIC X(04).

000100******************************************************************
000200* PROGRAM NAME:    TRDGEN
000300* ORIGINAL AUTHOR: RON PELLETIER
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR          MAINTENANCE REQUIREMENT
000700* --------- --------------  ------------------------------------
000800* 03/14/94  RON PELLETIER   CREATED -- SYNTHETIC TRADE JOURNAL
000900*                           GENERATOR SO DESK QA CAN RUN THE
001000*                           STATS/FEATURES/OUTLIER SUITE WITHOUT
001100*                           LIVE FEED DATA.
001200* 09/02/96  RON PELLETIER   TR-0044 ADDED PEAK-BALANCE/DRAWDOWN
001300*                           TRACKING PER RISK DESK REQUEST.
001400* 11/19/98  KAREN MCLEOD    TR-0079 Y2K -- CENTURY WINDOWING ON
001500*                           ACCEPT-FROM-DATE, 4-DIGIT TL-TD-YEAR.
001600* 06/07/01  KAREN MCLEOD    TR-0102 MEAN-REVERSION ADJUSTMENT TO
001700*                           WIN PROBABILITY AFTER 10TH TRADE.
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.  TRDGEN.
002100 AUTHOR. RON PELLETIER.
002200 INSTALLATION. COBOL DEVELOPMENT CENTER.
002300 DATE-WRITTEN. 03/14/94.
002400 DATE-COMPILED.
002500 SECURITY. NON-CONFIDENTIAL.
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800*------------------------------------------------------------------
002900 CONFIGURATION SECTION.
003000*------------------------------------------------------------------
003100 SOURCE-COMPUTER. IBM-3081.
003200 OBJECT-COMPUTER. IBM-3081.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500*------------------------------------------------------------------
003600 INPUT-OUTPUT SECTION.
003700*------------------------------------------------------------------
003800 FILE-CONTROL.
003900     SELECT TRADE-LOG-FILE ASSIGN TO TRDLOG
004000       ORGANIZATION IS SEQUENTIAL
004100       FILE STATUS IS TRDLOG-STATUS.
004200******************************************************************
004300 DATA DIVISION.
004400 FILE SECTION.
004500*------------------------------------------------------------------
004600 FD  TRADE-LOG-FILE
004700         RECORDING MODE IS F.
004800 COPY TRADLOG.
004900*------------------------------------------------------------------
005000 WORKING-STORAGE SECTION.
005100*------------------------------------------------------------------
005200 01  WS-SWITCHES-MISC-FIELDS.
005300     05  TRDLOG-STATUS               PIC X(02).
005400         88  TRDLOG-OK                          VALUE '00'.
005500     05  WS-FILE-OPEN-ERROR-SW       PIC X(01) VALUE 'N'.
005600         88  WS-FILE-OPEN-ERROR                 VALUE 'Y'.
005700*------------------------------------------------------------------
005800* DETERMINISTIC PSEUDO-RANDOM SEQUENCE -- LINEAR CONGRUENTIAL,
005900* SEEDED BY A SHOP CONSTANT SO A RE-RUN REPRODUCES THE SAME FILE.
006000*------------------------------------------------------------------
006100 01  WS-RANDOM-FIELDS.
006200     05  WS-SEED                     PIC S9(09) COMP VALUE 20230101.
006300     05  WS-SEED-WORK                PIC S9(18) COMP.
006400     05  WS-RANDOM-DRAW              PIC 9(04)V9(04).
006500*------------------------------------------------------------------
006600 01  WS-RUN-CONTROLS.
006700     05  WS-TRADE-COUNT              PIC 9(03) COMP VALUE 500.
006800     05  WS-TRADE-INDEX              PIC 9(03) COMP VALUE 0.
006900     05  WS-DAY-SPAN                 PIC 9(04) COMP VALUE 1095.
007000     05  WS-TARGET-OFFSET            PIC 9(05) COMP.
007100     05  WS-CALENDAR-OFFSET          PIC 9(05) COMP VALUE 0.
007200     05  WS-CALENDAR-DOW             PIC 9(01) COMP VALUE 6.
007300         88  WS-CAL-SATURDAY                   VALUE 5.
007400         88  WS-CAL-SUNDAY                     VALUE 6.
007500*------------------------------------------------------------------
007600* WALKING CALENDAR -- 2023-01-01 IS DAY-OFFSET ZERO. THE CURSOR
007700* IS ADVANCED ONE DAY AT A TIME UP TO THE TARGET OFFSET SO NO
007800* INTRINSIC DATE FUNCTION IS NEEDED.
007900*------------------------------------------------------------------
008000 01  WS-CALENDAR-CURSOR.
008100     05  WS-CAL-YEAR                 PIC 9(04) VALUE 2023.
008200     05  WS-CAL-MONTH                PIC 9(02) VALUE 01.
008300     05  WS-CAL-DAY                  PIC 9(02) VALUE 01.
008400 01  WS-CALENDAR-CURSOR-X REDEFINES WS-CALENDAR-CURSOR
008500                                  PIC X(08).
008600 01  WS-DAYS-IN-MONTH-TABLE.
008700     05  FILLER                      PIC 9(02) VALUE 31.
008800     05  FILLER                      PIC 9(02) VALUE 28.
008900     05  FILLER                      PIC 9(02) VALUE 31.
009000     05  FILLER                      PIC 9(02) VALUE 30.
009100     05  FILLER                      PIC 9(02) VALUE 31.
009200     05  FILLER                      PIC 9(02) VALUE 30.
009300     05  FILLER                      PIC 9(02) VALUE 31.
009400     05  FILLER                      PIC 9(02) VALUE 31.
009500     05  FILLER                      PIC 9(02) VALUE 30.
009600     05  FILLER                      PIC 9(02) VALUE 31.
009700     05  FILLER                      PIC 9(02) VALUE 30.
009800     05  FILLER                      PIC 9(02) VALUE 31.
009900 01  DAYS-IN-MONTH-VALUES REDEFINES WS-DAYS-IN-MONTH-TABLE.
010000     05  DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
010100*------------------------------------------------------------------
010200 01  WS-TRADE-WORK-FIELDS.
010300     05  WS-SETUP-INDEX              PIC 9(01) COMP.
010400     05  WS-INSTRUMENT-INDEX         PIC 9(01) COMP.
010500     05  WS-SESSION-INDEX            PIC 9(01) COMP.
010600     05  WS-RR-INDEX                 PIC 9(01) COMP.
010700     05  WS-BASE-WIN-PROB            PIC 9(01)V9(04).
010800     05  WS-SESSION-MULT             PIC 9(01)V9(04).
010900     05  WS-WIN-PROBABILITY          PIC 9(01)V9(04).
011000     05  WS-LAST-10-RESULTS          PIC X(10) VALUE SPACES.
011100     05  WS-LAST-10-WINS             PIC 9(02) COMP.
011200     05  WS-LAST-10-COUNT            PIC 9(02) COMP.
011300     05  WS-WIN-LOSS-DRAW            PIC 9(04)V9(04).
011400     05  WS-BALANCE                  PIC S9(09)V9(02)
011500                                      VALUE +10000.00.
011600     05  WS-PEAK-BALANCE             PIC S9(09)V9(02)
011700                                      VALUE +10000.00.
011800*------------------------------------------------------------------
011900* SETUP-TYPE TABLE -- NAME, BASE WIN RATE, RUNNING ACCUMULATORS
012000* FOR THE POST-LOOP PER-SETUP SUMMARY TABLE (SEARCHED LIKE THE
012100* STATE TABLE IN THE OLD COV19USA PROGRAM).
012200*------------------------------------------------------------------
012300 01  SETUP-TABLE.
012400     05  SETUP-ENTRY OCCURS 7 TIMES INDEXED BY SETUP-INDEX.
012500         10  ST-NAME                 PIC X(15).
012600         10  ST-BASE-RATE            PIC 9(01)V9(04).
012700         10  ST-WINS                 PIC 9(05) COMP.
012800         10  ST-COUNT                PIC 9(05) COMP.
012900         10  ST-TOTAL-PNL            PIC S9(09)V9(02).
013000 01  SETUP-TABLE-VALUES.
013100     05  FILLER PIC X(15) VALUE 'Breakout'.
013200     05  FILLER PIC 9V9999 VALUE .4800.
013300     05  FILLER PIC X(15) VALUE 'Reversal'.
013400     05  FILLER PIC 9V9999 VALUE .4500.
013500     05  FILLER PIC X(15) VALUE 'Trend Following'.
013600     05  FILLER PIC 9V9999 VALUE .5800.
013700     05  FILLER PIC X(15) VALUE 'Range Trading'.
013800     05  FILLER PIC 9V9999 VALUE .5200.
013900     05  FILLER PIC X(15) VALUE 'News Trading'.
014000     05  FILLER PIC 9V9999 VALUE .4000.
014100     05  FILLER PIC X(15) VALUE 'Scalping'.
014200     05  FILLER PIC 9V9999 VALUE .5500.
014300     05  FILLER PIC X(15) VALUE 'Swing'.
014400     05  FILLER PIC 9V9999 VALUE .5000.
014500*------------------------------------------------------------------
014600* SESSION TABLE -- NAME, WIN-RATE MULTIPLIER, ACCUMULATORS FOR
014700* THE PER-SESSION SUMMARY TABLE.
014800*------------------------------------------------------------------
014900 01  SESSION-TABLE.
015000     05  SESSION-ENTRY OCCURS 6 TIMES INDEXED BY SESSION-INDEX.
015100         10  SS-NAME                 PIC X(15).
015200         10  SS-MULTIPLIER           PIC 9(01)V9(04).
015300         10  SS-WINS                 PIC 9(05) COMP.
015400         10  SS-COUNT                PIC 9(05) COMP.
015500         10  SS-TOTAL-PNL            PIC S9(09)V9(02).
015600 01  SESSION-TABLE-VALUES.
015700     05  FILLER PIC X(15) VALUE 'Sydney'.
015800     05  FILLER PIC 9V9999 VALUE .9200.
015900     05  FILLER PIC X(15) VALUE 'Tokyo'.
016000     05  FILLER PIC 9V9999 VALUE .9500.
016100     05  FILLER PIC X(15) VALUE 'London'.
016200     05  FILLER PIC 9V9999 VALUE 1.0800.
016300     05  FILLER PIC X(15) VALUE 'New York'.
016400     05  FILLER PIC 9V9999 VALUE 1.0500.
016500     05  FILLER PIC X(15) VALUE 'Overlap-EU-US'.
016600     05  FILLER PIC 9V9999 VALUE 1.1200.
016700     05  FILLER PIC X(15) VALUE 'Overlap-Asia-EU'.
016800     05  FILLER PIC 9V9999 VALUE 1.0300.
016900*------------------------------------------------------------------
017000 01  INSTRUMENT-TABLE.
017100     05  FILLER PIC X(10) VALUE 'EUR/USD'.
017200     05  FILLER PIC X(10) VALUE 'GBP/USD'.
017300     05  FILLER PIC X(10) VALUE 'USD/JPY'.
017400     05  FILLER PIC X(10) VALUE 'NAS100'.
017500     05  FILLER PIC X(10) VALUE 'US30'.
017600     05  FILLER PIC X(10) VALUE 'XAU/USD'.
017700     05  FILLER PIC X(10) VALUE 'AUD/USD'.
017800     05  FILLER PIC X(10) VALUE 'USD/CAD'.
017900 01  INSTRUMENT-VALUES REDEFINES INSTRUMENT-TABLE.
018000     05  INSTRUMENT-NAME OCCURS 8 TIMES PIC X(10).
018100 01  RISK-REWARD-TABLE.
018200     05  FILLER PIC 9V9 VALUE 1.0.
018300     05  FILLER PIC 9V9 VALUE 1.5.
018400     05  FILLER PIC 9V9 VALUE 2.0.
018500     05  FILLER PIC 9V9 VALUE 2.5.
018600     05  FILLER PIC 9V9 VALUE 3.0.
018700 01  RISK-REWARD-VALUES REDEFINES RISK-REWARD-TABLE.
018800     05  RISK-REWARD-CHOICE OCCURS 5 TIMES PIC 9V9.
018900*------------------------------------------------------------------
019000* OVERALL SUMMARY ACCUMULATORS (CONSOLE REPORT AFTER THE LOOP).
019100*------------------------------------------------------------------
019200 01  WS-SUMMARY-ACCUMULATORS.
019300     05  WS-TOTAL-WINS               PIC 9(05) COMP.
019400     05  WS-TOTAL-LOSSES             PIC 9(05) COMP.
019500     05  WS-TOTAL-PNL                PIC S9(09)V9(02).
019600     05  WS-TOTAL-WIN-PNL            PIC S9(09)V9(02).
019700     05  WS-TOTAL-LOSS-PNL           PIC S9(09)V9(02).
019800     05  WS-MAX-DRAWDOWN             PIC S9(03)V9(02).
019900     05  WS-AVG-WIN                  PIC S9(07)V9(02).
020000     05  WS-AVG-LOSS                 PIC S9(07)V9(02).
020100     05  WS-PROFIT-FACTOR            PIC 9(06)V9(02).
020200     05  WS-PROFIT-FACTOR-RAW        PIC S9(06)V9(02).
020300     05  WS-WIN-RATE                 PIC 9(03)V9(02).
020400     05  WS-LEAP-REMAINDER           PIC 9(03) COMP.
020500*------------------------------------------------------------------
020600* SWAP AREAS FOR THE POST-LOOP SHUTTLE SORTS.
020700*------------------------------------------------------------------
020800 01  WS-SWAP-SETUP.
020900     05  SWS-NAME                    PIC X(15).
021000     05  SWS-BASE-RATE               PIC 9(01)V9(04).
021100     05  SWS-WINS                    PIC 9(05) COMP.
021200     05  SWS-COUNT                   PIC 9(05) COMP.
021300     05  SWS-TOTAL-PNL               PIC S9(09)V9(02).
021400 01  WS-SWAP-SESSION.
021500     05  SWX-NAME                    PIC X(15).
021600     05  SWX-MULTIPLIER              PIC 9(01)V9(04).
021700     05  SWX-WINS                    PIC 9(05) COMP.
021800     05  SWX-COUNT                   PIC 9(05) COMP.
021900     05  SWX-TOTAL-PNL               PIC S9(09)V9(02).
022000*------------------------------------------------------------------
022100 01  WS-DISPLAY-EDIT-FIELDS.
022200     05  WS-D-RATE                   PIC ZZ9.99.
022300     05  WS-D-PNL                    PIC -ZZZ,ZZZ,ZZ9.99.
022400     05  WS-D-MONEY                  PIC -ZZ,ZZZ,ZZ9.99.
022500     05  WS-D-COUNT                  PIC ZZZ,ZZ9.
022600******************************************************************
022700 PROCEDURE DIVISION.
022800*------------------------------------------------------------------
022900 0000-MAIN-PROCESSING.
023000*------------------------------------------------------------------
023100     PERFORM 1000-INITIALIZE-RUN.
023200     PERFORM 2000-GENERATE-ONE-TRADE
023300         VARYING WS-TRADE-INDEX FROM 1 BY 1
023400         UNTIL WS-TRADE-INDEX > WS-TRADE-COUNT.
023500     PERFORM 3000-CLOSE-FILES.
023600     PERFORM 7000-PRINT-SUMMARY.
023700     PERFORM 7100-PRINT-SETUP-TABLE.
023800     PERFORM 7200-PRINT-SESSION-TABLE.
023900     GOBACK.
024000*------------------------------------------------------------------
024100 1000-INITIALIZE-RUN.
024200*------------------------------------------------------------------
024300     OPEN OUTPUT TRADE-LOG-FILE.
024400     IF NOT TRDLOG-OK
024500         MOVE 'Y'                TO WS-FILE-OPEN-ERROR-SW
024600         DISPLAY 'TRDGEN: TRADE LOG OPEN FAILED, STATUS '
024700                 TRDLOG-STATUS.
024800     MOVE SETUP-TABLE-VALUES        TO SETUP-TABLE.
024900     MOVE SESSION-TABLE-VALUES      TO SESSION-TABLE.
025000*------------------------------------------------------------------
025100 2000-GENERATE-ONE-TRADE.
025200*------------------------------------------------------------------
025300     PERFORM 2100-PICK-CALENDAR-DATE.
025400     PERFORM 2200-PICK-SESSION.
025500     PERFORM 2300-PICK-SETUP-AND-RISK.
025600     PERFORM 2400-COMPUTE-WIN-PROBABILITY.
025700     PERFORM 2500-POST-OUTCOME.
025800     PERFORM 2600-ACCUMULATE-SUMMARIES.
025900     PERFORM 2700-WRITE-TRADE-RECORD.
026000*------------------------------------------------------------------
026100 2100-PICK-CALENDAR-DATE.
026200*------------------------------------------------------------------
026300*    DATE = 2023-01-01 + INT((I-1) * 1095 / N); IF THE RESULT
026400*    LANDS ON A WEEKEND, ADVANCE THE CURSOR TO THE NEXT MONDAY.
026500     COMPUTE WS-TARGET-OFFSET =
026600         (WS-TRADE-INDEX - 1) * WS-DAY-SPAN / WS-TRADE-COUNT.
026700     PERFORM 2110-ADVANCE-CALENDAR-TO-TARGET
026800         UNTIL WS-CALENDAR-OFFSET NOT LESS THAN WS-TARGET-OFFSET.
026900     IF WS-CAL-SATURDAY OR WS-CAL-SUNDAY
027000         PERFORM 2110-ADVANCE-CALENDAR-TO-TARGET
027100             UNTIL WS-CALENDAR-DOW = 0.
027200     MOVE WS-CAL-YEAR                TO TL-TD-YEAR.
027300     MOVE WS-CAL-MONTH                TO TL-TD-MONTH.
027400     MOVE WS-CAL-DAY                  TO TL-TD-DAY.
027500     MOVE WS-TRADE-INDEX              TO TL-TRADE-ID.
027600*------------------------------------------------------------------
027700 2110-ADVANCE-CALENDAR-TO-TARGET.
027800*------------------------------------------------------------------
027900     ADD 1                            TO WS-CAL-DAY
028000                                         WS-CALENDAR-OFFSET.
028100     PERFORM 2120-CHECK-LEAP-FEBRUARY.
028200     IF WS-CAL-DAY > DAYS-IN-MONTH(WS-CAL-MONTH)
028300         MOVE 1                       TO WS-CAL-DAY
028400         ADD 1                        TO WS-CAL-MONTH
028500         IF WS-CAL-MONTH > 12
028600             MOVE 1                   TO WS-CAL-MONTH
028700             ADD 1                    TO WS-CAL-YEAR.
028800     ADD 1                            TO WS-CALENDAR-DOW.
028900     IF WS-CALENDAR-DOW > 6
029000         MOVE 0                       TO WS-CALENDAR-DOW.
029100*------------------------------------------------------------------
029200 2120-CHECK-LEAP-FEBRUARY.
029300*------------------------------------------------------------------
029400*    LEAP-YEAR RULE: DIVISIBLE BY 4, EXCEPT CENTURY YEARS NOT
029500*    DIVISIBLE BY 400 -- SET FEBRUARY TO 28 OR 29 ACCORDINGLY.
029600     MOVE 28                          TO DAYS-IN-MONTH(2).
029700     DIVIDE WS-CAL-YEAR BY 4 GIVING WS-SEED-WORK
029800         REMAINDER WS-LEAP-REMAINDER.
029900     IF WS-LEAP-REMAINDER = 0
030000         MOVE 29                      TO DAYS-IN-MONTH(2)
030100         DIVIDE WS-CAL-YEAR BY 100 GIVING WS-SEED-WORK
030200             REMAINDER WS-LEAP-REMAINDER
030300         IF WS-LEAP-REMAINDER = 0
030400             MOVE 28                  TO DAYS-IN-MONTH(2)
030500             DIVIDE WS-CAL-YEAR BY 400 GIVING WS-SEED-WORK
030600                 REMAINDER WS-LEAP-REMAINDER
030700             IF WS-LEAP-REMAINDER = 0
030800                 MOVE 29              TO DAYS-IN-MONTH(2).
030900*------------------------------------------------------------------
031000 2200-PICK-SESSION.
031100*------------------------------------------------------------------
031200*    HOUR 0-23 DRAWN FIRST, THEN MAPPED TO A TRADING SESSION.
031300     PERFORM 9000-NEXT-RANDOM.
031400     COMPUTE TL-HOUR = WS-RANDOM-DRAW * 24.
031500     MOVE TL-HOUR                     TO TL-TT-HOUR.
031600     MOVE 00                          TO TL-TT-MINUTE.
031700     MOVE WS-CALENDAR-DOW             TO TL-DAY-OF-WEEK.
031800     EVALUATE TRUE
031900         WHEN TL-HOUR >= 22 OR TL-HOUR <= 5
032000             MOVE 1                   TO WS-SESSION-INDEX
032100         WHEN TL-HOUR >= 6 AND TL-HOUR <= 8
032200             MOVE 2                   TO WS-SESSION-INDEX
032300         WHEN TL-HOUR >= 9 AND TL-HOUR <= 12
032400             MOVE 6                   TO WS-SESSION-INDEX
032500         WHEN TL-HOUR >= 13 AND TL-HOUR <= 15
032600             MOVE 3                   TO WS-SESSION-INDEX
032700         WHEN TL-HOUR >= 16 AND TL-HOUR <= 17
032800             MOVE 5                   TO WS-SESSION-INDEX
032900         WHEN OTHER
033000             MOVE 4                   TO WS-SESSION-INDEX
033100     END-EVALUATE.
033200     MOVE SS-NAME(WS-SESSION-INDEX)   TO TL-SESSION.
033300     MOVE SS-MULTIPLIER(WS-SESSION-INDEX) TO WS-SESSION-MULT.
033400*------------------------------------------------------------------
033500 2300-PICK-SETUP-AND-RISK.
033600*------------------------------------------------------------------
033700     PERFORM 9000-NEXT-RANDOM.
033800     COMPUTE WS-SETUP-INDEX = WS-RANDOM-DRAW * 7 + 1.
033900     MOVE ST-NAME(WS-SETUP-INDEX)     TO TL-SETUP-TYPE.
034000     MOVE ST-BASE-RATE(WS-SETUP-INDEX) TO WS-BASE-WIN-PROB.
034100     PERFORM 9000-NEXT-RANDOM.
034200     COMPUTE WS-INSTRUMENT-INDEX = WS-RANDOM-DRAW * 8 + 1.
034300     MOVE INSTRUMENT-NAME(WS-INSTRUMENT-INDEX) TO TL-INSTRUMENT.
034400     PERFORM 9000-NEXT-RANDOM.
034500     COMPUTE WS-RR-INDEX = WS-RANDOM-DRAW * 5 + 1.
034600     MOVE RISK-REWARD-CHOICE(WS-RR-INDEX) TO TL-RISK-REWARD.
034700     PERFORM 9000-NEXT-RANDOM.
034800     COMPUTE TL-RISK-AMOUNT ROUNDED =
034900         100 * (0.8 + (WS-RANDOM-DRAW * 0.4)).
035000*------------------------------------------------------------------
035100 2400-COMPUTE-WIN-PROBABILITY.
035200*------------------------------------------------------------------
035300     COMPUTE WS-WIN-PROBABILITY ROUNDED =
035400         WS-BASE-WIN-PROB * WS-SESSION-MULT.
035500     IF WS-WIN-PROBABILITY > 0.75
035600         MOVE 0.75                    TO WS-WIN-PROBABILITY.
035700     IF WS-LAST-10-COUNT = 10
035800         IF WS-LAST-10-WINS > 7
035900             COMPUTE WS-WIN-PROBABILITY ROUNDED =
036000                 WS-WIN-PROBABILITY * 0.85
036100         ELSE
036200             IF WS-LAST-10-WINS < 3
036300                 COMPUTE WS-WIN-PROBABILITY ROUNDED =
036400                     WS-WIN-PROBABILITY * 1.15.
036500*------------------------------------------------------------------
036600 2500-POST-OUTCOME.
036700*------------------------------------------------------------------
036800     PERFORM 9000-NEXT-RANDOM.
036900     MOVE WS-RANDOM-DRAW              TO WS-WIN-LOSS-DRAW.
037000     IF WS-WIN-LOSS-DRAW < WS-WIN-PROBABILITY
037100         MOVE 'WIN '                  TO TL-WIN-LOSS
037200         COMPUTE TL-PNL ROUNDED = TL-RISK-AMOUNT * TL-RISK-REWARD
037300     ELSE
037400         MOVE 'LOSS'                  TO TL-WIN-LOSS
037500         COMPUTE TL-PNL = 0 - TL-RISK-AMOUNT.
037600     PERFORM 2510-ROLL-LAST-10-RESULTS.
037700     ADD TL-PNL                       TO WS-BALANCE.
037800     MOVE WS-BALANCE                  TO TL-BALANCE.
037900     IF WS-BALANCE > WS-PEAK-BALANCE
038000         MOVE WS-BALANCE              TO WS-PEAK-BALANCE.
038100     MOVE WS-PEAK-BALANCE             TO TL-PEAK-BALANCE.
038200     IF WS-PEAK-BALANCE > 0
038300         COMPUTE TL-DRAWDOWN-PCT ROUNDED =
038400             (WS-PEAK-BALANCE - WS-BALANCE) / WS-PEAK-BALANCE
038500                 * 100
038600     ELSE
038700         MOVE 0                       TO TL-DRAWDOWN-PCT.
038800*------------------------------------------------------------------
038900 2510-ROLL-LAST-10-RESULTS.
039000*------------------------------------------------------------------
039100*    SHIFT THE 10-CHARACTER WIN/LOSS RIBBON LEFT ONE POSITION AND
039200*    APPEND THIS TRADE'S RESULT; RECOUNT WINS FOR THE MEAN-
039300*    REVERSION ADJUSTMENT ON THE NEXT TRADE.
039400     MOVE WS-LAST-10-RESULTS(2:9)     TO WS-LAST-10-RESULTS(1:9).
039500     IF TL-IS-WIN
039600         MOVE 'W'                     TO WS-LAST-10-RESULTS(10:1)
039700     ELSE
039800         MOVE 'L'                     TO WS-LAST-10-RESULTS(10:1).
039900     IF WS-LAST-10-COUNT < 10
040000         ADD 1                        TO WS-LAST-10-COUNT.
040100     MOVE 0                           TO WS-LAST-10-WINS.
040200     INSPECT WS-LAST-10-RESULTS TALLYING WS-LAST-10-WINS
040300         FOR ALL 'W'.
040400*------------------------------------------------------------------
040500 2600-ACCUMULATE-SUMMARIES.
040600*------------------------------------------------------------------
040700     ADD 1                            TO ST-COUNT(WS-SETUP-INDEX)
040800                                         SS-COUNT(WS-SESSION-INDEX).
040900     ADD TL-PNL                       TO ST-TOTAL-PNL(WS-SETUP-INDEX)
041000                                         SS-TOTAL-PNL(WS-SESSION-INDEX)
041100                                         WS-TOTAL-PNL.
041200     IF TL-IS-WIN
041300         ADD 1                        TO ST-WINS(WS-SETUP-INDEX)
041400                                         SS-WINS(WS-SESSION-INDEX)
041500                                         WS-TOTAL-WINS
041600         ADD TL-PNL                   TO WS-TOTAL-WIN-PNL
041700     ELSE
041800         ADD 1                        TO WS-TOTAL-LOSSES
041900         ADD TL-PNL                   TO WS-TOTAL-LOSS-PNL.
042000     IF TL-DRAWDOWN-PCT > WS-MAX-DRAWDOWN
042100         MOVE TL-DRAWDOWN-PCT         TO WS-MAX-DRAWDOWN.
042200*------------------------------------------------------------------
042300 2700-WRITE-TRADE-RECORD.
042400*------------------------------------------------------------------
042500     WRITE TRADE-LOG-RECORD.
042600*------------------------------------------------------------------
042700 3000-CLOSE-FILES.
042800*------------------------------------------------------------------
042900     CLOSE TRADE-LOG-FILE.
043000*------------------------------------------------------------------
043100 7000-PRINT-SUMMARY.
043200*------------------------------------------------------------------
043300     IF WS-TOTAL-WINS > 0
043400         COMPUTE WS-AVG-WIN ROUNDED = WS-TOTAL-WIN-PNL /
043500             WS-TOTAL-WINS.
043600     IF WS-TOTAL-LOSSES > 0
043700         COMPUTE WS-AVG-LOSS ROUNDED = WS-TOTAL-LOSS-PNL /
043800             WS-TOTAL-LOSSES.
043900     IF WS-TOTAL-LOSSES = 0
044000         MOVE 999999.99               TO WS-PROFIT-FACTOR
044100     ELSE
044200         COMPUTE WS-PROFIT-FACTOR-RAW ROUNDED =
044300             (WS-TOTAL-WINS * WS-AVG-WIN) /
044400             (WS-TOTAL-LOSSES * WS-AVG-LOSS)
044500         IF WS-PROFIT-FACTOR-RAW < 0
044600             COMPUTE WS-PROFIT-FACTOR = 0 - WS-PROFIT-FACTOR-RAW
044700         ELSE
044800             MOVE WS-PROFIT-FACTOR-RAW TO WS-PROFIT-FACTOR
044900         END-IF.
045000     COMPUTE WS-WIN-RATE ROUNDED =
045100         WS-TOTAL-WINS / WS-TRADE-COUNT * 100.
045200     DISPLAY '======================================'.
045300     DISPLAY 'SYNTHETIC TRADE LOG GENERATION SUMMARY'.
045400     DISPLAY '======================================'.
045500     MOVE WS-TRADE-COUNT              TO WS-D-COUNT.
045600     DISPLAY 'TOTAL TRADES.......... ' WS-D-COUNT.
045700     MOVE WS-TOTAL-WINS               TO WS-D-COUNT.
045800     DISPLAY 'WINS.................. ' WS-D-COUNT.
045900     MOVE WS-TOTAL-LOSSES             TO WS-D-COUNT.
046000     DISPLAY 'LOSSES................ ' WS-D-COUNT.
046100     MOVE WS-WIN-RATE                 TO WS-D-RATE.
046200     DISPLAY 'WIN RATE (%).......... ' WS-D-RATE.
046300     MOVE WS-TOTAL-PNL                TO WS-D-PNL.
046400     DISPLAY 'TOTAL PNL............. ' WS-D-PNL.
046500     MOVE WS-AVG-WIN                  TO WS-D-PNL.
046600     DISPLAY 'AVERAGE WIN........... ' WS-D-PNL.
046700     MOVE WS-AVG-LOSS                 TO WS-D-PNL.
046800     DISPLAY 'AVERAGE LOSS.......... ' WS-D-PNL.
046900     MOVE WS-PROFIT-FACTOR            TO WS-D-MONEY.
047000     DISPLAY 'PROFIT FACTOR......... ' WS-D-MONEY.
047100     MOVE WS-BALANCE                  TO WS-D-PNL.
047200     DISPLAY 'FINAL BALANCE......... ' WS-D-PNL.
047300     MOVE WS-MAX-DRAWDOWN             TO WS-D-RATE.
047400     DISPLAY 'MAX DRAWDOWN (%)...... ' WS-D-RATE.
047500*------------------------------------------------------------------
047600 7100-PRINT-SETUP-TABLE.
047700*------------------------------------------------------------------
047800     DISPLAY ' '.
047900     DISPLAY 'PER-SETUP-TYPE SUMMARY (BY TOTAL PNL DESCENDING)'.
048000     PERFORM 7110-SORT-SETUP-TABLE.
048100     PERFORM 7130-PRINT-SETUP-LOOP
048200         VARYING SETUP-INDEX FROM 1 BY 1
048300         UNTIL SETUP-INDEX > 7.
048400*------------------------------------------------------------------
048500 7110-SORT-SETUP-TABLE.
048600*------------------------------------------------------------------
048700*    SMALL SHUTTLE SORT -- ONLY 7 ENTRIES, DESCENDING TOTAL PNL.
048800     PERFORM 7112-SORT-SETUP-OUTER-STEP
048900         VARYING WS-SETUP-INDEX FROM 1 BY 1
049000         UNTIL WS-SETUP-INDEX > 6.
049100*------------------------------------------------------------------
049200 7112-SORT-SETUP-OUTER-STEP.
049300*------------------------------------------------------------------
049400     PERFORM 7114-SORT-SETUP-INNER-STEP
049500         VARYING WS-INSTRUMENT-INDEX FROM 1 BY 1
049600         UNTIL WS-INSTRUMENT-INDEX > (7 - WS-SETUP-INDEX).
049700*------------------------------------------------------------------
049800 7114-SORT-SETUP-INNER-STEP.
049900*------------------------------------------------------------------
050000     IF ST-TOTAL-PNL(WS-INSTRUMENT-INDEX) <
050100         ST-TOTAL-PNL(WS-INSTRUMENT-INDEX + 1)
050200         PERFORM 7115-SWAP-SETUP-ENTRIES
050300     END-IF.
050400*------------------------------------------------------------------
050500 7115-SWAP-SETUP-ENTRIES.
050600*------------------------------------------------------------------
050700     MOVE SETUP-ENTRY(WS-INSTRUMENT-INDEX)   TO WS-SWAP-SETUP.
050800     MOVE SETUP-ENTRY(WS-INSTRUMENT-INDEX + 1)
050900                                              TO
051000         SETUP-ENTRY(WS-INSTRUMENT-INDEX).
051100     MOVE WS-SWAP-SETUP TO SETUP-ENTRY(WS-INSTRUMENT-INDEX + 1).
051200*------------------------------------------------------------------
051300 7120-PRINT-ONE-SETUP-LINE.
051400*------------------------------------------------------------------
051500     COMPUTE WS-WIN-RATE ROUNDED =
051600         ST-WINS(SETUP-INDEX) / ST-COUNT(SETUP-INDEX) * 100.
051700     MOVE WS-WIN-RATE                 TO WS-D-RATE.
051800     MOVE ST-TOTAL-PNL(SETUP-INDEX)   TO WS-D-PNL.
051900     COMPUTE WS-AVG-WIN ROUNDED =
052000         ST-TOTAL-PNL(SETUP-INDEX) / ST-COUNT(SETUP-INDEX).
052100     MOVE ST-COUNT(SETUP-INDEX)       TO WS-D-COUNT.
052200     DISPLAY ST-NAME(SETUP-INDEX) ' WR=' WS-D-RATE
052300             ' TOT=' WS-D-PNL ' CNT=' WS-D-COUNT.
052400*------------------------------------------------------------------
052500 7130-PRINT-SETUP-LOOP.
052600*------------------------------------------------------------------
052700     IF ST-COUNT(SETUP-INDEX) > 0
052800         PERFORM 7120-PRINT-ONE-SETUP-LINE
052900     END-IF.
053000*------------------------------------------------------------------
053100 7200-PRINT-SESSION-TABLE.
053200*------------------------------------------------------------------
053300     DISPLAY ' '.
053400     DISPLAY 'PER-SESSION SUMMARY (BY TOTAL PNL DESCENDING)'.
053500     PERFORM 7210-SORT-SESSION-TABLE.
053600     PERFORM 7230-PRINT-SESSION-LOOP
053700         VARYING SESSION-INDEX FROM 1 BY 1
053800         UNTIL SESSION-INDEX > 6.
053900*------------------------------------------------------------------
054000 7210-SORT-SESSION-TABLE.
054100*------------------------------------------------------------------
054200     PERFORM 7212-SORT-SESSION-OUTER-STEP
054300         VARYING WS-SESSION-INDEX FROM 1 BY 1
054400         UNTIL WS-SESSION-INDEX > 5.
054500*------------------------------------------------------------------
054600 7212-SORT-SESSION-OUTER-STEP.
054700*------------------------------------------------------------------
054800     PERFORM 7214-SORT-SESSION-INNER-STEP
054900         VARYING WS-RR-INDEX FROM 1 BY 1
055000         UNTIL WS-RR-INDEX > (6 - WS-SESSION-INDEX).
055100*------------------------------------------------------------------
055200 7214-SORT-SESSION-INNER-STEP.
055300*------------------------------------------------------------------
055400     IF SS-TOTAL-PNL(WS-RR-INDEX) <
055500         SS-TOTAL-PNL(WS-RR-INDEX + 1)
055600         PERFORM 7215-SWAP-SESSION-ENTRIES
055700     END-IF.
055800*------------------------------------------------------------------
055900 7215-SWAP-SESSION-ENTRIES.
056000*------------------------------------------------------------------
056100     MOVE SESSION-ENTRY(WS-RR-INDEX)         TO WS-SWAP-SESSION.
056200     MOVE SESSION-ENTRY(WS-RR-INDEX + 1)     TO
056300         SESSION-ENTRY(WS-RR-INDEX).
056400     MOVE WS-SWAP-SESSION TO SESSION-ENTRY(WS-RR-INDEX + 1).
056500*------------------------------------------------------------------
056600 7220-PRINT-ONE-SESSION-LINE.
056700*------------------------------------------------------------------
056800     COMPUTE WS-WIN-RATE ROUNDED =
056900         SS-WINS(SESSION-INDEX) / SS-COUNT(SESSION-INDEX) * 100.
057000     MOVE WS-WIN-RATE                 TO WS-D-RATE.
057100     MOVE SS-TOTAL-PNL(SESSION-INDEX) TO WS-D-PNL.
057200     MOVE SS-COUNT(SESSION-INDEX)     TO WS-D-COUNT.
057300     DISPLAY SS-NAME(SESSION-INDEX) ' WR=' WS-D-RATE
057400             ' TOT=' WS-D-PNL ' CNT=' WS-D-COUNT.
057500*------------------------------------------------------------------
057600 7230-PRINT-SESSION-LOOP.
057700*------------------------------------------------------------------
057800     IF SS-COUNT(SESSION-INDEX) > 0
057900         PERFORM 7220-PRINT-ONE-SESSION-LINE
058000     END-IF.
058100*------------------------------------------------------------------
058200 9000-NEXT-RANDOM.
058300*------------------------------------------------------------------
058400*    ONE STEP OF THE LINEAR CONGRUENTIAL GENERATOR:
058500*      SEED = (SEED * 1103515245 + 12345) MOD 2147483648
058600*    WS-RANDOM-DRAW IS THE RESULT SCALED TO A FRACTION IN [0,1).
058700     COMPUTE WS-SEED-WORK =
058800         WS-SEED * 1103515245 + 12345.
058900     DIVIDE WS-SEED-WORK BY 2147483648 GIVING WS-SEED
059000         REMAINDER WS-SEED-WORK.
059100     MOVE WS-SEED-WORK                TO WS-SEED.
059200     COMPUTE WS-RANDOM-DRAW ROUNDED =
059300         WS-SEED / 2147483648.
